000100*****************************************************************        
000110*                                                                *       
000120*                  Fact Table Population - ORFACT               *        
000130*      Fact-Orders, Fact-Payments, Fact-Customer-Metrics         *       
000140*                                                                *       
000150*****************************************************************        
000160*                                                                        
000170 IDENTIFICATION          DIVISION.                                       
000180*===============================                                         
000190*                                                                        
000200      PROGRAM-ID.         ORFACT.                                        
000210      AUTHOR.             D M Fenwick.                                   
000220      INSTALLATION.       Applewood Computers.                           
000230      DATE-WRITTEN.       13/11/1987.                                    
000240      DATE-COMPILED.                                                     
000250      SECURITY.           Copyright (C) 1987-2026 & later, Vincent       
000260                           Bryan Coen.  Distributed under the GNU        
000270                           General Public License.  See the file         
000280                           COPYING for details.                          
000290*                                                                        
000300*    Remarks.            Owns Fact-Orders, Fact-Payments and             
000310*                        Fact-Customer-Metrics.  Function 1 takes        
000320*                        one order-detail record plus the dim            
000330*                        keys already resolved by ORDTDIM/ORRDIM/        
000340*                        ORCDIM/ORPDIM (in LK-Fact-Keys-Block) and       
000350*                        does all three in turn - fl020 the order        
000360*                        row, fl030 one row per payment segment          
000370*                        (calling ORPMDIM itself for the                 
000380*                        Paymethod-Dim key - the business key            
000390*                        lives on the payment segment, not the           
000400*                        order header, so or000 cannot resolve it        
000410*                        up front the way it does the other dims),       
000420*                        fl040 the rolling customer-metrics row.         
000430*                        All three are idempotent on their own           
000440*                        business key - an order or payment id           
000450*                        already on file is left alone and its           
000460*                        existing key handed back.  Function 9           
000470*                        closes all three files plus the                 
000480*                        normalized order file opened for the            
000490*                        metrics scan.                                   
000500*                                                                        
000510*    Called by.          OR000.                                          
000520*    Calls.              ORPMDIM.                                        
000530*                                                                        
000540*    Files used.         Fact-Orders-File          (indexed)             
000550*                        Fact-Payments-File         (indexed)            
000560*                        Fact-Cust-Metrics-File     (indexed)            
000570*                        Normalized-Order-File      (indexed, input)     
000580*                                                                        
000590* Changes:                                                               
000600* 13/11/87 dmf -        Created.                                         
000610* 24/11/25 vbc -    .01 Taken over into ACAS OR series, OR-108.          
000620* 09/02/26 vbc -    .02 fl030 now calls ORPMDIM itself per payment       
000630*                       segment instead of or000 driving Paymethod-      
000640*                       Dim up front - the lookup key needs the          
000650*                       payment segment's own method id, which           
000660*                       or000 never had to hand, ticket OR-162.          
000670* 09/02/26 vbc -    .03 fl037 now stamps FP-Pay-Method-Type from the     
000680*                       payment segment's raw code, and Fact-Payments    
000690*                       gets an alternate key on FP-Order-Key - ormet    
000700*                       needs every payment on an order to count         
000710*                       cash/card/reward_points by the feed's own        
000720*                       coding, ticket OR-162.                           
000730* 09/02/26 vbc -    .04 Added trace lines at the order key lookup and    
000740*                       the metrics move - support could not tell        
000750*                       from the run log which order the running         
000760*                       spend totals belonged to, ticket OR-162.         
000770*                                                                        
000780*****************************************************************        
000790*                                                                        
000800 ENVIRONMENT              DIVISION.                                      
000810*================================                                        
000820*                                                                        
000830 CONFIGURATION            SECTION.                                       
000840 SPECIAL-NAMES.                                                          
000850     C01 IS TOP-OF-FORM                                                  
000860     CLASS DIGIT IS "0" THRU "9".                                        
000870*                                                                        
000880 INPUT-OUTPUT             SECTION.                                       
000890 FILE-CONTROL.                                                           
000900     SELECT FACT-ORDERS-FILE     ASSIGN TO "ORFORD"                      
000910            ORGANIZATION        IS INDEXED                               
000920            ACCESS MODE         IS DYNAMIC                               
000930            RECORD KEY          IS FO-Order-Key                          
000940            ALTERNATE RECORD KEY IS FO-Order-Id                          
000950            FILE STATUS         IS WS-Ofor-Status.                       
000960     SELECT FACT-PAYMENTS-FILE   ASSIGN TO "ORFPAY"                      
000970            ORGANIZATION        IS INDEXED                               
000980            ACCESS MODE         IS DYNAMIC                               
000990            RECORD KEY          IS FP-Payment-Key                        
001000            ALTERNATE RECORD KEY IS FP-Payment-Id                        
001010            ALTERNATE RECORD KEY IS FP-Order-Key WITH DUPLICATES         
001020            FILE STATUS         IS WS-Ofpy-Status.                       
001030     SELECT FACT-CUST-METRICS-FILE ASSIGN TO "ORFCUM"                    
001040            ORGANIZATION        IS INDEXED                               
001050            ACCESS MODE         IS DYNAMIC                               
001060            RECORD KEY          IS FM-Metric-Key                         
001070            ALTERNATE RECORD KEY IS FM-Order-Id                          
001080            FILE STATUS         IS WS-Ofcm-Status.                       
001090     SELECT NORM-ORDER-FILE      ASSIGN TO "ORNORD"                      
001100            ORGANIZATION        IS INDEXED                               
001110            ACCESS MODE         IS DYNAMIC                               
001120            RECORD KEY          IS NM-Ord-Id                             
001130            ALTERNATE RECORD KEY IS NM-Ord-Cust-Id WITH DUPLICATES       
001140            FILE STATUS         IS WS-Onrd-Status.                       
001150*                                                                        
001160 DATA                     DIVISION.                                      
001170*================================                                        
001180*                                                                        
001190 FILE SECTION.                                                           
001200*                                                                        
001210 FD  FACT-ORDERS-FILE.                                                   
001220 COPY "wsorfor.cob".                                                     
001230*                                                                        
001240 FD  FACT-PAYMENTS-FILE.                                                 
001250 COPY "wsorfpy.cob".                                                     
001260*                                                                        
001270 FD  FACT-CUST-METRICS-FILE.                                             
001280 COPY "wsorfcm.cob".                                                     
001290*                                                                        
001300 FD  NORM-ORDER-FILE.                                                    
001310 COPY "wsnmord.cob".                                                     
001320*                                                                        
001330 WORKING-STORAGE SECTION.                                                
001340*-----------------------                                                 
001350*                                                                        
001360 77  Prog-Name                PIC X(15) VALUE "ORFACT  (1.0.03)".        
001370*                                                                        
001380 COPY "wscdat.cob".                                                      
001390*                                                                        
001400 01  WS-File-Status.                                                     
001410     03  WS-Ofor-Status       PIC XX.                                    
001420         88  Ofor-Ok          VALUE "00".                                
001430     03  WS-Ofpy-Status       PIC XX.                                    
001440         88  Ofpy-Ok          VALUE "00".                                
001450     03  WS-Ofcm-Status       PIC XX.                                    
001460         88  Ofcm-Ok          VALUE "00".                                
001470     03  WS-Onrd-Status       PIC XX.                                    
001480         88  Onrd-Ok          VALUE "00".                                
001490*                                                                        
001500 01  WS-First-Call             PIC X      VALUE "Y".                     
001510     88  First-Call            VALUE "Y".                                
001520*                                                                        
001530 01  WS-Next-Key-Block.                                                  
001540     03  WS-Next-Fo-Key         PIC 9(9)   COMP  VALUE 0.                
001550     03  WS-Next-Fp-Key         PIC 9(9)   COMP  VALUE 0.                
001560     03  WS-Next-Fm-Key         PIC 9(9)   COMP  VALUE 0.                
001570*                                                                        
001580 01  WS-Cur-Fo-Key              PIC 9(9)   COMP  VALUE 0.                
001590*                                                                        
001600*  Customer order-history scan block for fl040 - tallies the             
001610*  customer's whole order history off Normalized-Order-File,             
001620*  same alternate-key scan idiom as orcdim cd030.                        
001630*                                                                        
001640 01  WS-Scan-Block.                                                      
001650     03  WS-Sc-Order-Count      PIC 9(7)     COMP.                       
001660     03  WS-Sc-Total-Spend      PIC S9(9)V99 COMP-3.                     
001670     03  WS-Sc-Daily-Count      PIC 9(5)     COMP.                       
001680     03  WS-Sc-Daily-Spend      PIC S9(7)V99 COMP-3.                     
001690     03  WS-Sc-Top1-Ts          PIC 9(14)    COMP.                       
001700     03  WS-Sc-Top2-Ts          PIC 9(14)    COMP.                       
001710     03  WS-Sc-First-Ts         PIC 9(14)    COMP.                       
001720*                                                                        
001730 01  WS-Today-Part9             PIC 9(8)     COMP.                       
001740 01  WS-Order-Part9             PIC 9(8)     COMP.                       
001750 01  WS-Start-Jdn               PIC 9(8)     COMP.                       
001760 01  WS-Prev-Jdn                PIC 9(8)     COMP.                       
001770 01  WS-Cur-Jdn                 PIC 9(8)     COMP.                       
001780*                                                                        
001790*  Display shadow copies for the trace lines below - WS-Cur-Fo-Key,      
001800*  WS-Sc-Top1-Ts and WS-Sc-Total-Spend themselves stay COMP/COMP-3,      
001810*  the key and the running accumulators fl045 depends on.                
001820*                                                                        
001830 01  WS-Fl-Order-Key-Disp         PIC 9(9).                              
001840 01  WS-Fl-Order-Key-Parts REDEFINES WS-Fl-Order-Key-Disp.               
001850     03  WS-Fkp-Hi                  PIC 9(5).                            
001860     03  WS-Fkp-Lo                  PIC 9(4).                            
001870*                                                                        
001880 01  WS-Fl-Stamp-Disp             PIC 9(14).                             
001890 01  WS-Fl-Stamp-Parts   REDEFINES WS-Fl-Stamp-Disp.                     
001900     03  WS-Fsp-Date8                PIC 9(8).                           
001910     03  WS-Fsp-Time6                PIC 9(6).                           
001920*                                                                        
001930 01  WS-Fl-Spend-Disp             PIC 9(9)V99.                           
001940 01  WS-Fl-Spend-Parts   REDEFINES WS-Fl-Spend-Disp.                     
001950     03  WS-Fvp-Whole                PIC 9(9).                           
001960     03  WS-Fvp-Cents                PIC 99.                             
001970*                                                                        
001980 01  WS-Fl-Trace-Line              PIC X(60).                            
001990*                                                                        
002000 LINKAGE SECTION.                                                        
002010*----------------                                                        
002020*                                                                        
002030 01  LK-Module-Function         PIC 9      COMP.                         
002040     88  Lk-Fn-Process            VALUE 1.                               
002050     88  Lk-Fn-Close                VALUE 9.                             
002060*                                                                        
002070 COPY "wsordet.cob".                                                     
002080*                                                                        
002090*  Hand-typed to match wscdat's WS-Fact-Keys-Block - input dim           
002100*  keys already resolved by the earlier pipeline modules, output         
002110*  LK-Fkb-Pipeline-Status back to or000 - see orpdim pm010 header        
002120*  note on this LINKAGE naming convention.                               
002130*                                                                        
002140 01  LK-Fact-Keys-Block.                                                 
002150     03  LK-Fkb-Datetime-Key    PIC 9(9)     COMP.                       
002160     03  LK-Fkb-Customer-Key    PIC 9(9)     COMP.                       
002170     03  LK-Fkb-Restaurant-Key  PIC 9(9)     COMP.                       
002180     03  LK-Fkb-Promotion-Key   PIC 9(9)     COMP.                       
002190     03  LK-Fkb-Pipeline-Status PIC 9        COMP.                       
002200         88  Lk-Fkb-Pipeline-Ok VALUE 0.                                 
002210*                                                                        
002220 PROCEDURE DIVISION USING LK-Module-Function                             
002230                           OR-Order-Detail-Record                        
002240                           LK-Fact-Keys-Block.                           
002250*========================================================                
002260*                                                                        
002270 FL010-Main-Control.                                                     
002280     IF       First-Call                                                 
002290              OPEN I-O    FACT-ORDERS-FILE                               
002300                          FACT-PAYMENTS-FILE                             
002310                          FACT-CUST-METRICS-FILE                         
002320              OPEN INPUT  NORM-ORDER-FILE                                
002330              PERFORM FL015-Find-Highest-Keys                            
002340              MOVE "N" TO WS-First-Call.                                 
002350     IF       Lk-Fn-Process                                              
002360              MOVE 0 TO LK-Fkb-Pipeline-Status                           
002370              PERFORM FL020-Populate-Fact-Orders                         
002380              PERFORM FL030-Populate-Fact-Payments                       
002390              PERFORM FL040-Populate-Fact-Cust-Metrics                   
002400     ELSE IF  Lk-Fn-Close                                                
002410              PERFORM FL090-Close-Files                                  
002420     END-IF.                                                             
002430     GOBACK.                                                             
002440*                                                                        
002450 FL015-Find-Highest-Keys.                                                
002460     MOVE     0 TO WS-Next-Fo-Key.                                       
002470     MOVE     HIGH-VALUES TO FO-Order-Key.                               
002480     START    FACT-ORDERS-FILE KEY IS LESS THAN FO-Order-Key             
002490              INVALID KEY GO TO FL015-Fp.                                
002500     READ     FACT-ORDERS-FILE PREVIOUS                                  
002510              AT END GO TO FL015-Fp.                                     
002520     MOVE     FO-Order-Key TO WS-Next-Fo-Key.                            
002530 FL015-Fp.                                                               
002540     MOVE     0 TO WS-Next-Fp-Key.                                       
002550     MOVE     HIGH-VALUES TO FP-Payment-Key.                             
002560     START    FACT-PAYMENTS-FILE KEY IS LESS THAN FP-Payment-Key         
002570              INVALID KEY GO TO FL015-Fm.                                
002580     READ     FACT-PAYMENTS-FILE PREVIOUS                                
002590              AT END GO TO FL015-Fm.                                     
002600     MOVE     FP-Payment-Key TO WS-Next-Fp-Key.                          
002610 FL015-Fm.                                                               
002620     MOVE     0 TO WS-Next-Fm-Key.                                       
002630     MOVE     HIGH-VALUES TO FM-Metric-Key.                              
002640     START    FACT-CUST-METRICS-FILE KEY IS LESS THAN FM-Metric-Key      
002650              INVALID KEY GO TO FL015-Exit.                              
002660     READ     FACT-CUST-METRICS-FILE PREVIOUS                            
002670              AT END GO TO FL015-Exit.                                   
002680     MOVE     FM-Metric-Key TO WS-Next-Fm-Key.                           
002690 FL015-Exit.                                                             
002700     EXIT.                                                               
002710*                                                                        
002720*  Fact-Orders - skip and hand back the existing key if the order
002730*  id is already on file, since the order id is the business key.
002740*                                                                        
002750 FL020-Populate-Fact-Orders.                                             
002760     MOVE     OR-Order-Id TO FO-Order-Id.                                
002770     READ     FACT-ORDERS-FILE KEY IS FO-Order-Id                        
002780              INVALID KEY                                                
002790                 PERFORM FL025-Insert-Fact-Order.                        
002800     MOVE     FO-Order-Key TO WS-Cur-Fo-Key WS-Fl-Order-Key-Disp.        
002810     MOVE     SPACES TO WS-Fl-Trace-Line.                                
002820     STRING   "FL020 FACT KEY " WS-Fkp-Hi "-" WS-Fkp-Lo                  
002830              " FOR ORDER " OR-Order-Id                                  
002840              DELIMITED BY SIZE INTO WS-Fl-Trace-Line.                   
002850     DISPLAY  WS-Fl-Trace-Line.                                          
002860 FL020-Exit.                                                             
002870     EXIT.                                                               
002880*                                                                        
002890 FL025-Insert-Fact-Order.                                                
002900     ADD      1 TO WS-Next-Fo-Key.                                       
002910     MOVE     WS-Next-Fo-Key        TO FO-Order-Key.                     
002920     MOVE     OR-Order-Id           TO FO-Order-Id.                      
002930     MOVE     LK-Fkb-Datetime-Key   TO FO-Datetime-Key.                  
002940     MOVE     LK-Fkb-Customer-Key   TO FO-Customer-Key.                  
002950     MOVE     LK-Fkb-Restaurant-Key TO FO-Restaurant-Key.                
002960     MOVE     LK-Fkb-Promotion-Key  TO FO-Promotion-Key.                 
002970     MOVE     OR-Order-Status       TO FO-Order-Status.                  
002980     MOVE     OR-Delivery-Type      TO FO-Delivery-Type.                 
002990     MOVE     OR-Order-Method       TO FO-Order-Method.                  
003000     MOVE     OR-Sub-Total          TO FO-Sub-Total.                     
003010     MOVE     OR-Delivery-Fee       TO FO-Delivery-Fee.                  
003020     MOVE     OR-Service-Charge     TO FO-Service-Charge.                
003030     MOVE     OR-Discount           TO FO-Total-Discount.                
003040     MOVE     OR-Order-Total        TO FO-Total.                         
003050     MOVE     OR-Used-Points        TO FO-Used-Points.                   
003060     IF       LK-Fkb-Promotion-Key > 0                                   
003070              MOVE "Y" TO FO-Is-Promotion-Applied                        
003080     ELSE                                                                
003090              MOVE "N" TO FO-Is-Promotion-Applied                        
003100     END-IF.                                                             
003110     WRITE    OR-Fact-Orders-Record.                                     
003120     IF       NOT Ofor-Ok                                                
003130              MOVE 1 TO LK-Fkb-Pipeline-Status.                          
003140 FL025-Exit.                                                             
003150     EXIT.                                                               
003160*                                                                        
003170*  Fact-Payments - one row per payment segment on the order.             
003180*  ORPMDIM is called here, not by or000, because the look-up key         
003190*  (method id, restaurant id) lives on the payment segment.              
003200*                                                                        
003210 FL030-Populate-Fact-Payments.                                           
003220     PERFORM  FL035-One-Payment THRU FL035-Exit                          
003230              VARYING OR-Pay-Ix FROM 1 BY 1                              
003240              UNTIL OR-Pay-Ix > OR-Payment-Count.                        
003250 FL030-Exit.                                                             
003260     EXIT.                                                               
003270*                                                                        
003280 FL035-One-Payment.                                                      
003290     MOVE     OR-Pay-Id (OR-Pay-Ix) TO FP-Payment-Id.                    
003300     READ     FACT-PAYMENTS-FILE KEY IS FP-Payment-Id                    
003310              INVALID KEY                                                
003320                 PERFORM FL037-Insert-Fact-Payment.                      
003330 FL035-Exit.                                                             
003340     EXIT.                                                               
003350*                                                                        
003360 FL037-Insert-Fact-Payment.                                              
003370     MOVE     OR-Pay-Method-Id (OR-Pay-Ix)   TO WS-Pml-Method-Id.        
003380     MOVE     OR-Pay-Method-Type (OR-Pay-Ix) TO WS-Pml-Method-Type.      
003390     MOVE     OR-Pay-Method-Name (OR-Pay-Ix) TO WS-Pml-Method-Name.      
003400     MOVE     OR-Pay-Extra-Charge (OR-Pay-Ix) TO WS-Pml-Extra-Charge.    
003410     MOVE     OR-Restaurant-Id              TO WS-Pml-Restaurant-Id.     
003420     CALL     "ORPMDIM" USING LK-Module-Function                         
003430                                WS-Paymethod-Lookup                      
003440                                WS-Pmd-Paymethod-Key.                    
003450     ADD      1 TO WS-Next-Fp-Key.                                       
003460     MOVE     WS-Next-Fp-Key           TO FP-Payment-Key.                
003470     MOVE     OR-Pay-Id (OR-Pay-Ix)    TO FP-Payment-Id.                 
003480     MOVE     WS-Cur-Fo-Key            TO FP-Order-Key.                  
003490     MOVE     LK-Fkb-Datetime-Key      TO FP-Datetime-Key.               
003500     MOVE     WS-Pmd-Paymethod-Key     TO FP-Paymethod-Key.              
003510     MOVE     LK-Fkb-Restaurant-Key    TO FP-Restaurant-Key.             
003520     MOVE     OR-Pay-Method-Type (OR-Pay-Ix)  TO FP-Pay-Method-Type.     
003530     MOVE     OR-Pay-Sub-Total (OR-Pay-Ix)    TO FP-Sub-Total.           
003540     MOVE     OR-Pay-Extra-Charge (OR-Pay-Ix) TO FP-Extra-Charge.        
003550     MOVE     OR-Pay-Discount (OR-Pay-Ix)     TO FP-Discount.            
003560     MOVE     OR-Pay-Tax (OR-Pay-Ix)          TO FP-Tax.                 
003570     MOVE     OR-Pay-Tip (OR-Pay-Ix)          TO FP-Tip.                 
003580     MOVE     OR-Pay-Amount (OR-Pay-Ix)       TO FP-Total-Amount.        
003590     MOVE     OR-Pay-Status (OR-Pay-Ix)       TO FP-Payment-Status.      
003600     WRITE    OR-Fact-Payments-Record.                                   
003610     IF       NOT Ofpy-Ok                                                
003620              MOVE 1 TO LK-Fkb-Pipeline-Status.                          
003630 FL037-Exit.                                                             
003640     EXIT.                                                               
003650*                                                                        
003660*  Fact-Customer-Metrics - one row per order id, update in place         
003670*  when it exists.  Metrics are rolled off the customer's whole          
003680*  order history on Normalized-Order-File, same scan idiom as            
003690*  orcdim cd030, rather than carried forward call to call.               
003700*                                                                        
003710 FL040-Populate-Fact-Cust-Metrics.                                       
003720     PERFORM  FL045-Scan-Customer-History.                               
003730     MOVE     OR-Order-Id TO FM-Order-Id.                                
003740     READ     FACT-CUST-METRICS-FILE KEY IS FM-Order-Id                  
003750              INVALID KEY                                                
003760                 ADD 1 TO WS-Next-Fm-Key                                 
003770                 MOVE WS-Next-Fm-Key TO FM-Metric-Key                    
003780                 MOVE OR-Order-Id    TO FM-Order-Id                      
003790                 PERFORM FL050-Move-Metric-Fields                        
003800                 WRITE OR-Fact-Cust-Metrics-Record                       
003810                 IF NOT Ofcm-Ok                                          
003820                    MOVE 1 TO LK-Fkb-Pipeline-Status                     
003830                 END-IF                                                  
003840              NOT INVALID KEY                                            
003850                 PERFORM FL050-Move-Metric-Fields                        
003860                 REWRITE OR-Fact-Cust-Metrics-Record                     
003870                 IF NOT Ofcm-Ok                                          
003880                    MOVE 1 TO LK-Fkb-Pipeline-Status                     
003890                 END-IF                                                  
003900     END-READ.                                                           
003910 FL040-Exit.                                                             
003920     EXIT.                                                               
003930*                                                                        
003940 FL045-Scan-Customer-History.                                            
003950     MOVE     0 TO WS-Sc-Order-Count WS-Sc-Total-Spend                   
003960                    WS-Sc-Daily-Count WS-Sc-Daily-Spend                  
003970                    WS-Sc-Top1-Ts WS-Sc-Top2-Ts.                         
003980     MOVE     99999999999999 TO WS-Sc-First-Ts.                          
003990     MOVE     OR-Order-Ts (1:8) TO WS-Today-Part9.                       
004000     MOVE     OR-Customer-Id TO NM-Ord-Cust-Id.                          
004010     START    NORM-ORDER-FILE KEY IS NOT LESS THAN NM-Ord-Cust-Id        
004020              INVALID KEY GO TO FL045-Exit.                              
004030     READ     NORM-ORDER-FILE NEXT                                       
004040              AT END GO TO FL045-Exit.                                   
004050 FL045-Loop.                                                             
004060     IF       NM-Ord-Cust-Id NOT = OR-Customer-Id                        
004070              GO TO FL045-Exit.                                          
004080     ADD      1 TO WS-Sc-Order-Count.                                    
004090     ADD      NM-Ord-Total TO WS-Sc-Total-Spend.                         
004100     MOVE     NM-Ord-Ts (1:8) TO WS-Order-Part9.                         
004110     IF       WS-Order-Part9 = WS-Today-Part9                            
004120              ADD 1 TO WS-Sc-Daily-Count                                 
004130              ADD NM-Ord-Total TO WS-Sc-Daily-Spend                      
004140     END-IF.                                                             
004150     IF       NM-Ord-Ts < WS-Sc-First-Ts                                 
004160              MOVE NM-Ord-Ts TO WS-Sc-First-Ts.                          
004170     IF       NM-Ord-Ts > WS-Sc-Top1-Ts                                  
004180              MOVE WS-Sc-Top1-Ts TO WS-Sc-Top2-Ts                        
004190              MOVE NM-Ord-Ts TO WS-Sc-Top1-Ts                            
004200     ELSE                                                                
004210        IF    NM-Ord-Ts > WS-Sc-Top2-Ts                                  
004220              MOVE NM-Ord-Ts TO WS-Sc-Top2-Ts                            
004230        END-IF                                                           
004240     END-IF.                                                             
004250     READ     NORM-ORDER-FILE NEXT                                       
004260              AT END GO TO FL045-Exit.                                   
004270     GO       TO FL045-Loop.                                             
004280 FL045-Exit.                                                             
004290     EXIT.                                                               
004300*                                                                        
004310 FL050-Move-Metric-Fields.                                               
004320     MOVE     LK-Fkb-Customer-Key   TO FM-Customer-Key.                  
004330     MOVE     LK-Fkb-Datetime-Key   TO FM-Datetime-Key.                  
004340     MOVE     LK-Fkb-Restaurant-Key TO FM-Restaurant-Key.                
004350     MOVE     WS-Sc-Daily-Count     TO FM-Daily-Orders.                  
004360     MOVE     WS-Sc-Daily-Spend     TO FM-Daily-Spend.                   
004370     MOVE     OR-Used-Points        TO FM-Points-Used.                   
004380     MOVE     WS-Sc-Order-Count     TO FM-Running-Order-Count.           
004390     MOVE     WS-Sc-Total-Spend     TO FM-Running-Total-Spend.           
004400     IF       WS-Sc-Order-Count > 0                                      
004410              COMPUTE FM-Running-Avg-Order-Val ROUNDED =                 
004420                       WS-Sc-Total-Spend / WS-Sc-Order-Count             
004430     ELSE                                                                
004440              MOVE 0 TO FM-Running-Avg-Order-Val                         
004450     END-IF.                                                             
004460     IF       WS-Sc-Top2-Ts = 0                                          
004470              MOVE 0 TO FM-Days-Since-Last-Order                         
004480                         FM-Order-Frequency-Days                         
004490     ELSE                                                                
004500              COMPUTE WS-Cal-Date9 = WS-Sc-Top1-Ts / 1000000             
004510              PERFORM FL060-Calendar-To-Julian                           
004520              MOVE WS-Julian-Day-No    TO WS-Cur-Jdn                     
004530              COMPUTE WS-Cal-Date9 = WS-Sc-Top2-Ts / 1000000             
004540              PERFORM FL060-Calendar-To-Julian                           
004550              MOVE WS-Julian-Day-No    TO WS-Prev-Jdn                    
004560              COMPUTE FM-Days-Since-Last-Order =                         
004570                       WS-Cur-Jdn - WS-Prev-Jdn                          
004580              COMPUTE WS-Cal-Date9 = WS-Sc-First-Ts / 1000000            
004590              PERFORM FL060-Calendar-To-Julian                           
004600              MOVE WS-Julian-Day-No    TO WS-Start-Jdn                   
004610              IF   WS-Sc-Order-Count > 1                                 
004620                   COMPUTE FM-Order-Frequency-Days ROUNDED =             
004630                       (WS-Cur-Jdn - WS-Start-Jdn) /                     
004640                       (WS-Sc-Order-Count - 1)                           
004650              ELSE                                                       
004660                   MOVE 0 TO FM-Order-Frequency-Days                     
004670              END-IF                                                     
004680     END-IF.                                                             
004690     MOVE     WS-Sc-Total-Spend TO WS-Fl-Spend-Disp.                     
004700     MOVE     WS-Sc-Top1-Ts     TO WS-Fl-Stamp-Disp.                     
004710     MOVE     SPACES TO WS-Fl-Trace-Line.                                
004720     STRING   "FL050 METRICS ORDER " OR-Order-Id                         
004730              " SPEND " WS-Fvp-Whole "." WS-Fvp-Cents                    
004740              " LAST " WS-Fsp-Date8 "-" WS-Fsp-Time6                     
004750              DELIMITED BY SIZE INTO WS-Fl-Trace-Line.                   
004760     DISPLAY  WS-Fl-Trace-Line.                                          
004770 FL050-Exit.                                                             
004780     EXIT.                                                               
004790*                                                                        
004800*  Standard Julian day number conversion - same formula used in          
004810*  ordtprs/ordtdim/orbhol/orcdim, no intrinsic FUNCTIONs.                
004820*                                                                        
004830 FL060-Calendar-To-Julian.                                               
004840     COMPUTE  WS-Julian-A = (14 - WS-Cal-Month) / 12.                    
004850     COMPUTE  WS-Julian-B = WS-Cal-Year + 4800 - WS-Julian-A.            
004860     COMPUTE  WS-Julian-C = WS-Cal-Month + (12 * WS-Julian-A) - 3.       
004870     COMPUTE  WS-Julian-Day-No =                                         
004880                  WS-Cal-Day                                             
004890                  + (((153 * WS-Julian-C) + 2) / 5)                      
004900                  + (365 * WS-Julian-B)                                  
004910                  + (WS-Julian-B / 4)                                    
004920                  - (WS-Julian-B / 100)                                  
004930                  + (WS-Julian-B / 400)                                  
004940                  - 32045.                                               
004950 FL060-Exit.                                                             
004960     EXIT.                                                               
004970*                                                                        
004980 FL090-Close-Files.                                                      
004990     IF       NOT First-Call                                             
005000              CLOSE FACT-ORDERS-FILE                                     
005010                    FACT-PAYMENTS-FILE                                   
005020                    FACT-CUST-METRICS-FILE                               
005030                    NORM-ORDER-FILE.                                     
005040 FL090-Exit.                                                             
005050     EXIT.                                                               
005060*                                                                        
