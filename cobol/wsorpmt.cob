000100*****************************************************                    
000110*                                                    *                   
000120*  Record Definition For Payment-Method Dim File     *                   
000130*     Lookup on composite PM-Lookup-Key (method id,  *                   
000140*     restaurant id) - fields must sit together for  *                   
000150*     the ALTERNATE RECORD KEY, see orpmdim pm010.    *                  
000160*                                                    *                   
000170*****************************************************                    
000180* File size 38 bytes padded to 56 by filler.                             
000190*                                                                        
000200* 10/11/25 vbc - Created.                                                
000210* 28/11/25 vbc - Flags derived at insert time only -
000220*                Type-1, never recomputed on lookup,
000230*                per code review, ticket OR-133.
000240* 09/02/26 vbc - PM-Paymethod-Id/PM-Restaurant-Id                        
000250*                regrouped into PM-Lookup-Key so the                     
000260*                two fields lie together for a single                    
000270*                composite alternate key, ticket OR-162.                 
000280*                                                                        
000290 01  OR-Paymethod-Dim-Record.                                            
000300     03  PM-Paymethod-Key          pic 9(9)   comp.                      
000310     03  PM-Lookup-Key.                                                  
000320         05  PM-Lk-Method-Id       pic 9(9)   comp.                      
000330         05  PM-Lk-Restaurant-Id   pic 9(9)   comp.                      
000340     03  PM-Name                   pic x(20).                            
000350     03  PM-Method-Type            pic 9(2).                             
000360     03  PM-Requires-Extra-Charge  pic x.                                
000370     03  PM-Is-Digital             pic x.                                
000380     03  PM-Is-Card                pic x.                                
000390     03  PM-Is-Cash                pic x.                                
000400     03  filler                    pic x(18).                            
000410*                                                                        
