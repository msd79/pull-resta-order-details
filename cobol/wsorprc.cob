000100*****************************************************                    
000110*                                                    *                   
000120*  Record Definition For Processed-Order Register    *                   
000130*     Unique on (PR-Order-Id, PR-Fact-Type)           *                  
000140*     Gates RESTAURANT-METRICS re-aggregation          *                 
000150*                                                    *                   
000160*****************************************************                    
000170* File size 42 bytes padded to 56 by filler.                             
000180*                                                                        
000190* 15/11/25 vbc - Created, needed once RM aggregation                     
000200*                started re-summing whole days every                     
000210*                run - see ormet rm020.                                  
000220* 09/02/26 vbc - PR-Order-Id/PR-Fact-Type regrouped into                 
000230*                PR-Lookup-Key so the two fields sit together            
000240*                for a single composite record key, same fix             
000250*                as wsorpmt's PM-Lookup-Key, ticket OR-162.              
000260*                                                                        
000270 01  OR-Processed-Order-Record.                                          
000280     03  PR-Lookup-Key.                                                  
000290         05  PR-Order-Id               pic 9(9).                         
000300         05  PR-Fact-Type              pic x(20).                        
000310             88  PR-Fact-Rest-Metrics  value "RESTAURANT-METRICS".       
000320             88  PR-Fact-Cust-Metrics  value "CUSTOMER-METRICS".         
000330             88  PR-Fact-Orders        value "ORDERS".                   
000340             88  PR-Fact-Payments      value "PAYMENTS".                 
000350     03  PR-Processed-Ts           pic 9(14).                            
000360     03  filler                    pic x(12).                            
000370*                                                                        
