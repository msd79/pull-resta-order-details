000100*****************************************************************        
000110*                                                                *       
000120*                Restaurant Order Sync - Main Driver             *       
000130*         Reads the order-detail feed, drives the checkpoint,   *        
000140*         ingest and warehouse pipeline for every restaurant    *        
000150*                                                                *       
000160*****************************************************************        
000170*                                                                        
000180 IDENTIFICATION          DIVISION.                                       
000190*===============================                                         
000200*                                                                        
000210      PROGRAM-ID.         OR000.                                         
000220      AUTHOR.             D M Fenwick.                                   
000230      INSTALLATION.       Applewood Computers.                           
000240      DATE-WRITTEN.       14/09/1987.                                    
000250      DATE-COMPILED.                                                     
000260      SECURITY.           Copyright (C) 1987-2026 & later, Vincent       
000270                           Bryan Coen.  Distributed under the GNU        
000280                           General Public License.  See the file         
000290                           COPYING for details.                          
000300*                                                                        
000310*    Remarks.            Order Sync - Main Batch Driver.                 
000320*                        Drives the per-restaurant feed-read loop,       
000330*                        the sync checkpoint, the order ingest and       
000340*                        the dimension/fact warehouse pipeline, and      
000350*                        builds the run-summary table passed to          
000360*                        OR900 for the sync report.                      
000370*                                                                        
000380*    Called modules.     ORWIN, ORPGTRK, ORTRK, ORDTPRS, ORINGST,        
000390*                        ORRDIM, ORCDIM, ORPDIM, ORPMDIM, ORDTDIM,       
000400*                        ORFACT, ORMET, OR900.                           
000410*                                                                        
000420*    Files used.         Order-Detail-File  (input, sequential)          
000430*                                                                        
000440* Changes:                                                               
000450* 14/09/87 dmf -        Created.                                         
000460* 02/03/88 dmf -    .01 Added consecutive-old-order cut-off of 10,       
000470*                       was running the full feed every night.           
000480* 19/07/91 dmf -    .02 Company-level page tracker call added            
000490*                       alongside restaurant checkpoint.                 
000500* 29/01/99 dmf - Y2K.   Checked century rollover on checkpoint and       
000510*                       order timestamp compares - all fields hold       
000520*                       full CCYY, no two-digit years stored, ok.        
000530* 11/05/03 rjp -    .03 Run-window test moved to front of run via        
000540*                       ORWIN - used to abort out-of-hours kick-offs     
000550*                       from the overnight scheduler.                    
000560* 24/11/25 vbc -    .04 Taken over into ACAS OR series proper,           
000570*                       tidied paragraph numbering & var case to         
000580*                       match house style, file names to wsordet         
000590*                       etc.  Ticket OR-101.                             
000600* 06/12/25 vbc -    .05 Run-summary table widened - metrics fields       
000610*                       folded in alongside sync-stats fields so         
000620*                       OR900 prints both from one table, OR-118.        
000630*                       Call interfaces to the pipeline modules          
000640*                       tidied onto one 3-parameter convention.          
000650* 19/01/26 vbc -    .06 Consecutive-old counter reset moved back         
000660*                       above the ingest call - was counting the         
000670*                       record that triggered the break as old.          
000680* 09/02/26 vbc -    .07 ORPMDIM's close call was handing back its        
000690*                       returned key into WS-Fkb-Promotion-Key -         
000700*                       harmless at close (value discarded) but          
000710*                       confusing - pointed at the new dedicated         
000720*                       WS-Pmd-Paymethod-Key receiver, OR-162.           
000730*                       Paymethod-Dim itself is now got-or-created       
000740*                       by ORFACT per payment segment, not driven        
000750*                       from here - see orfact fl020.                    
000760* 09/02/26 vbc -    .08 ORMET call moved out of OR060 (was firing        
000770*                       once per order, on a block shaped for            
000780*                       customer metrics that have since moved to        
000790*                       orfact fl040) and into OR040, once per           
000800*                       restaurant after the order-read loop -           
000810*                       Restaurant-Metrics is a day-level recompute,     
000820*                       not a per-order update, ticket OR-162.           
000830*                       WS-Sum-Metrics dropped from the run-summary      
000840*                       table, nothing carries it across orders now.     
000850* 09/02/26 vbc -    .09 WS-Run-Date and WS-Run-Ts widened out to         
000860*                       DISPLAY with year/month/day and date/time        
000870*                       REDEFINES, and the run-start line now logs       
000880*                       the broken-out fields rather than the raw        
000890*                       run date, ticket OR-162.                         
000900* 09/08/26 vbc -    .10 ORPGTRK calls widened to the new 4-field         
000910*                       interface (OR-172) - Orpgtrk now returns a       
000920*                       status flag as well as taking an update-         
000930*                       index input, even though neither the per-        
000940*                       order get call nor the close call use them       
000950*                       yet, to keep one fixed parameter list across     
000960*                       every function code per house convention.        
000970* 16/04/24 vbc          Copyright notice update superseding all          
000980*                       previous notices.                                
000990* 20/09/25 vbc - 3.3.00 Version update and builds reset.                 
001000*                                                                        
001010*****************************************************************        
001020*                                                                        
001030 ENVIRONMENT              DIVISION.                                      
001040*================================                                        
001050*                                                                        
001060 CONFIGURATION            SECTION.                                       
001070 SPECIAL-NAMES.                                                          
001080     C01 IS TOP-OF-FORM                                                  
001090     CLASS DIGIT IS "0" THRU "9".                                        
001100*                                                                        
001110 INPUT-OUTPUT             SECTION.                                       
001120 FILE-CONTROL.                                                           
001130     SELECT ORDER-DETAIL-FILE   ASSIGN TO "ORDETL"                       
001140            ORGANIZATION        IS LINE SEQUENTIAL                       
001150            FILE STATUS         IS WS-Odf-Status.                        
001160*                                                                        
001170 DATA                     DIVISION.                                      
001180*================================                                        
001190*                                                                        
001200 FILE SECTION.                                                           
001210*                                                                        
001220 FD  ORDER-DETAIL-FILE                                                   
001230     RECORD CONTAINS 630 CHARACTERS.                                     
001240 01  FD-Order-Detail-Rec     PIC X(630).                                 
001250*                                                                        
001260 WORKING-STORAGE SECTION.                                                
001270*-----------------------                                                 
001280*                                                                        
001290 77  Prog-Name               PIC X(15) VALUE "OR000 (1.0.08)".           
001300*                                                                        
001310 COPY "wsordet.cob".                                                     
001320 COPY "wscdat.cob".                                                      
001330 COPY "wsckln.cob".                                                      
001340*                                                                        
001350 01  WS-File-Status.                                                     
001360     03  WS-Odf-Status       PIC XX.                                     
001370         88  Odf-Ok          VALUE "00".                                 
001380         88  Odf-Eof         VALUE "10".                                 
001390*                                                                        
001400 01  WS-Run-Switches.                                                    
001410     03  WS-More-Restaurants  PIC X    VALUE "Y".                        
001420         88  More-Restaurants VALUE "Y".                                 
001430     03  WS-More-Orders       PIC X    VALUE "Y".                        
001440         88  More-Orders      VALUE "Y".                                 
001450*                                                                        
001460 01  WS-Run-Date                PIC 9(8)   COMP.                         
001470 01  WS-Run-Ts                  PIC 9(14)  COMP.                         
001480*                                                                        
001490*  Display-form copies of the run date/time for the run-start log        
001500*  line - WS-Run-Date/WS-Run-Ts stay COMP for the CALL interfaces        
001510*  to ORMET and OR900, which expect binary fields.                       
001520*                                                                        
001530 01  WS-Run-Date-Disp            PIC 9(8).                               
001540 01  WS-Run-Date-Parts  REDEFINES WS-Run-Date-Disp.                      
001550     03  WS-Rdp-Year             PIC 9(4).                               
001560     03  WS-Rdp-Month            PIC 99.                                 
001570     03  WS-Rdp-Day              PIC 99.                                 
001580*                                                                        
001590 01  WS-Run-Ts-Disp              PIC 9(16).                              
001600 01  WS-Run-Ts-Parts    REDEFINES WS-Run-Ts-Disp.                        
001610     03  WS-Rts-Date8             PIC 9(8).                              
001620     03  WS-Rts-Time8             PIC 9(8).                              
001630*                                                                        
001640*  Work copy of the restaurant name current in WS-Run-Summary-Table,     
001650*  split so the run-start log line can show the surname half on its      
001660*  own when the full name overruns the console width.                    
001670*                                                                        
001680 01  WS-Rest-Name-Work           PIC X(30).                              
001690 01  WS-Rest-Name-Parts REDEFINES WS-Rest-Name-Work.                     
001700     03  WS-Rnw-First             PIC X(15).                             
001710     03  WS-Rnw-Last              PIC X(15).                             
001720*                                                                        
001730 01  WS-Run-Log-Line             PIC X(60).                              
001740*                                                                        
001750 01  WS-Counters.                                                        
001760     03  WS-Consecutive-Old     PIC 9(3)   COMP.                         
001770     03  WS-Orders-Read         PIC 9(7)   COMP.                         
001780     03  WS-Orders-Synced       PIC 9(7)   COMP.                         
001790     03  WS-Duplicates-Skipped  PIC 9(7)   COMP.                         
001800     03  WS-Errors              PIC 9(7)   COMP.                         
001810     03  WS-Table-Ix            PIC 9(3)   COMP.                         
001820     03  WS-Max-Order-Id        PIC 9(9)   COMP.                         
001830     03  WS-Max-Order-Ts        PIC 9(14)  COMP.                         
001840*                                                                        
001850*  Run-summary table - one row per restaurant processed this run,        
001860*  passed whole to OR900 for the sync report.  Sized for the             
001870*  largest group size seen in any one run.                               
001880*                                                                        
001890 01  WS-Run-Summary-Table.                                               
001900     03  WS-Run-Summary-Row     OCCURS 200 TIMES                         
001910                                 INDEXED BY WS-Sum-Ix.                   
001920         05  WS-Sum-Rest-Id       PIC 9(9).                              
001930         05  WS-Sum-Rest-Name     PIC X(30).                             
001940         05  WS-Sum-Orders-Read   PIC 9(7)     COMP.                     
001950         05  WS-Sum-New-Synced    PIC 9(7)     COMP.                     
001960         05  WS-Sum-Dups-Skipped  PIC 9(7)     COMP.                     
001970         05  WS-Sum-Errors        PIC 9(7)     COMP.                     
001980         05  WS-Sum-Last-Order-Id PIC 9(9)     COMP.                     
001990         05  WS-Sum-Last-Order-Dt PIC 9(8)     COMP.                     
002000*                                                                        
002010*  Ingest / pipeline linkage areas for the called modules.               
002020*                                                                        
002030 01  WS-Module-Function           PIC 9      COMP.                       
002040     88  Fn-Process               VALUE 1.                               
002050     88  Fn-Close                 VALUE 9.                               
002060*                                                                        
002070 PROCEDURE DIVISION.                                                     
002080*===================                                                     
002090*                                                                        
002100 OR010-Main-Control.                                                     
002110     MOVE     0 TO WS-Fkb-Pipeline-Status.                               
002120     CALL     "ORWIN" USING WS-Fkb-Pipeline-Status.                      
002130     IF       NOT Fkb-Pipeline-Ok                                        
002140              GO TO OR990-Close-Exit.                                    
002150     PERFORM  OR030-Open-Files.                                          
002160     PERFORM  OR040-Process-Restaurants                                  
002170              UNTIL NOT More-Restaurants.                                
002180     PERFORM  OR050-Close-Pipeline-Modules.                              
002190     CALL     "OR900" USING WS-Run-Summary-Table                         
002200                              WS-Table-Ix                                
002210                              WS-Run-Date.                               
002220     GO       TO OR990-Close-Exit.                                       
002230*                                                                        
002240 OR030-Open-Files.                                                       
002250     ACCEPT   WS-Run-Date FROM DATE YYYYMMDD.                            
002260     MOVE     WS-Run-Date TO WS-Run-Date-Disp.                           
002270     MOVE     WS-Run-Date TO WS-Rts-Date8.                               
002280     ACCEPT   WS-Rts-Time8 FROM TIME.                                    
002290     MOVE     SPACES TO WS-Run-Log-Line.                                 
002300     STRING   "OR000 RUN STARTED FOR " WS-Rdp-Year "-" WS-Rdp-Month      
002310              "-" WS-Rdp-Day                                             
002320              DELIMITED BY SIZE INTO WS-Run-Log-Line.                    
002330     DISPLAY  WS-Run-Log-Line.                                           
002340     OPEN     INPUT ORDER-DETAIL-FILE.                                   
002350     MOVE     0 TO WS-Table-Ix.                                          
002360     MOVE     0 TO WS-Orders-Read WS-Orders-Synced                       
002370                    WS-Duplicates-Skipped WS-Errors.                     
002380     READ     ORDER-DETAIL-FILE INTO OR-Order-Detail-Record              
002390              AT END MOVE "N" TO WS-More-Restaurants.                    
002400 OR030-Exit.                                                             
002410     EXIT.                                                               
002420*                                                                        
002430*  Control-break loop - the feed is sorted by restaurant, newest         
002440*  order first within each restaurant's group of records.                
002450*                                                                        
002460 OR040-Process-Restaurants.                                              
002470     ADD      1 TO WS-Table-Ix.                                          
002480     MOVE     OR-Restaurant-Id   TO WS-Sum-Rest-Id (WS-Table-Ix)         
002490                                     WS-Ckpt-Candidate-Id.               
002500     MOVE     OR-Restaurant-Name TO WS-Sum-Rest-Name (WS-Table-Ix)       
002510                                     WS-Rest-Name-Work.                  
002520     MOVE     SPACES TO WS-Run-Log-Line.                                 
002530     STRING   "  RESTAURANT " WS-Rnw-First                               
002540              DELIMITED BY SIZE INTO WS-Run-Log-Line.                    
002550     DISPLAY  WS-Run-Log-Line.                                           
002560     MOVE     0 TO WS-Sum-Orders-Read  (WS-Table-Ix)                     
002570                    WS-Sum-New-Synced  (WS-Table-Ix)                     
002580                    WS-Sum-Dups-Skipped (WS-Table-Ix)                    
002590                    WS-Sum-Errors       (WS-Table-Ix)                    
002600                    WS-Sum-Last-Order-Id (WS-Table-Ix)                   
002610                    WS-Sum-Last-Order-Dt (WS-Table-Ix).                  
002620     MOVE     0 TO WS-Consecutive-Old WS-Max-Order-Id WS-Max-Order-Ts.   
002630*                                                                        
002640     MOVE     1  TO WS-Ckpt-Function.                                    
002650     CALL     "ORTRK" USING WS-Checkpoint-Linkage                        
002660                             OR-Order-Detail-Record.                     
002670     MOVE     "Y" TO WS-More-Orders.                                     
002680     PERFORM  OR045-Read-Restaurant-Orders                               
002690              UNTIL NOT More-Orders                                      
002700              OR WS-Consecutive-Old >= 10.                               
002710*                                                                        
002720     IF       WS-Max-Order-Id > 0                                        
002730              MOVE 3 TO WS-Ckpt-Function                                 
002740              MOVE WS-Max-Order-Id TO WS-Ckpt-Candidate-Id               
002750              MOVE WS-Max-Order-Ts TO WS-Ckpt-Candidate-Ts               
002760              MOVE WS-Sum-New-Synced (WS-Table-Ix)                       
002770                                      TO WS-Ckpt-Synced-Count            
002780              CALL "ORTRK" USING WS-Checkpoint-Linkage                   
002790                                  OR-Order-Detail-Record                 
002800              MOVE WS-Max-Order-Id TO WS-Sum-Last-Order-Id               
002810                                       (WS-Table-Ix)                     
002820              MOVE WS-Max-Order-Ts (1:8) TO WS-Sum-Last-Order-Dt         
002830                                       (WS-Table-Ix)                     
002840     END-IF.                                                             
002850*                                                                        
002860*  Restaurant-Metrics is day-scoped, not per-order - recompute           
002870*  once per restaurant per run, over every order on the books            
002880*  for today, not just the ones just synced.  ORMET's own                
002890*  register (PROCESSED-ORDER) skips it when nothing is new.              
002900*                                                                        
002910     MOVE     1 TO WS-Module-Function.                                   
002920     MOVE     0 TO WS-Mcb-Pipeline-Status.                               
002930     MOVE     WS-Sum-Rest-Id (WS-Table-Ix) TO WS-Mcb-Restaurant-Key.     
002940     MOVE     WS-Run-Date TO WS-Mcb-Target-Date.                         
002950     CALL     "ORMET" USING WS-Module-Function                           
002960                             WS-Met-Call-Block.                          
002970     IF       NOT Mcb-Pipeline-Ok                                        
002980              ADD 1 TO WS-Sum-Errors (WS-Table-Ix).                      
002990*                                                                        
003000     IF       NOT Odf-Eof                                                
003010              GO TO OR040-Exit.                                          
003020     MOVE     "N" TO WS-More-Restaurants.                                
003030 OR040-Exit.                                                             
003040     EXIT.                                                               
003050*                                                                        
003060 OR045-Read-Restaurant-Orders.                                           
003070     ADD      1 TO WS-Orders-Read.                                       
003080     ADD      1 TO WS-Sum-Orders-Read (WS-Table-Ix).                     
003090*                                                                        
003100     MOVE     2 TO WS-Ckpt-Function.                                     
003110     MOVE     OR-Order-Id  TO WS-Ckpt-Candidate-Id.                      
003120     MOVE     OR-Order-Ts  TO WS-Ckpt-Candidate-Ts.                      
003130     CALL     "ORTRK" USING WS-Checkpoint-Linkage                        
003140                             OR-Order-Detail-Record.                     
003150*                                                                        
003160     IF       NOT Ckpt-Is-New                                            
003170              ADD 1 TO WS-Consecutive-Old                                
003180              ADD 1 TO WS-Duplicates-Skipped                             
003190              ADD 1 TO WS-Sum-Dups-Skipped (WS-Table-Ix)                 
003200              GO TO OR048-Read-Next.                                     
003210*                                                                        
003220     MOVE     0 TO WS-Consecutive-Old.                                   
003230     PERFORM  OR060-Ingest-And-Load-Order.                               
003240     IF       Fkb-Pipeline-Ok                                            
003250              ADD 1 TO WS-Orders-Synced                                  
003260              ADD 1 TO WS-Sum-New-Synced (WS-Table-Ix)                   
003270              IF OR-Order-Ts > WS-Max-Order-Ts                           
003280                 OR (OR-Order-Ts = WS-Max-Order-Ts                       
003290                     AND OR-Order-Id > WS-Max-Order-Id)                  
003300                 MOVE OR-Order-Id TO WS-Max-Order-Id                     
003310                 MOVE OR-Order-Ts TO WS-Max-Order-Ts                     
003320              END-IF                                                     
003330     ELSE                                                                
003340              ADD 1 TO WS-Errors                                         
003350              ADD 1 TO WS-Sum-Errors (WS-Table-Ix)                       
003360     END-IF.                                                             
003370*                                                                        
003380 OR048-Read-Next.                                                        
003390     READ     ORDER-DETAIL-FILE INTO OR-Order-Detail-Record              
003400              AT END MOVE "N" TO WS-More-Orders                          
003410                     GO TO OR045-Exit.                                   
003420     IF       OR-Restaurant-Id NOT = WS-Ckpt-Candidate-Id                
003430              MOVE "N" TO WS-More-Orders.                                
003440 OR045-Exit.                                                             
003450     EXIT.                                                               
003460*                                                                        
003470*  Warehouse pipeline for one new order - chains the seven load          
003480*  modules (order ingest, datetime-dim, restaurant-dim, customer-        
003490*  dim, promotion-dim, paymethod-dim, fact tables).  All-or-nothing      
003500*  - any step failing sets Fkb-Pipeline-Status not zero and the          
003510*  caller counts it and moves on to the next order.                      
003520*                                                                        
003530 OR060-Ingest-And-Load-Order.                                            
003540     MOVE     1 TO WS-Module-Function.                                   
003550     MOVE     0 TO WS-Fkb-Pipeline-Status.                               
003560     CALL     "ORINGST" USING WS-Module-Function                         
003570                               OR-Order-Detail-Record                    
003580                               WS-Fkb-Pipeline-Status.                   
003590     IF       NOT Fkb-Pipeline-Ok                                        
003600              GO TO OR060-Exit.                                          
003610*                                                                        
003620     CALL     "ORDTDIM" USING WS-Module-Function                         
003630                               OR-Order-Detail-Record                    
003640                               WS-Fkb-Datetime-Key.                      
003650     CALL     "ORRDIM"  USING WS-Module-Function                         
003660                               OR-Order-Detail-Record                    
003670                               WS-Fkb-Restaurant-Key.                    
003680     CALL     "ORCDIM"  USING WS-Module-Function                         
003690                               OR-Order-Detail-Record                    
003700                               WS-Fkb-Customer-Key.                      
003710     MOVE     0 TO WS-Fkb-Promotion-Key.                                 
003720     IF       OR-Promo-Id > 0                                            
003730              CALL "ORPDIM" USING WS-Module-Function                     
003740                                   OR-Order-Detail-Record                
003750                                   WS-Fkb-Promotion-Key.                 
003760*                                                                        
003770     CALL     "ORFACT" USING WS-Module-Function                          
003780                              OR-Order-Detail-Record                     
003790                              WS-Fact-Keys-Block.                        
003800     IF       NOT Fkb-Pipeline-Ok                                        
003810              GO TO OR060-Exit.                                          
003820*                                                                        
003830     CALL     "ORPGTRK" USING WS-Module-Function                         
003840                               OR-Order-Detail-Record                    
003850                               WS-Pgt-New-Page-Index                     
003860                               WS-Pgt-Status.                            
003870 OR060-Exit.                                                             
003880     EXIT.                                                               
003890*                                                                        
003900 OR050-Close-Pipeline-Modules.                                           
003910     MOVE     9 TO WS-Module-Function WS-Ckpt-Function.                  
003920     CALL     "ORTRK"    USING WS-Checkpoint-Linkage                     
003930                                OR-Order-Detail-Record.                  
003940     CALL     "ORPGTRK"  USING WS-Module-Function                        
003950                                OR-Order-Detail-Record                   
003960                                WS-Pgt-New-Page-Index                    
003970                                WS-Pgt-Status.                           
003980     CALL     "ORDTDIM"  USING WS-Module-Function                        
003990                                OR-Order-Detail-Record                   
004000                                WS-Fkb-Datetime-Key.                     
004010     CALL     "ORRDIM"   USING WS-Module-Function                        
004020                                OR-Order-Detail-Record                   
004030                                WS-Fkb-Restaurant-Key.                   
004040     CALL     "ORCDIM"   USING WS-Module-Function                        
004050                                OR-Order-Detail-Record                   
004060                                WS-Fkb-Customer-Key.                     
004070     CALL     "ORPDIM"   USING WS-Module-Function                        
004080                                OR-Order-Detail-Record                   
004090                                WS-Fkb-Promotion-Key.                    
004100     CALL     "ORPMDIM"  USING WS-Module-Function                        
004110                                WS-Paymethod-Lookup                      
004120                                WS-Pmd-Paymethod-Key.                    
004130     CALL     "ORFACT"   USING WS-Module-Function                        
004140                                OR-Order-Detail-Record                   
004150                                WS-Fact-Keys-Block.                      
004160     CALL     "ORMET"    USING WS-Module-Function                        
004170                                WS-Met-Call-Block.                       
004180     CALL     "ORINGST"  USING WS-Module-Function                        
004190                                OR-Order-Detail-Record                   
004200                                WS-Fkb-Pipeline-Status.                  
004210     CLOSE    ORDER-DETAIL-FILE.                                         
004220 OR050-Exit.                                                             
004230     EXIT.                                                               
004240*                                                                        
004250 OR990-Close-Exit.                                                       
004260     GOBACK.                                                             
004270*                                                                        
