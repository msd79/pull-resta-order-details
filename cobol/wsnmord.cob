000100*****************************************************                    
000110*                                                    *                   
000120*  Record Definition For Normalized Order Row       *                    
000130*     Normalized store - upsert by order id,        *                    
000140*     alternate key on customer id for the          *                    
000150*     lifetime-metrics scan in orcdim                *                   
000160*                                                    *                   
000170*****************************************************                    
000180*                                                                        
000190* 16/11/25 vbc - Created, split out of wsornrm.cob                       
000200*                when oringst was given its own file                     
000210*                per normalized table, OR-105.                           
000220* 09/02/26 vbc -  Customer id alternate key added for                    
000230*                 orcdim's lifetime-metrics scan,                        
000240*                 OR-161.                                                
000250* 09/02/26 vbc -  Restaurant id second alternate key added,              
000260*                 ormet's day-aggregation scan needs one                 
000270*                 restaurant's orders for the target day,                
000280*                 OR-162.                                                
000290*                                                                        
000300 01  NM-Order-Record.                                                    
000310     03  NM-Ord-Id                 pic 9(9).                             
000320     03  NM-Ord-Rest-Id            pic 9(9).                             
000330     03  NM-Ord-Cust-Id            pic 9(9).                             
000340     03  NM-Ord-Addr-Id            pic 9(9).                             
000350     03  NM-Ord-Promo-Id           pic 9(9).                             
000360     03  NM-Ord-Method             pic 9.                                
000370     03  NM-Ord-Delivery-Type      pic 9.                                
000380     03  NM-Ord-Sub-Total          pic s9(7)v99.                         
000390     03  NM-Ord-Delivery-Fee       pic s9(5)v99.                         
000400     03  NM-Ord-Service-Charge     pic s9(5)v99.                         
000410     03  NM-Ord-Discount           pic s9(5)v99.                         
000420     03  NM-Ord-Tip                pic s9(5)v99.                         
000430     03  NM-Ord-Used-Points        pic 9(7).                             
000440     03  NM-Ord-Total              pic s9(7)v99.                         
000450     03  NM-Ord-Status             pic 9(2).                             
000460     03  NM-Ord-Payment-Status     pic 9(2).                             
000470     03  NM-Ord-Ts                 pic 9(14).                            
000480     03  filler                    pic x(16).                            
000490*                                                                        
