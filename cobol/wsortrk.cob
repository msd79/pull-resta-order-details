000100*****************************************************                    
000110*                                                    *                   
000120*  Record Definition For Sync Checkpoint File        *                   
000130*     One record per restaurant - keyed on           *                   
000140*     OT-Restaurant-Id                               *                   
000150*                                                    *                   
000160*****************************************************                    
000170* File size 76 bytes padded to 96 by filler.                             
000180*                                                                        
000190* 05/11/25 vbc - Created for OR phase 1.                                 
000200* 21/11/25 vbc - Added OT-Total-Orders-Synced running                    
000210*                total, ticket OR-121.                                   
000220*                                                                        
000230 01  OR-Checkpoint-Record.                                               
000240     03  OT-Restaurant-Id         pic 9(9).                              
000250     03  OT-Restaurant-Name       pic x(30).                             
000260     03  OT-Last-Order-Id         pic 9(9).                              
000270     03  OT-Last-Order-Ts         pic 9(14).                             
000280     03  OT-Last-Sync-Ts          pic 9(14).                             
000290     03  OT-Total-Orders-Synced   pic 9(9)   comp.                       
000300     03  filler                   pic x(20).                             
000310*                                                                        
