000100*****************************************************                    
000110*                                                    *                   
000120*  Record Definition For Customer Dimension File     *                   
000130*     Type-2 SCD - lookup on (CD-Customer-Id,        *                   
000140*     CD-Is-Current) - several rows per customer     *                   
000150*                                                    *                   
000160*****************************************************                    
000170* File size 178 bytes padded to 192 by filler.                           
000180*                                                                        
000190* 08/11/25 vbc - Created.                                                
000200* 24/11/25 vbc - Split tracked attributes out into                       
000210*                CD-Tracked-Block so the SCD compare                     
000220*                in cd040 is a single group move/                        
000230*                compare instead of field by field -                     
000240*                suggested by RM code review OR-131.                     
000250* 15/12/25 vbc - Added CD-Segment, CD-Tenure-Days.                       
000260* 02/02/26 vbc - Age-Group widened x(08) to x(10) to                     
000270*                take "UNDER 18" without truncation.                     
000280* 09/02/26 vbc - Added CD-Cust-Current-Key composite field for           
000290*                orcdim's (customer id, is-current) alternate            
000300*                index - cannot key an alternate index on two            
000310*                non-adjacent fields, OR-161.                            
000320*                                                                        
000330 01  OR-Customer-Dim-Record.                                             
000340     03  CD-Customer-Key           pic 9(9)     comp.                    
000350     03  CD-Customer-Id            pic 9(9).                             
000360     03  CD-Cust-Current-Key.                                            
000370         05  CD-Lk-Customer-Id     pic 9(9).                             
000380         05  CD-Lk-Is-Current      pic x.                                
000390     03  CD-Tracked-Block.                                               
000400         05  CD-Full-Name          pic x(30).                            
000410         05  CD-Email              pic x(30).                            
000420         05  CD-Mobile             pic x(15).                            
000430         05  CD-Birth-Date         pic 9(8).                             
000440         05  CD-Email-Mkt          pic x.                                
000450         05  CD-Sms-Mkt            pic x.                                
000460     03  CD-Age-Group              pic x(10).                            
000470     03  CD-Effective-Ts           pic 9(14).                            
000480     03  CD-Expiration-Ts          pic 9(14).                            
000490     03  CD-Is-Current             pic x.                                
000500     03  CD-Is-Active              pic x.                                
000510     03  CD-Lifetime-Order-Count   pic 9(7)     comp.                    
000520     03  CD-Lifetime-Order-Value   pic s9(9)v99 comp-3.                  
000530     03  CD-Avg-Order-Value        pic s9(7)v99 comp-3.                  
000540     03  CD-First-Order-Ts         pic 9(14).                            
000550     03  CD-Last-Order-Ts          pic 9(14).                            
000560     03  CD-Segment                pic x(10).                            
000570     03  CD-Tenure-Days            pic 9(5)     comp.                    
000580     03  CD-Restaurant-Id          pic 9(9).                             
000590     03  filler                   pic x(14).                             
000600*                                                                        
