000100*****************************************************                    
000110*                                                    *                   
000120*  Record Definition For Normalized Restaurant Row  *                    
000130*     Normalized store - upsert by restaurant id    *                    
000140*                                                    *                   
000150*****************************************************                    
000160*                                                                        
000170* 16/11/25 vbc - Created, split out of wsornrm.cob                       
000180*                when oringst was given its own file                     
000190*                per normalized table, OR-105.                           
000200*                                                                        
000210 01  NM-Restaurant-Record.                                               
000220     03  NM-Rest-Id                pic 9(9).                             
000230     03  NM-Rest-Name              pic x(30).                            
000240     03  filler                    pic x(10).                            
000250*                                                                        
