000100*****************************************************                    
000110*                                                    *                   
000120*  Record Definition For Normalized Promotion Row   *                    
000130*     Normalized store - upsert by promotion id      *                   
000140*                                                    *                   
000150*****************************************************                    
000160*                                                                        
000170* 16/11/25 vbc - Created, split out of wsornrm.cob                       
000180*                when oringst was given its own file                     
000190*                per normalized table, OR-105.                           
000200*                                                                        
000210 01  NM-Promotion-Record.                                                
000220     03  NM-Promo-Id               pic 9(9).                             
000230     03  NM-Promo-Name             pic x(20).                            
000240     03  NM-Promo-Type             pic 9(2).                             
000250     03  NM-Promo-Benefit          pic 9(2).                             
000260     03  NM-Promo-Disc-Type        pic 9.                                
000270     03  NM-Promo-Disc-Amt         pic s9(5)v99.                         
000280     03  NM-Promo-Min-Subtot       pic s9(5)v99.                         
000290     03  NM-Promo-First-Only       pic x.                                
000300     03  NM-Promo-Once-Per         pic x.                                
000310     03  filler                    pic x(14).                            
000320*                                                                        
