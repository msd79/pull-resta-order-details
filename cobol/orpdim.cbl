000100*****************************************************************        
000110*                                                                *       
000120*                Promotion Dimension - Type 1                   *        
000130*         Get-or-create by promotion business key               *        
000140*                                                                *       
000150*****************************************************************        
000160*                                                                        
000170 IDENTIFICATION          DIVISION.                                       
000180*===============================                                         
000190*                                                                        
000200      PROGRAM-ID.         ORPDIM.                                        
000210      AUTHOR.             D M Fenwick.                                   
000220      INSTALLATION.       Applewood Computers.                           
000230      DATE-WRITTEN.       09/11/1987.                                    
000240      DATE-COMPILED.                                                     
000250      SECURITY.           Copyright (C) 1987-2026 & later, Vincent       
000260                           Bryan Coen.  Distributed under the GNU        
000270                           General Public License.  See the file         
000280                           COPYING for details.                          
000290*                                                                        
000300*    Remarks.            Owns the Promotion-Dim indexed file.            
000310*                        Function 1 gets or creates the row for          
000320*                        the promotion on the order-detail record        
000330*                        passed in and returns the surrogate key;        
000340*                        function 9 closes the file at end of run.       
000350*                        Only called when the order carries a            
000360*                        promotion (PROMO-ID not zero) - or000           
000370*                        skips the call otherwise.                       
000380*                                                                        
000390*    Called by.          OR000.                                          
000400*                                                                        
000410*    Files used.         Promotion-Dim-File  (indexed, dynamic)          
000420*                                                                        
000430* Changes:                                                               
000440* 09/11/87 dmf -        Created.                                         
000450* 27/11/25 vbc -    .01 Non-numeric external promo id decodes to         
000460*                       zero off the feed, same as no promotion -        
000470*                       no special handling needed here, see             
000480*                       oringst oi030.                                   
000490* 24/11/25 vbc -    .02 Taken over into ACAS OR series, ticket           
000500*                       OR-107.                                          
000510* 09/02/26 vbc -    .03 Added a trace line at row creation - support     
000520*                       had no way to tell which promotion ids had       
000530*                       actually reached the dim table, OR-162.          
000540*                                                                        
000550*****************************************************************        
000560*                                                                        
000570 ENVIRONMENT              DIVISION.                                      
000580*================================                                        
000590*                                                                        
000600 CONFIGURATION            SECTION.                                       
000610 SPECIAL-NAMES.                                                          
000620     C01 IS TOP-OF-FORM                                                  
000630     CLASS DIGIT IS "0" THRU "9".                                        
000640*                                                                        
000650 INPUT-OUTPUT             SECTION.                                       
000660 FILE-CONTROL.                                                           
000670     SELECT PROMOTION-DIM-FILE   ASSIGN TO "ORPDIM"                      
000680            ORGANIZATION        IS INDEXED                               
000690            ACCESS MODE         IS DYNAMIC                               
000700            RECORD KEY          IS PD-Promotion-Key                      
000710            ALTERNATE RECORD KEY IS PD-Promotion-Id                      
000720            FILE STATUS         IS WS-Opdm-Status.                       
000730*                                                                        
000740 DATA                     DIVISION.                                      
000750*================================                                        
000760*                                                                        
000770 FILE SECTION.                                                           
000780*                                                                        
000790 FD  PROMOTION-DIM-FILE.                                                 
000800 COPY "wsorprm.cob".                                                     
000810*                                                                        
000820 WORKING-STORAGE SECTION.                                                
000830*-----------------------                                                 
000840*                                                                        
000850 77  Prog-Name                PIC X(15) VALUE "ORPDIM  (1.0.02)".        
000860*                                                                        
000870 01  WS-File-Status.                                                     
000880     03  WS-Opdm-Status       PIC XX.                                    
000890         88  Opdm-Ok          VALUE "00".                                
000900*                                                                        
000910 01  WS-First-Call             PIC X      VALUE "Y".                     
000920     88  First-Call            VALUE "Y".                                
000930*                                                                        
000940 01  WS-Next-Key                PIC 9(9)   COMP  VALUE 0.                
000950*                                                                        
000960*  Display work fields for the trace line below - WS-Next-Key            
000970*  itself stays COMP, the surrogate key counter.                         
000980*                                                                        
000990 01  WS-Pd-Key-Disp                PIC 9(9).                             
001000 01  WS-Pd-Key-Parts       REDEFINES WS-Pd-Key-Disp.                     
001010     03  WS-Pkp-Hi                    PIC 9(5).                          
001020     03  WS-Pkp-Lo                    PIC 9(4).                          
001030*                                                                        
001040 01  WS-Pd-Disc-Disp                PIC 9(7)V99.                         
001050 01  WS-Pd-Disc-Parts      REDEFINES WS-Pd-Disc-Disp.                    
001060     03  WS-Pdp-Whole                  PIC 9(7).                         
001070     03  WS-Pdp-Cents                  PIC 99.                           
001080*                                                                        
001090 01  WS-Pd-Name-Work                 PIC X(30).                          
001100 01  WS-Pd-Name-Parts       REDEFINES WS-Pd-Name-Work.                   
001110     03  WS-Pnp-First                   PIC X(15).                       
001120     03  WS-Pnp-Last                    PIC X(15).                       
001130*                                                                        
001140 01  WS-Pd-Trace-Line                PIC X(60).                          
001150*                                                                        
001160 LINKAGE SECTION.                                                        
001170*----------------                                                        
001180*                                                                        
001190 01  LK-Module-Function         PIC 9      COMP.                         
001200     88  Lk-Fn-Process            VALUE 1.                               
001210     88  Lk-Fn-Close                VALUE 9.                             
001220*                                                                        
001230 COPY "wsordet.cob".                                                     
001240*                                                                        
001250 01  LK-Promotion-Key             PIC 9(9)   COMP.                       
001260*                                                                        
001270 PROCEDURE DIVISION USING LK-Module-Function                             
001280                           OR-Order-Detail-Record                        
001290                           LK-Promotion-Key.                             
001300*========================================================                
001310*                                                                        
001320 PD010-Main-Control.                                                     
001330     IF       First-Call                                                 
001340              OPEN I-O PROMOTION-DIM-FILE                                
001350              PERFORM PD015-Find-Highest-Key                             
001360              MOVE "N" TO WS-First-Call.                                 
001370     IF       Lk-Fn-Process                                              
001380              PERFORM PD020-Get-Or-Create                                
001390     ELSE IF  Lk-Fn-Close                                                
001400              PERFORM PD090-Close-File                                   
001410     END-IF.                                                             
001420     GOBACK.                                                             
001430*                                                                        
001440 PD015-Find-Highest-Key.                                                 
001450     MOVE     0 TO WS-Next-Key.                                          
001460     MOVE     HIGH-VALUES TO PD-Promotion-Key.                           
001470     START    PROMOTION-DIM-FILE KEY IS LESS THAN PD-Promotion-Key       
001480              INVALID KEY GO TO PD015-Exit.                              
001490     READ     PROMOTION-DIM-FILE PREVIOUS                                
001500              AT END GO TO PD015-Exit.                                   
001510     MOVE     PD-Promotion-Key TO WS-Next-Key.                           
001520 PD015-Exit.                                                             
001530     EXIT.                                                               
001540*                                                                        
001550 PD020-Get-Or-Create.                                                    
001560     MOVE     OR-Promo-Id TO PD-Promotion-Id.                            
001570     READ     PROMOTION-DIM-FILE KEY IS PD-Promotion-Id                  
001580              INVALID KEY                                                
001590                 PERFORM PD030-Create-Row.                               
001600     MOVE     PD-Promotion-Key TO LK-Promotion-Key.                      
001610 PD020-Exit.                                                             
001620     EXIT.                                                               
001630*                                                                        
001640 PD030-Create-Row.                                                       
001650     ADD      1 TO WS-Next-Key.                                          
001660     MOVE     WS-Next-Key        TO PD-Promotion-Key.                    
001670     MOVE     OR-Promo-Id        TO PD-Promotion-Id.                     
001680     MOVE     OR-Promo-Name      TO PD-Name.                             
001690     MOVE     SPACES             TO PD-Description.                      
001700     MOVE     OR-Promo-Type      TO PD-Promo-Type.                       
001710     MOVE     OR-Promo-Benefit   TO PD-Benefit-Type.                     
001720     MOVE     OR-Promo-Disc-Type TO PD-Discount-Type.                    
001730     MOVE     OR-Promo-Disc-Amt  TO PD-Discount-Amount.                  
001740     MOVE     OR-Promo-Min-Subtot TO PD-Min-Subtotal.                    
001750     MOVE     SPACES             TO PD-Coupon-Code.                      
001760     MOVE     OR-Promo-First-Only TO PD-First-Order-Only.                
001770     MOVE     OR-Promo-Once-Per  TO PD-Once-Per-Customer.                
001780     MOVE     OR-Restaurant-Id   TO PD-Company-Id.                       
001790     MOVE     OR-Restaurant-Id   TO PD-Restaurant-Id.                    
001800     WRITE    OR-Promotion-Dim-Record.                                   
001810     MOVE     PD-Promotion-Key   TO WS-Pd-Key-Disp.                      
001820     MOVE     OR-Promo-Disc-Amt  TO WS-Pd-Disc-Disp.                     
001830     MOVE     OR-Promo-Name      TO WS-Pd-Name-Work.                     
001840     MOVE     SPACES TO WS-Pd-Trace-Line.                                
001850     STRING   "PD030 PROMOTION KEY " WS-Pkp-Hi "-" WS-Pkp-Lo             
001860              " " WS-Pnp-First                                           
001870              " DISCOUNT " WS-Pdp-Whole "." WS-Pdp-Cents                 
001880              DELIMITED BY SIZE INTO WS-Pd-Trace-Line.                   
001890     DISPLAY  WS-Pd-Trace-Line.                                          
001900 PD030-Exit.                                                             
001910     EXIT.                                                               
001920*                                                                        
001930 PD090-Close-File.                                                       
001940     IF       NOT First-Call                                             
001950              CLOSE PROMOTION-DIM-FILE.                                  
001960 PD090-Exit.                                                             
001970     EXIT.                                                               
001980*                                                                        
