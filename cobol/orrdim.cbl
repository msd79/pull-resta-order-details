000100*****************************************************************        
000110*                                                                *       
000120*                Restaurant Dimension - Type 1                   *       
000130*         Get-or-create by restaurant id, name changes          *        
000140*         overwrite in place                                    *        
000150*                                                                *       
000160*****************************************************************        
000170*                                                                        
000180 IDENTIFICATION          DIVISION.                                       
000190*===============================                                         
000200*                                                                        
000210      PROGRAM-ID.         ORRDIM.                                        
000220      AUTHOR.             D M Fenwick.                                   
000230      INSTALLATION.       Applewood Computers.                           
000240      DATE-WRITTEN.       08/11/1987.                                    
000250      DATE-COMPILED.                                                     
000260      SECURITY.           Copyright (C) 1987-2026 & later, Vincent       
000270                           Bryan Coen.  Distributed under the GNU        
000280                           General Public License.  See the file         
000290                           COPYING for details.                          
000300*                                                                        
000310*    Remarks.            Owns the Restaurant-Dim indexed file.           
000320*                        Function 1 gets or creates the row for the      
000330*                        restaurant on the order-detail record           
000340*                        passed in, overwriting the name if it has       
000350*                        changed (Type-1 - no history kept), and         
000360*                        returns the surrogate key; function 9           
000370*                        closes the file at end of run.                  
000380*                                                                        
000390*    Called by.          OR000.                                          
000400*                                                                        
000410*    Files used.         Restaurant-Dim-File  (indexed, dynamic)         
000420*                                                                        
000430* Changes:                                                               
000440* 08/11/87 dmf -        Created.                                         
000450* 24/11/25 vbc -    .01 Taken over into ACAS OR series, ticket           
000460*                       OR-106.                                          
000470* 15/12/25 vbc -    .02 Company-Id/Company-Name set equal to the         
000480*                       restaurant's own id/name - the feed carries      
000490*                       no separate company identifier, the real         
000500*                       one only ever came from the old API login        
000510*                       response, which is out of scope here - see       
000520*                       OR-155.                                          
000530* 09/02/26 vbc -    .03 Added trace lines at row creation and at a       
000540*                       name change - support kept asking which          
000550*                       restaurant ids had renamed mid-run, OR-162.      
000560*                                                                        
000570*****************************************************************        
000580*                                                                        
000590 ENVIRONMENT              DIVISION.                                      
000600*================================                                        
000610*                                                                        
000620 CONFIGURATION            SECTION.                                       
000630 SPECIAL-NAMES.                                                          
000640     C01 IS TOP-OF-FORM                                                  
000650     CLASS DIGIT IS "0" THRU "9".                                        
000660*                                                                        
000670 INPUT-OUTPUT             SECTION.                                       
000680 FILE-CONTROL.                                                           
000690     SELECT RESTAURANT-DIM-FILE  ASSIGN TO "ORRDIM"                      
000700            ORGANIZATION        IS INDEXED                               
000710            ACCESS MODE         IS DYNAMIC                               
000720            RECORD KEY          IS RD-Restaurant-Key                     
000730            ALTERNATE RECORD KEY IS RD-Restaurant-Id                     
000740            FILE STATUS         IS WS-Ordm-Status.                       
000750*                                                                        
000760 DATA                     DIVISION.                                      
000770*================================                                        
000780*                                                                        
000790 FILE SECTION.                                                           
000800*                                                                        
000810 FD  RESTAURANT-DIM-FILE.                                                
000820 COPY "wsorrst.cob".                                                     
000830*                                                                        
000840 WORKING-STORAGE SECTION.                                                
000850*-----------------------                                                 
000860*                                                                        
000870 77  Prog-Name                PIC X(15) VALUE "ORRDIM  (1.0.02)".        
000880*                                                                        
000890 01  WS-File-Status.                                                     
000900     03  WS-Ordm-Status       PIC XX.                                    
000910         88  Ordm-Ok          VALUE "00".                                
000920*                                                                        
000930 01  WS-First-Call             PIC X      VALUE "Y".                     
000940     88  First-Call            VALUE "Y".                                
000950*                                                                        
000960 01  WS-Next-Key                PIC 9(9)   COMP  VALUE 0.                
000970*                                                                        
000980*  Display work fields for the trace lines below.                        
000990*                                                                        
001000 01  WS-Rd-Key-Disp                 PIC 9(9).                            
001010 01  WS-Rd-Key-Parts        REDEFINES WS-Rd-Key-Disp.                    
001020     03  WS-Rkp-Hi                     PIC 9(5).                         
001030     03  WS-Rkp-Lo                     PIC 9(4).                         
001040*                                                                        
001050 01  WS-Rd-Old-Name-Work             PIC X(30).                          
001060 01  WS-Rd-Old-Name-Parts   REDEFINES WS-Rd-Old-Name-Work.               
001070     03  WS-Ronp-First                  PIC X(15).                       
001080     03  WS-Ronp-Last                   PIC X(15).                       
001090*                                                                        
001100 01  WS-Rd-New-Name-Work             PIC X(30).                          
001110 01  WS-Rd-New-Name-Parts   REDEFINES WS-Rd-New-Name-Work.               
001120     03  WS-Rnnp-First                  PIC X(15).                       
001130     03  WS-Rnnp-Last                   PIC X(15).                       
001140*                                                                        
001150 01  WS-Rd-Trace-Line                PIC X(60).                          
001160*                                                                        
001170 LINKAGE SECTION.                                                        
001180*----------------                                                        
001190*                                                                        
001200 01  LK-Module-Function         PIC 9      COMP.                         
001210     88  Lk-Fn-Process            VALUE 1.                               
001220     88  Lk-Fn-Close                VALUE 9.                             
001230*                                                                        
001240 COPY "wsordet.cob".                                                     
001250*                                                                        
001260 01  LK-Restaurant-Key            PIC 9(9)   COMP.                       
001270*                                                                        
001280 PROCEDURE DIVISION USING LK-Module-Function                             
001290                           OR-Order-Detail-Record                        
001300                           LK-Restaurant-Key.                            
001310*========================================================                
001320*                                                                        
001330 RD010-Main-Control.                                                     
001340     IF       First-Call                                                 
001350              OPEN I-O RESTAURANT-DIM-FILE                               
001360              PERFORM RD015-Find-Highest-Key                             
001370              MOVE "N" TO WS-First-Call.                                 
001380     IF       Lk-Fn-Process                                              
001390              PERFORM RD020-Get-Or-Create                                
001400     ELSE IF  Lk-Fn-Close                                                
001410              PERFORM RD090-Close-File                                   
001420     END-IF.                                                             
001430     GOBACK.                                                             
001440*                                                                        
001450 RD015-Find-Highest-Key.                                                 
001460     MOVE     0 TO WS-Next-Key.                                          
001470     MOVE     HIGH-VALUES TO RD-Restaurant-Key.                          
001480     START    RESTAURANT-DIM-FILE KEY IS LESS THAN RD-Restaurant-Key     
001490              INVALID KEY GO TO RD015-Exit.                              
001500     READ     RESTAURANT-DIM-FILE PREVIOUS                               
001510              AT END GO TO RD015-Exit.                                   
001520     MOVE     RD-Restaurant-Key TO WS-Next-Key.                          
001530 RD015-Exit.                                                             
001540     EXIT.                                                               
001550*                                                                        
001560 RD020-Get-Or-Create.                                                    
001570     MOVE     OR-Restaurant-Id TO RD-Restaurant-Id.                      
001580     READ     RESTAURANT-DIM-FILE KEY IS RD-Restaurant-Id                
001590              INVALID KEY                                                
001600                 PERFORM RD030-Create-Row                                
001610                 GO TO RD020-Return-Key.                                 
001620     IF       RD-Restaurant-Name NOT = OR-Restaurant-Name                
001630              MOVE RD-Restaurant-Name TO WS-Rd-Old-Name-Work             
001640              MOVE OR-Restaurant-Name TO WS-Rd-New-Name-Work             
001650              MOVE OR-Restaurant-Name TO RD-Restaurant-Name              
001660              MOVE OR-Restaurant-Name TO RD-Company-Name                 
001670              REWRITE OR-Restaurant-Dim-Record                           
001680              MOVE SPACES TO WS-Rd-Trace-Line                            
001690              STRING "RD020 RENAME " WS-Ronp-First                       
001700                     " TO " WS-Rnnp-First                                
001710                     DELIMITED BY SIZE INTO WS-Rd-Trace-Line             
001720              DISPLAY WS-Rd-Trace-Line                                   
001730     END-IF.                                                             
001740 RD020-Return-Key.                                                       
001750     MOVE     RD-Restaurant-Key TO LK-Restaurant-Key.                    
001760 RD020-Exit.                                                             
001770     EXIT.                                                               
001780*                                                                        
001790 RD030-Create-Row.                                                       
001800     ADD      1 TO WS-Next-Key.                                          
001810     MOVE     WS-Next-Key         TO RD-Restaurant-Key.                  
001820     MOVE     OR-Restaurant-Id    TO RD-Restaurant-Id.                   
001830     MOVE     OR-Restaurant-Name  TO RD-Restaurant-Name.                 
001840     MOVE     OR-Restaurant-Id    TO RD-Company-Id.                      
001850     MOVE     OR-Restaurant-Name  TO RD-Company-Name.                    
001860     MOVE     "Y"                 TO RD-Is-Current.                      
001870     WRITE    OR-Restaurant-Dim-Record.                                  
001880     MOVE     RD-Restaurant-Key   TO WS-Rd-Key-Disp.                     
001890     MOVE     OR-Restaurant-Name  TO WS-Rd-New-Name-Work.                
001900     MOVE     SPACES TO WS-Rd-Trace-Line.                                
001910     STRING   "RD030 RESTAURANT KEY " WS-Rkp-Hi "-" WS-Rkp-Lo            
001920              " " WS-Rnnp-First                                          
001930              DELIMITED BY SIZE INTO WS-Rd-Trace-Line.                   
001940     DISPLAY  WS-Rd-Trace-Line.                                          
001950 RD030-Exit.                                                             
001960     EXIT.                                                               
001970*                                                                        
001980 RD090-Close-File.                                                       
001990     IF       NOT First-Call                                             
002000              CLOSE RESTAURANT-DIM-FILE.                                 
002010 RD090-Exit.                                                             
002020     EXIT.                                                               
002030*                                                                        
