000100*****************************************************************        
000110*                                                                *       
000120*              Schedule Window - Run Window Test                 *       
000130*         Is now inside the nightly run window ?                *        
000140*                                                                *       
000150*****************************************************************        
000160*                                                                        
000170 IDENTIFICATION          DIVISION.                                       
000180*===============================                                         
000190*                                                                        
000200      PROGRAM-ID.         ORWIN.                                         
000210      AUTHOR.             R J Palmer.                                    
000220      INSTALLATION.       Applewood Computers.                           
000230      DATE-WRITTEN.       11/05/1989.                                    
000240      DATE-COMPILED.                                                     
000250      SECURITY.           Copyright (C) 1989-2026 & later, Vincent       
000260                           Bryan Coen.  Distributed under the GNU        
000270                           General Public License.  See the file         
000280                           COPYING for details.                          
000290*                                                                        
000300*    Remarks.            Tests whether the moment this run started       
000310*                        falls inside the scheduled run window for       
000320*                        the sync job - start time, end time and the     
000330*                        weekdays the job is allowed to run on.          
000340*                        Handles windows that cross midnight.            
000350*                                                                        
000360*    Called by.          OR000.                                          
000370*                                                                        
000380* Changes:                                                               
000390* 11/05/89 rjp -        Created - used to stop the overnight             
000400*                       scheduler kicking this job off twice on a        
000410*                       bank holiday switchover.                         
000420* 30/01/99 rjp - Y2K.   No date fields held here, weekday number         
000430*                       only - nothing to check.                         
000440* 24/11/25 vbc -    .01 Taken over into ACAS OR series, window           
000450*                       parameters moved from a card image read to       
000460*                       literals pending a proper parameter file,        
000470*                       ticket OR-101.                                   
000480* 09/02/26 vbc -    .02 WS-Win-Active-Flags REDEFINES added over         
000490*                       WS-Win-Active-Days - wn030 now tests the         
000500*                       named day byte instead of indexing by            
000510*                       weekday number.  WS-Win-Start-Parts and          
000520*                       WS-Win-End-Parts added over the start/end        
000530*                       time fields for the window line wn020 now        
000540*                       logs to the job output, ticket OR-162.           
000550*                                                                        
000560*****************************************************************        
000570*                                                                        
000580 ENVIRONMENT              DIVISION.                                      
000590*================================                                        
000600*                                                                        
000610 CONFIGURATION            SECTION.                                       
000620 SPECIAL-NAMES.                                                          
000630     C01 IS TOP-OF-FORM                                                  
000640     CLASS DIGIT IS "0" THRU "9".                                        
000650*                                                                        
000660 DATA                     DIVISION.                                      
000670*================================                                        
000680*                                                                        
000690 WORKING-STORAGE SECTION.                                                
000700*-----------------------                                                 
000710*                                                                        
000720 77  Prog-Name                PIC X(15) VALUE "ORWIN (1.0.01)".          
000730*                                                                        
000740*  Window parameters - nightly sync runs 18:00 through 06:00,            
000750*  every day of the week.  A window whose end time is earlier than       
000760*  its start time is taken to span midnight.                             
000770*                                                                        
000780 01  WS-Window-Params.                                                   
000790     03  WS-Win-Start-Time      PIC 9(6)            VALUE 180000.        
000800     03  WS-Win-Start-Parts     REDEFINES WS-Win-Start-Time.             
000810         05  WS-Wsp-Hh          PIC 99.                                  
000820         05  WS-Wsp-Mm          PIC 99.                                  
000830         05  WS-Wsp-Ss          PIC 99.                                  
000840     03  WS-Win-End-Time        PIC 9(6)            VALUE 060000.        
000850     03  WS-Win-End-Parts       REDEFINES WS-Win-End-Time.               
000860         05  WS-Wep-Hh          PIC 99.                                  
000870         05  WS-Wep-Mm          PIC 99.                                  
000880         05  WS-Wep-Ss          PIC 99.                                  
000890     03  WS-Win-Active-Days     PIC X(7)   VALUE "YYYYYYY".              
000900*                                 Sun Mon Tue Wed Thu Fri Sat            
000910     03  WS-Win-Active-Flags     REDEFINES WS-Win-Active-Days.           
000920         05  WS-Waf-Sun          PIC X.                                  
000930         05  WS-Waf-Mon          PIC X.                                  
000940         05  WS-Waf-Tue          PIC X.                                  
000950         05  WS-Waf-Wed          PIC X.                                  
000960         05  WS-Waf-Thu          PIC X.                                  
000970         05  WS-Waf-Fri          PIC X.                                  
000980         05  WS-Waf-Sat          PIC X.                                  
000990*                                                                        
001000 01  WS-Now-Block.                                                       
001010     03  WS-Now-Weekday          PIC 9      COMP.                        
001020     03  WS-Now-Time-Raw         PIC 9(8).                               
001030     03  WS-Now-Time             REDEFINES WS-Now-Time-Raw.              
001040         05  WS-Now-Hh           PIC 99.                                 
001050         05  WS-Now-Mm           PIC 99.                                 
001060         05  WS-Now-Ss           PIC 99.                                 
001070         05  WS-Now-Cs           PIC 99.                                 
001080     03  WS-Now-Hhmmss           PIC 9(6)   COMP.                        
001090*                                                                        
001100 01  WS-Day-Active               PIC X.                                  
001110     88  Day-Is-Active           VALUE "Y".                              
001120*                                                                        
001130 01  WS-Window-Line               PIC X(40).                             
001140*                                                                        
001150 LINKAGE SECTION.                                                        
001160*----------------                                                        
001170*                                                                        
001180 01  LK-Pipeline-Status          PIC 9      COMP.                        
001190     88  Lk-Window-Ok            VALUE 0.                                
001200*                                                                        
001210 PROCEDURE DIVISION USING LK-Pipeline-Status.                            
001220*============================================                            
001230*                                                                        
001240 WN010-Main-Control.                                                     
001250     MOVE     0 TO LK-Pipeline-Status.                                   
001260     PERFORM  WN020-Get-Now.                                             
001270     PERFORM  WN030-Check-Weekday.                                       
001280     IF       NOT Day-Is-Active                                          
001290              MOVE 1 TO LK-Pipeline-Status                               
001300              GO TO WN010-Exit.                                          
001310     PERFORM  WN040-Check-Time-Of-Day.                                   
001320 WN010-Exit.                                                             
001330     GOBACK.                                                             
001340*                                                                        
001350 WN020-Get-Now.                                                          
001360     ACCEPT   WS-Now-Weekday FROM DAY-OF-WEEK.                           
001370     ACCEPT   WS-Now-Time-Raw FROM TIME.                                 
001380     MOVE     0 TO WS-Now-Hhmmss.                                        
001390     COMPUTE  WS-Now-Hhmmss = (WS-Now-Hh * 10000)                        
001400                              + (WS-Now-Mm * 100)                        
001410                              + WS-Now-Ss.                               
001420     MOVE     SPACES TO WS-Window-Line.                                  
001430     STRING   "WINDOW " WS-Wsp-Hh ":" WS-Wsp-Mm                          
001440              " THRU " WS-Wep-Hh ":" WS-Wep-Mm                           
001450              DELIMITED BY SIZE INTO WS-Window-Line.                     
001460     DISPLAY  WS-Window-Line.                                            
001470 WN020-Exit.                                                             
001480     EXIT.                                                               
001490*                                                                        
001500*  WS-Now-Weekday from ACCEPT ... DAY-OF-WEEK runs 1 (Monday)            
001510*  through 7 (Sunday) - WS-Win-Active-Flags is tested by name,           
001520*  weekday 7 (Sunday) against WS-Waf-Sun and so on down to               
001530*  weekday 6 (Saturday) against WS-Waf-Sat.                              
001540*                                                                        
001550 WN030-Check-Weekday.                                                    
001560     MOVE     "N" TO WS-Day-Active.                                      
001570     IF       WS-Now-Weekday = 7                                         
001580              IF WS-Waf-Sun = "Y"                                        
001590                 MOVE "Y" TO WS-Day-Active                               
001600              END-IF                                                     
001610     ELSE IF  WS-Now-Weekday = 1                                         
001620              IF WS-Waf-Mon = "Y"                                        
001630                 MOVE "Y" TO WS-Day-Active                               
001640              END-IF                                                     
001650     ELSE IF  WS-Now-Weekday = 2                                         
001660              IF WS-Waf-Tue = "Y"                                        
001670                 MOVE "Y" TO WS-Day-Active                               
001680              END-IF                                                     
001690     ELSE IF  WS-Now-Weekday = 3                                         
001700              IF WS-Waf-Wed = "Y"                                        
001710                 MOVE "Y" TO WS-Day-Active                               
001720              END-IF                                                     
001730     ELSE IF  WS-Now-Weekday = 4                                         
001740              IF WS-Waf-Thu = "Y"                                        
001750                 MOVE "Y" TO WS-Day-Active                               
001760              END-IF                                                     
001770     ELSE IF  WS-Now-Weekday = 5                                         
001780              IF WS-Waf-Fri = "Y"                                        
001790                 MOVE "Y" TO WS-Day-Active                               
001800              END-IF                                                     
001810     ELSE                                                                
001820              IF WS-Waf-Sat = "Y"                                        
001830                 MOVE "Y" TO WS-Day-Active                               
001840              END-IF                                                     
001850     END-IF.                                                             
001860 WN030-Exit.                                                             
001870     EXIT.                                                               
001880*                                                                        
001890 WN040-Check-Time-Of-Day.                                                
001900     IF       WS-Win-Start-Time <= WS-Win-End-Time                       
001910              IF WS-Now-Hhmmss >= WS-Win-Start-Time                      
001920                 AND WS-Now-Hhmmss <= WS-Win-End-Time                    
001930                 CONTINUE                                                
001940              ELSE                                                       
001950                 MOVE 1 TO LK-Pipeline-Status                            
001960              END-IF                                                     
001970     ELSE                                                                
001980*             Window spans midnight.                                     
001990              IF WS-Now-Hhmmss >= WS-Win-Start-Time                      
002000                 OR WS-Now-Hhmmss <= WS-Win-End-Time                     
002010                 CONTINUE                                                
002020              ELSE                                                       
002030                 MOVE 1 TO LK-Pipeline-Status                            
002040              END-IF                                                     
002050     END-IF.                                                             
002060 WN040-Exit.                                                             
002070     EXIT.                                                               
002080*                                                                        
