000100*****************************************************                    
000110*                                                    *                   
000120*  Call-Linkage Block For The Sync Checkpoint        *                   
000130*     Shared by or000 and ortrk so both copy the     *                   
000140*     same field layout                              *                   
000150*                                                    *                   
000160*****************************************************                    
000170* 24/11/25 vbc - Created, split out of or000 working                     
000180*                storage once ortrk needed the exact                     
000190*                same group in its LINKAGE SECTION.                      
000200*                                                                        
000210 01  WS-Checkpoint-Linkage.                                              
000220     03  WS-Ckpt-Function        pic 9.                                  
000230         88  Ckpt-Fn-Get             value 1.                            
000240         88  Ckpt-Fn-Should-Process  value 2.                            
000250         88  Ckpt-Fn-Advance         value 3.                            
000260         88  Ckpt-Fn-Close           value 9.                            
000270     03  WS-Ckpt-Result           pic x.                                 
000280         88  Ckpt-Is-New             value "Y".                          
000290     03  WS-Ckpt-Candidate-Id     pic 9(9)  comp.                        
000300     03  WS-Ckpt-Candidate-Ts     pic 9(14) comp.                        
000310     03  WS-Ckpt-Synced-Count     pic 9(7)  comp.                        
000320*                                                                        
