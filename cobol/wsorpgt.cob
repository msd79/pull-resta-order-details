000100*****************************************************                    
000110*                                                    *                   
000120*  Record Definition For Page-Tracker File           *                   
000130*     Legacy per-company page checkpoint, carried    *                   
000140*     forward from the old paging-based feed reader   *                  
000150*                                                    *                   
000160*****************************************************                    
000170* File size 50 bytes padded to 64 by filler.                             
000180*                                                                        
000190* 06/11/25 vbc - Created, legacy carry-over - kept                       
000200*                running alongside OT-xxx checkpoint                     
000210*                per OR-108 while the old feed paging                    
000220*                reports are still being reconciled.                     
000230*                                                                        
000240 01  OR-Page-Tracker-Record.                                             
000250     03  PT-Company-Id            pic 9(9).                              
000260     03  PT-Company-Name          pic x(30).                             
000270     03  PT-Last-Page-Index       pic 9(5)   comp.                       
000280     03  PT-Last-Updated          pic 9(14).                             
000290     03  filler                   pic x(14).                             
000300*                                                                        
