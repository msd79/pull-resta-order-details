000100*****************************************************                    
000110*                                                    *                   
000120*  Record Definition For Fact-Restaurant-Metrics     *                   
000130*     One record per restaurant per day - unique on  *                   
000140*     (RM-Restaurant-Key, RM-Datetime-Key)            *                  
000150*                                                    *                   
000160*****************************************************                    
000170* File size 108 bytes padded to 128 by filler.                           
000180*                                                                        
000190* 14/11/25 vbc - Created.                                                
000200* 05/12/25 vbc - Added RM-Reward-Points count (method                    
000210*                type 1, coded as "reward points" not                    
000220*                a real cash tender) - RM review OR-142.                 
000230* 19/01/26 vbc - RM-Peak-Hour set to 99 when a day has                   
000240*                no orders - do NOT default to zero,                     
000250*                zero is a real hour (midnight).                         
000260* 09/02/26 vbc - Restaurant-Key/Datetime-Key regrouped into              
000270*                RM-Rest-Date-Key so the unique pair sits                
000280*                together for a single composite record key,             
000290*                ticket OR-162.                                          
000300*                                                                        
000310 01  OR-Fact-Rest-Metrics-Record.                                        
000320     03  RM-Rest-Date-Key.                                               
000330         05  RM-Restaurant-Key     pic 9(9)   comp.                      
000340         05  RM-Datetime-Key       pic 9(9)   comp.                      
000350     03  RM-Total-Orders           pic 9(5)   comp.                      
000360     03  RM-Total-Revenue          pic s9(9)v99 comp-3.                  
000370     03  RM-Avg-Order-Value        pic s9(7)v99 comp-3.                  
000380     03  RM-Before-Peak-Orders     pic 9(5)   comp.                      
000390     03  RM-Peak-Orders            pic 9(5)   comp.                      
000400     03  RM-After-Peak-Orders      pic 9(5)   comp.                      
000410     03  RM-Delivery-Orders        pic 9(5)   comp.                      
000420     03  RM-Pickup-Orders          pic 9(5)   comp.                      
000430     03  RM-Cash-Payments          pic 9(5)   comp.                      
000440     03  RM-Card-Payments          pic 9(5)   comp.                      
000450     03  RM-Reward-Points          pic 9(5)   comp.                      
000460     03  RM-Orders-With-Promotion  pic 9(5)   comp.                      
000470     03  RM-Total-Discount-Amount  pic s9(7)v99 comp-3.                  
000480     03  RM-Peak-Hour-Orders       pic 9(5)   comp.                      
000490     03  RM-Peak-Hour              pic 99     comp.                      
000500     03  filler                    pic x(20).                            
000510*                                                                        
