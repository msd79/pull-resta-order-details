000100*****************************************************************        
000110*                                                                *       
000120*              Datetime Dimension - Get-Or-Create By Hour        *       
000130*         Builds the calendar/fiscal attribute set for an       *        
000140*         hour the first time it is seen in the feed            *        
000150*                                                                *       
000160*****************************************************************        
000170*                                                                        
000180 IDENTIFICATION          DIVISION.                                       
000190*===============================                                         
000200*                                                                        
000210      PROGRAM-ID.         ORDTDIM.                                       
000220      AUTHOR.             S K Ahmed.                                     
000230      INSTALLATION.       Applewood Computers.                           
000240      DATE-WRITTEN.       07/11/1987.                                    
000250      DATE-COMPILED.                                                     
000260      SECURITY.           Copyright (C) 1987-2026 & later, Vincent       
000270                           Bryan Coen.  Distributed under the GNU        
000280                           General Public License.  See the file         
000290                           COPYING for details.                          
000300*                                                                        
000310*    Remarks.            Owns the Datetime-Dim indexed file, one         
000320*                        record per calendar hour.  Function 1           
000330*                        rounds the order timestamp passed in down       
000340*                        to the hour, looks the hour up on the           
000350*                        alternate timestamp key, and if it is not       
000360*                        there yet builds the full calendar/fiscal       
000370*                        attribute set and writes it; function 9         
000380*                        closes the file at end of run.  Calls           
000390*                        orbhol for the is-holiday flag.                 
000400*                                                                        
000410*    Called by.          OR000.                                          
000420*                                                                        
000430*    Files used.         Datetime-Dim-File  (indexed, dynamic)           
000440*                                                                        
000450* Changes:                                                               
000460* 07/11/87 ska -        Created.                                         
000470* 22/11/25 vbc -    .01 Added fiscal year/qtr/month build, fiscal        
000480*                       year runs 1 Jul per Finance, ticket OR-126.      
000490* 09/12/25 vbc -    .02 Is-Peak-Hour, Is-Business-Hour split out         
000500*                       from Day-Part build.                             
000510* 18/01/26 vbc -    .03 Full date-range pre-generation dropped in        
000520*                       favour of build-on-first-use, same pattern       
000530*                       as the other OR dimensions - nothing else        
000540*                       in this run ever asks for an hour that           
000550*                       hasn't come through the feed, OR-150.            
000560* 09/02/26 vbc -    .04 Added trace lines at get-or-create and new-      
000570*                       hour build, new run processing date logged       
000580*                       at open, ticket OR-162.                          
000590*                                                                        
000600*****************************************************************        
000610*                                                                        
000620 ENVIRONMENT              DIVISION.                                      
000630*================================                                        
000640*                                                                        
000650 CONFIGURATION            SECTION.                                       
000660 SPECIAL-NAMES.                                                          
000670     C01 IS TOP-OF-FORM                                                  
000680     CLASS DIGIT IS "0" THRU "9".                                        
000690*                                                                        
000700 INPUT-OUTPUT             SECTION.                                       
000710 FILE-CONTROL.                                                           
000720     SELECT DATETIME-DIM-FILE    ASSIGN TO "ORDTDM"                      
000730            ORGANIZATION        IS INDEXED                               
000740            ACCESS MODE         IS DYNAMIC                               
000750            RECORD KEY          IS DD-Datetime-Key                       
000760            ALTERNATE RECORD KEY IS DD-Dt-Ts                             
000770            FILE STATUS         IS WS-Oddm-Status.                       
000780*                                                                        
000790 DATA                     DIVISION.                                      
000800*================================                                        
000810*                                                                        
000820 FILE SECTION.                                                           
000830*                                                                        
000840 FD  DATETIME-DIM-FILE.                                                  
000850 COPY "wsordtd.cob".                                                     
000860*                                                                        
000870 WORKING-STORAGE SECTION.                                                
000880*-----------------------                                                 
000890*                                                                        
000900 77  Prog-Name               PIC X(15) VALUE "ORDTDIM (1.0.03)".         
000910*                                                                        
000920 COPY "wscdat.cob".                                                      
000930*                                                                        
000940 01  WS-File-Status.                                                     
000950     03  WS-Oddm-Status       PIC XX.                                    
000960         88  Oddm-Ok          VALUE "00".                                
000970         88  Oddm-Not-Found   VALUE "23".                                
000980*                                                                        
000990 01  WS-First-Call             PIC X      VALUE "Y".                     
001000     88  First-Call            VALUE "Y".                                
001010*                                                                        
001020 01  WS-Next-Key                PIC 9(9)   COMP  VALUE 0.                
001030 01  WS-Rounded-Ts               PIC 9(14)  COMP.                        
001040 01  WS-Hour-Only                PIC 99     COMP.                        
001050*                                                                        
001060 01  WS-Holiday-Args.                                                    
001070     03  WS-Hol-Function          PIC 9      COMP    VALUE 1.            
001080     03  WS-Hol-Test-Date9        PIC 9(8)   COMP.                       
001090     03  WS-Hol-Result            PIC X.                                 
001100         88  Hol-Is-Holiday         VALUE "Y".                           
001110*                                                                        
001120*  Display work copies for the trace lines below - the COMP              
001130*  fields above stay binary for the ORBHOL call and the hour             
001140*  arithmetic.                                                           
001150*                                                                        
001160 01  WS-Dt-Stamp-Disp             PIC 9(14).                             
001170 01  WS-Dt-Stamp-Parts  REDEFINES WS-Dt-Stamp-Disp.                      
001180     03  WS-Dsp-Date8              PIC 9(8).                             
001190     03  WS-Dsp-Time6              PIC 9(6).                             
001200*                                                                        
001210 01  WS-Dt-Hol-Disp               PIC 9(8).                              
001220 01  WS-Dt-Hol-Parts    REDEFINES WS-Dt-Hol-Disp.                        
001230     03  WS-Dhp-Year                PIC 9(4).                            
001240     03  WS-Dhp-Month               PIC 99.                              
001250     03  WS-Dhp-Day                 PIC 99.                              
001260*                                                                        
001270 01  WS-Dt-Run-Disp                PIC 9(8).                             
001280 01  WS-Dt-Run-Parts    REDEFINES WS-Dt-Run-Disp.                        
001290     03  WS-Drp-Year                PIC 9(4).                            
001300     03  WS-Drp-Month               PIC 99.                              
001310     03  WS-Drp-Day                 PIC 99.                              
001320*                                                                        
001330 01  WS-Dt-Trace-Line              PIC X(60).                            
001340*                                                                        
001350 LINKAGE SECTION.                                                        
001360*----------------                                                        
001370*                                                                        
001380 01  LK-Module-Function         PIC 9      COMP.                         
001390     88  Lk-Fn-Process            VALUE 1.                               
001400     88  Lk-Fn-Close               VALUE 9.                              
001410*                                                                        
001420 COPY "wsordet.cob".                                                     
001430*                                                                        
001440 01  LK-Datetime-Key             PIC 9(9)   COMP.                        
001450*                                                                        
001460 PROCEDURE DIVISION USING LK-Module-Function                             
001470                           OR-Order-Detail-Record                        
001480                           LK-Datetime-Key.                              
001490*========================================================                
001500*                                                                        
001510 DD010-Main-Control.                                                     
001520     IF       First-Call                                                 
001530              OPEN I-O DATETIME-DIM-FILE                                 
001540              PERFORM DD015-Find-Highest-Key                             
001550              ACCEPT WS-Dt-Run-Disp FROM DATE YYYYMMDD                   
001560              MOVE SPACES TO WS-Dt-Trace-Line                            
001570              STRING "DD010 RUN DATE " WS-Drp-Year "-" WS-Drp-Month      
001580                     "-" WS-Drp-Day                                      
001590                     DELIMITED BY SIZE INTO WS-Dt-Trace-Line             
001600              DISPLAY WS-Dt-Trace-Line                                   
001610              MOVE "N" TO WS-First-Call.                                 
001620     IF       Lk-Fn-Process                                              
001630              PERFORM DD020-Get-Or-Create                                
001640     ELSE IF  Lk-Fn-Close                                                
001650              PERFORM DD090-Close-File                                   
001660     END-IF.                                                             
001670     GOBACK.                                                             
001680*                                                                        
001690*  Seeds the running surrogate-key counter from the highest key          
001700*  already on the file, same technique house uses for the PY             
001710*  account-number control file.                                          
001720*                                                                        
001730 DD015-Find-Highest-Key.                                                 
001740     MOVE     0 TO WS-Next-Key.                                          
001750     MOVE     HIGH-VALUES TO DD-Datetime-Key.                            
001760     START    DATETIME-DIM-FILE KEY IS LESS THAN DD-Datetime-Key         
001770              INVALID KEY GO TO DD015-Exit.                              
001780     READ     DATETIME-DIM-FILE PREVIOUS                                 
001790              AT END GO TO DD015-Exit.                                   
001800     MOVE     DD-Datetime-Key TO WS-Next-Key.                            
001810 DD015-Exit.                                                             
001820     EXIT.                                                               
001830*                                                                        
001840 DD020-Get-Or-Create.                                                    
001850     COMPUTE  WS-Rounded-Ts = (OR-Order-Ts / 10000) * 10000.             
001860     MOVE     WS-Rounded-Ts TO DD-Dt-Ts WS-Dt-Stamp-Disp.                
001870     MOVE     SPACES TO WS-Dt-Trace-Line.                                
001880     STRING   "DD020 LOOKUP HOUR " WS-Dsp-Date8 "-" WS-Dsp-Time6         
001890              DELIMITED BY SIZE INTO WS-Dt-Trace-Line.                   
001900     DISPLAY  WS-Dt-Trace-Line.                                          
001910     READ     DATETIME-DIM-FILE KEY IS DD-Dt-Ts                          
001920              INVALID KEY                                                
001930                 PERFORM DD030-Build-New-Hour.                           
001940     MOVE     DD-Datetime-Key TO LK-Datetime-Key.                        
001950 DD020-Exit.                                                             
001960     EXIT.                                                               
001970*                                                                        
001980 DD030-Build-New-Hour.                                                   
001990     ADD      1 TO WS-Next-Key.                                          
002000     MOVE     WS-Next-Key   TO DD-Datetime-Key.                          
002010     MOVE     WS-Rounded-Ts TO DD-Dt-Ts.                                 
002020     COMPUTE  WS-Cal-Date9 = WS-Rounded-Ts / 1000000.                    
002030     MOVE     WS-Cal-Date9  TO DD-Dt-Date.                               
002040     MOVE     WS-Cal-Year   TO DD-Year.                                  
002050     MOVE     WS-Cal-Month  TO DD-Month.                                 
002060     COMPUTE  WS-Hour-Only =                                             
002070              (WS-Rounded-Ts - (WS-Cal-Date9 * 1000000)) / 10000.        
002080     MOVE     WS-Hour-Only  TO DD-Hour.                                  
002090     MOVE     0             TO DD-Minute.                                
002100*                                                                        
002110     COMPUTE  DD-Quarter = ((WS-Cal-Month - 1) / 3) + 1.                 
002120*                                                                        
002130     PERFORM  DD040-Calendar-To-Julian.                                  
002140     PERFORM  DD050-Get-Iso-Weekday.                                     
002150     MOVE     WS-ISO-Weekday TO DD-Day-Of-Week.                          
002160     MOVE     WS-Cal-Day     TO DD-Day.                                  
002170     PERFORM  DD060-Get-Iso-Week.                                        
002180     MOVE     WS-ISO-Week-No TO DD-Week.                                 
002190*                                                                        
002200     IF       DD-Day-Of-Week >= 5                                        
002210              MOVE "Y" TO DD-Is-Weekend                                  
002220     ELSE                                                                
002230              MOVE "N" TO DD-Is-Weekend                                  
002240     END-IF.                                                             
002250*                                                                        
002260     MOVE     1 TO WS-Hol-Function.                                      
002270     MOVE     WS-Cal-Date9 TO WS-Hol-Test-Date9 WS-Dt-Hol-Disp.          
002280     MOVE     SPACES TO WS-Dt-Trace-Line.                                
002290     STRING   "DD030 HOLIDAY CHECK " WS-Dhp-Year "-" WS-Dhp-Month        
002300              "-" WS-Dhp-Day                                             
002310              DELIMITED BY SIZE INTO WS-Dt-Trace-Line.                   
002320     DISPLAY  WS-Dt-Trace-Line.                                          
002330     CALL     "ORBHOL" USING WS-Hol-Function                             
002340                              WS-Hol-Test-Date9                          
002350                              WS-Hol-Result.                             
002360     MOVE     WS-Hol-Result TO DD-Is-Holiday.                            
002370*                                                                        
002380     PERFORM  DD070-Set-Day-Part.                                        
002390*                                                                        
002400     IF       (WS-Hour-Only >= 7 AND WS-Hour-Only < 9)                   
002410              OR (WS-Hour-Only >= 12 AND WS-Hour-Only < 14)              
002420              OR (WS-Hour-Only >= 18 AND WS-Hour-Only < 20)              
002430              MOVE "Y" TO DD-Is-Peak-Hour                                
002440     ELSE                                                                
002450              MOVE "N" TO DD-Is-Peak-Hour                                
002460     END-IF.                                                             
002470     IF       WS-Hour-Only >= 6 AND WS-Hour-Only < 23                    
002480              MOVE "Y" TO DD-Is-Business-Hour                            
002490     ELSE                                                                
002500              MOVE "N" TO DD-Is-Business-Hour                            
002510     END-IF.                                                             
002520*                                                                        
002530     IF       WS-Cal-Month >= 7                                          
002540              MOVE WS-Cal-Year TO DD-Fiscal-Year                         
002550              COMPUTE DD-Fiscal-Month  = WS-Cal-Month - 6                
002560              COMPUTE DD-Fiscal-Quarter = ((WS-Cal-Month - 7) / 3) + 1   
002570     ELSE                                                                
002580              COMPUTE DD-Fiscal-Year = WS-Cal-Year - 1                   
002590              COMPUTE DD-Fiscal-Month  = WS-Cal-Month + 6                
002600              COMPUTE DD-Fiscal-Quarter = ((WS-Cal-Month + 5) / 3) + 1   
002610     END-IF.                                                             
002620*                                                                        
002630     WRITE    OR-Datetime-Dim-Record                                     
002640              INVALID KEY                                                
002650                 MOVE "ERROR BUILDING DATETIME DIM ROW" TO Prog-Name.    
002660 DD030-Exit.                                                             
002670     EXIT.                                                               
002680*                                                                        
002690 DD040-Calendar-To-Julian.                                               
002700     COMPUTE  WS-Julian-A = (14 - WS-Cal-Month) / 12.                    
002710     COMPUTE  WS-Julian-B = WS-Cal-Year + 4800 - WS-Julian-A.            
002720     COMPUTE  WS-Julian-C = WS-Cal-Month + (12 * WS-Julian-A) - 3.       
002730     COMPUTE  WS-Julian-Day-No =                                         
002740              WS-Cal-Day                                                 
002750              + ((153 * WS-Julian-C) + 2) / 5                            
002760              + (365 * WS-Julian-B)                                      
002770              + (WS-Julian-B / 4)                                        
002780              - (WS-Julian-B / 100)                                      
002790              + (WS-Julian-B / 400)                                      
002800              - 32045.                                                   
002810 DD040-Exit.                                                             
002820     EXIT.                                                               
002830*                                                                        
002840*  ISO weekday 1=Monday...7=Sunday - JDN 0 (proleptic) fell on a         
002850*  Monday, so (JDN mod 7) + 1 gives the weekday directly.                
002860*                                                                        
002870 DD050-Get-Iso-Weekday.                                                  
002880     COMPUTE  WS-ISO-Weekday =                                           
002890              WS-Julian-Day-No - ((WS-Julian-Day-No / 7) * 7) + 1.       
002900 DD050-Exit.                                                             
002910     EXIT.                                                               
002920*                                                                        
002930*  ISO-8601 week number - week 1 is the week containing the first        
002940*  Thursday of the year; found by walking from the test date to          
002950*  that week's Thursday and comparing against 1 January's.               
002960*                                                                        
002970 DD060-Get-Iso-Week.                                                     
002980     COMPUTE  WS-ISO-Thurs-Julian =                                      
002990              WS-Julian-Day-No - WS-ISO-Weekday + 4.                     
003000     MOVE     WS-Cal-Year TO WS-Julian-B.                                
003010     MOVE     1 TO WS-Julian-C.                                          
003020     MOVE     1 TO WS-Julian-D.                                          
003030*    Recompute 1 Jan of this calendar year as a Julian day number.       
003040     COMPUTE  WS-Julian-A = (14 - 1) / 12.                               
003050     COMPUTE  WS-ISO-Jan1-Julian =                                       
003060              1                                                          
003070              + ((153 * (1 + (12 * WS-Julian-A) - 3)) + 2) / 5           
003080              + (365 * (WS-Cal-Year + 4800 - WS-Julian-A))               
003090              + ((WS-Cal-Year + 4800 - WS-Julian-A) / 4)                 
003100              - ((WS-Cal-Year + 4800 - WS-Julian-A) / 100)               
003110              + ((WS-Cal-Year + 4800 - WS-Julian-A) / 400)               
003120              - 32045.                                                   
003130     COMPUTE  WS-ISO-Jan1-Weekday =                                      
003140              WS-ISO-Jan1-Julian - ((WS-ISO-Jan1-Julian / 7) * 7) + 1.   
003150     COMPUTE  WS-ISO-Year-Start = WS-ISO-Jan1-Julian - WS-ISO-Jan1-Weekda
003160     IF       WS-ISO-Jan1-Weekday > 4                                    
003170              COMPUTE WS-ISO-Year-Start = WS-ISO-Year-Start + 7          
003180     END-IF.                                                             
003190     COMPUTE  WS-ISO-Week-No =                                           
003200              ((WS-ISO-Thurs-Julian - WS-ISO-Year-Start) / 7) + 1.       
003210 DD060-Exit.                                                             
003220     EXIT.                                                               
003230*                                                                        
003240 DD070-Set-Day-Part.                                                     
003250     IF       WS-Hour-Only >= 6  AND WS-Hour-Only < 11                   
003260              MOVE "BREAKFAST" TO DD-Day-Part                            
003270     ELSE                                                                
003280              IF WS-Hour-Only >= 11 AND WS-Hour-Only < 15                
003290                 MOVE "LUNCH" TO DD-Day-Part                             
003300              ELSE                                                       
003310                 IF WS-Hour-Only >= 15 AND WS-Hour-Only < 23             
003320                    MOVE "DINNER" TO DD-Day-Part                         
003330                 ELSE                                                    
003340                    MOVE "OFF-HOURS" TO DD-Day-Part                      
003350                 END-IF                                                  
003360              END-IF                                                     
003370     END-IF.                                                             
003380 DD070-Exit.                                                             
003390     EXIT.                                                               
003400*                                                                        
003410 DD090-Close-File.                                                       
003420     IF       NOT First-Call                                             
003430              CLOSE DATETIME-DIM-FILE.                                   
003440 DD090-Exit.                                                             
003450     EXIT.                                                               
003460*                                                                        
