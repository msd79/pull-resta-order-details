000100*****************************************************                    
000110*                                                    *                   
000120*  Record Definition For Datetime Dimension File     *                   
000130*     One record per calendar hour - surrogate key   *                   
000140*     is sequential, unique on DD-Dt-Ts              *                   
000150*                                                    *                   
000160*****************************************************                    
000170* File size 72 bytes padded to 96 by filler.                             
000180*                                                                        
000190* 07/11/25 vbc - Created.                                                
000200* 22/11/25 vbc - Added fiscal year/qtr/month fields,                     
000210*                fiscal year runs 1 Jul per Finance,                     
000220*                ticket OR-126.                                          
000230* 09/12/25 vbc - Added IS-Peak-Hour, IS-Business-Hour                    
000240*                split out from Day-Part alone - RM                      
000250*                reporting needed both.                                  
000260*                                                                        
000270 01  OR-Datetime-Dim-Record.                                             
000280     03  DD-Datetime-Key          pic 9(9)   comp.                       
000290     03  DD-Dt-Ts                 pic 9(14).                             
000300     03  DD-Dt-Date               pic 9(8).                              
000310     03  DD-Year                  pic 9(4).                              
000320     03  DD-Quarter               pic 9.                                 
000330     03  DD-Month                 pic 99.                                
000340     03  DD-Week                  pic 99.                                
000350     03  DD-Day                   pic 99.                                
000360     03  DD-Hour                  pic 99.                                
000370     03  DD-Minute                pic 99.                                
000380     03  DD-Day-Of-Week           pic 9.                                 
000390     03  DD-Is-Weekend            pic x.                                 
000400     03  DD-Is-Holiday            pic x.                                 
000410     03  DD-Day-Part              pic x(10).                             
000420     03  DD-Is-Peak-Hour          pic x.                                 
000430     03  DD-Is-Business-Hour      pic x.                                 
000440     03  DD-Fiscal-Year           pic 9(4).                              
000450     03  DD-Fiscal-Quarter        pic 9.                                 
000460     03  DD-Fiscal-Month          pic 99.                                
000470     03  filler                   pic x(24).                             
000480*                                                                        
