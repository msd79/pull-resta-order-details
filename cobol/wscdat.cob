000010*****************************************************                    
000020*                                                    *                   
000030*   Shared Date / Time Work Fields                  *                    
000040*      Used by ordtprs, ordtdim, orbhol, ormet       *                   
000050*                                                    *                   
000060*****************************************************                    
000070* No intrinsic FUNCTIONs are used anywhere in this                       
000080* suite - all calendar arithmetic below is done with                     
000090* Julian day numbers, same as the pre-GnuCOBOL house                     
000100* style used before maps04 was converted to FUNCTIONs.                   
000110*                                                                        
000120* 21/11/25 vbc - Created, split out of ordtprs working                   
000130*                storage so ordtdim and orbhol could                     
000140*                share the Julian-day routine's fields.                  
000150* 03/12/25 vbc - Added WS-Easter-Block for bh010.                        
000160* 18/01/26 vbc - Added WS-ISO-Week-Block for dd020.                      
000170* 09/02/26 vbc - Added WS-Pmd-Paymethod-Key - orfact needed              
000180*                a dedicated receiver for orpmdim's returned             
000190*                key, was clobbering WS-Fkb-Promotion-Key,               
000200*                ticket OR-162.                                          
000210* 09/02/26 vbc - WS-Met-Call-Block reshaped for ormet - it               
000220*                drives Restaurant-Metrics once per restaurant           
000230*                per run, keyed on restaurant and target date,           
000240*                not the per-order customer metrics fields it            
000250*                carried before those moved into orfact fl040,           
000260*                ticket OR-162.                                          
000270* 09/02/26 vbc - Added WS-Stamp-Work and WS-Name-Work, generic           
000280*                date/time and name work areas several of the            
000290*                modules below were each declaring their own             
000300*                copy of, ticket OR-162.                                 
000310* 09/08/26 vbc - WS-Easter-Block widened - the century-correction        
000320*                terms (WS-Eas-Corr2, WS-Eas-Cent-Div4/Mod4) and the     
000330*                day-of-week term were missing, so the computus in       
000340*                bh040 was landing on the wrong Sunday most years,       
000350*                ticket OR-171.                                          
000360*                                                                        
000370 01  WS-Cal-Date.                                                        
000380     03  WS-Cal-Year          pic 9(4).                                  
000390     03  WS-Cal-Month         pic 99.                                    
000400     03  WS-Cal-Day           pic 99.                                    
000410 01  WS-Cal-Date9  redefines WS-Cal-Date pic 9(8).                       
000420*                                                                        
000430*  General-purpose timestamp work area - callers needing both            
000440*  the whole 14-digit stamp and its date/time pieces move into           
000450*  WS-Stamp-Date9/WS-Stamp-Time6 rather than reference-modifying         
000460*  the 14-digit field twice.                                             
000470*                                                                        
000480 01  WS-Stamp-Work.                                                      
000490     03  WS-Stamp-Date9       pic 9(8).                                  
000500     03  WS-Stamp-Time6       pic 9(6).                                  
000510 01  WS-Stamp-Work14  redefines WS-Stamp-Work  pic 9(14).                
000520*                                                                        
000530*  General-purpose 30-byte name work area, split for callers             
000540*  that need to test or edit the two halves of a customer's or           
000550*  restaurant's full name separately.                                    
000560*                                                                        
000570 01  WS-Name-Work             pic x(30).                                 
000580 01  WS-Name-Work-Parts  redefines WS-Name-Work.                         
000590     03  WS-Nmw-First         pic x(15).                                 
000600     03  WS-Nmw-Last          pic x(15).                                 
000610*                                                                        
000620 01  WS-Julian-Block.                                                    
000630     03  WS-Julian-Day-No     pic 9(8)  comp.                            
000640     03  WS-Julian-A          pic s9(8) comp.                            
000650     03  WS-Julian-B          pic s9(8) comp.                            
000660     03  WS-Julian-C          pic s9(8) comp.                            
000670     03  WS-Julian-D          pic s9(8) comp.                            
000680     03  WS-Julian-E          pic s9(8) comp.                            
000690     03  WS-Julian-M          pic s9(8) comp.                            
000700*                                                                        
000710 01  WS-Epoch-Block.                                                     
000720     03  WS-Epoch-Ms          pic 9(14) comp.                            
000730     03  WS-Epoch-Secs        pic 9(12) comp.                            
000740     03  WS-Epoch-Days        pic 9(8)  comp.                            
000750     03  WS-Epoch-Secs-Today  pic 9(5)  comp.                            
000760*                                                                        
000770 01  WS-Easter-Block.                                                    
000780     03  WS-Eas-Golden-No     pic 99    comp.                            
000790     03  WS-Eas-Century       pic 99    comp.                            
000800     03  WS-Eas-Year-Rem      pic 99    comp.                            
000810     03  WS-Eas-Cent-Div4     pic 99    comp.                            
000820     03  WS-Eas-Cent-Mod4     pic 99    comp.                            
000830     03  WS-Eas-Corr          pic 99    comp.                            
000840     03  WS-Eas-Corr2         pic 99    comp.                            
000850     03  WS-Eas-Epact         pic 99    comp.                            
000860     03  WS-Eas-Leap-Div4     pic 99    comp.                            
000870     03  WS-Eas-Leap-Mod4     pic 99    comp.                            
000880     03  WS-Eas-Weekday       pic 99    comp.                            
000890     03  WS-Eas-Offset        pic s99   comp.                            
000900     03  WS-Eas-Month         pic 99    comp.                            
000910     03  WS-Eas-Day           pic 99    comp.                            
000920*                                                                        
000930 01  WS-ISO-Week-Block.                                                  
000940     03  WS-ISO-Weekday       pic 9     comp.                            
000950     03  WS-ISO-Thurs-Julian  pic 9(8)  comp.                            
000960     03  WS-ISO-Jan1-Julian   pic 9(8)  comp.                            
000970     03  WS-ISO-Jan1-Weekday  pic 9     comp.                            
000980     03  WS-ISO-Week-No       pic 99    comp.                            
000990     03  WS-ISO-Year-Start    pic 9(8)  comp.                            
001000*                                                                        
001010* Call-linkage blocks shared between or000 and the warehouse             
001020* pipeline modules it drives - kept here so every module copies          
001030* the same field layout rather than re-typing it per program.            
001040*                                                                        
001050* 06/12/25 vbc - Added WS-Fact-Keys-Block, WS-Met-Call-Block and         
001060*                WS-Paymethod-Lookup when the call interfaces were       
001070*                tidied onto one 3-parameter convention, OR-118.         
001080*                                                                        
001090 01  WS-Fact-Keys-Block.                                                 
001100     03  WS-Fkb-Datetime-Key    pic 9(9)     comp.                       
001110     03  WS-Fkb-Customer-Key    pic 9(9)     comp.                       
001120     03  WS-Fkb-Restaurant-Key  pic 9(9)     comp.                       
001130     03  WS-Fkb-Promotion-Key   pic 9(9)     comp.                       
001140     03  WS-Fkb-Pipeline-Status pic 9        comp.                       
001150         88  Fkb-Pipeline-Ok    value 0.                                 
001160*                                                                        
001170 01  WS-Paymethod-Lookup.                                                
001180     03  WS-Pml-Method-Id        pic 9(9)    comp.                       
001190     03  WS-Pml-Method-Type      pic 9(2).                               
001200     03  WS-Pml-Method-Name      pic x(20).                              
001210     03  WS-Pml-Extra-Charge     pic s9(5)v99 comp-3.                    
001220     03  WS-Pml-Restaurant-Id    pic 9(9)     comp.                      
001230*                                                                        
001240 01  WS-Pmd-Paymethod-Key      pic 9(9)     comp.                        
001250*                                                                        
001260*                                                                        
001270* 09/08/26 vbc - Added WS-Pgt-Call-Block for orpgtrk function 3 -        
001280*                the update path takes the new index as input and        
001290*                hands back a status so or000 knows if the record        
001300*                was missing, ticket OR-172.                             
001310*                                                                        
001320 01  WS-Pgt-Call-Block.                                                  
001330     03  WS-Pgt-New-Page-Index  pic 9(5)     comp.                       
001340     03  WS-Pgt-Status          pic 9        comp.                       
001350         88  Pgt-Ok             value 0.                                 
001360 01  WS-Met-Call-Block.                                                  
001370     03  WS-Mcb-Restaurant-Key   pic 9(9)    comp.                       
001380     03  WS-Mcb-Target-Date      pic 9(8)    comp.                       
001390     03  WS-Mcb-Pipeline-Status  pic 9       comp.                       
001400         88  Mcb-Pipeline-Ok     value 0.                                
001410*                                                                        
