000100*****************************************************************        
000110*                                                                *       
000120*              Restaurant Metrics - Day Aggregation              *       
000130*         One restaurant, one day - full recompute gated on     *        
000140*         the Processed-Order register                          *        
000150*                                                                *       
000160*****************************************************************        
000170*                                                                        
000180 IDENTIFICATION          DIVISION.                                       
000190*===============================                                         
000200*                                                                        
000210      PROGRAM-ID.         ORMET.                                         
000220      AUTHOR.             D M Fenwick.                                   
000230      INSTALLATION.       Applewood Computers.                           
000240      DATE-WRITTEN.       16/11/1987.                                    
000250      DATE-COMPILED.                                                     
000260      SECURITY.           Copyright (C) 1987-2026 & later, Vincent       
000270                           Bryan Coen.  Distributed under the GNU        
000280                           General Public License.  See the file         
000290                           COPYING for details.                          
000300*                                                                        
000310*    Remarks.            Owns Fact-Restaurant-Metrics and the            
000320*                        Processed-Order register.  Function 1           
000330*                        takes a restaurant and a target date            
000340*                        (WS-Met-Call-Block) and scans every order       
000350*                        the restaurant has on the books for that        
000360*                        day off the normalized store - rm020.           
000370*                        If every one of those orders is already         
000380*                        marked processed for RESTAURANT-METRICS         
000390*                        the day is left alone; otherwise the full       
000400*                        day is re-summed from scratch (not just         
000410*                        the new orders) and the one row for the         
000420*                        restaurant/day is written or rewritten,         
000430*                        then the newly-seen order ids are added         
000440*                        to the register.  Function 9 closes all         
000450*                        three files.                                    
000460*                                                                        
000470*    Called by.          OR000, once per restaurant per run after        
000480*                        its order-read loop, not per order.             
000490*                                                                        
000500*    Calls.              ORDTDIM, to resolve the day's midnight          
000510*                        hour onto the Datetime-Dim surrogate key.       
000520*                                                                        
000530*    Files used.         Fact-Rest-Metrics-File (indexed, dynamic)       
000540*                        Processed-Order-File   (indexed, dynamic)       
000550*                        Fact-Payments-File     (indexed, dynamic,       
000560*                        input only - owned by orfact, read here         
000570*                        by the order-key alternate key to total         
000580*                        cash/card/reward_points tenders)                
000590*                        Normalized-Order-File  (indexed, dynamic,       
000600*                        input only - owned by oringst, read here        
000610*                        by the restaurant-id alternate key)             
000620*                                                                        
000630* Changes:                                                               
000640* 16/11/87 dmf -        Created.                                         
000650* 24/11/25 vbc -    .01 Taken over into ACAS OR series, ticket           
000660*                       OR-110.                                          
000670* 09/02/26 vbc -    .02 Rebuilt as the true day-level Restaurant-
000680*                       Metrics module after code review - was
000690*                       wrongly wired as a per-order customer
000700*                       running-metrics block, which belongs to          
000710*                       Fact-Customer-Metrics and has moved into         
000720*                       orfact fl040.  Call moved in or000 from          
000730*                       once-per-order to once-per-restaurant,           
000740*                       ticket OR-162.                                   
000750* 09/02/26 vbc -    .03 Added trace lines at the day scan and the        
000760*                       fact upsert - a bad feed date was showing        
000770*                       up as a silent zero-row day with nothing in      
000780*                       the run log to point at it, ticket OR-162.       
000790*                                                                        
000800*****************************************************************        
000810*                                                                        
000820 ENVIRONMENT              DIVISION.                                      
000830*================================                                        
000840*                                                                        
000850 CONFIGURATION            SECTION.                                       
000860 SPECIAL-NAMES.                                                          
000870     C01 IS TOP-OF-FORM                                                  
000880     CLASS DIGIT IS "0" THRU "9".                                        
000890*                                                                        
000900 INPUT-OUTPUT             SECTION.                                       
000910 FILE-CONTROL.                                                           
000920     SELECT FACT-REST-METRICS-FILE ASSIGN TO "ORFRMT"                    
000930            ORGANIZATION        IS INDEXED                               
000940            ACCESS MODE         IS DYNAMIC                               
000950            RECORD KEY          IS RM-Rest-Date-Key                      
000960            FILE STATUS         IS WS-Ofrm-Status.                       
000970     SELECT PROCESSED-ORDER-FILE ASSIGN TO "ORPROC"                      
000980            ORGANIZATION        IS INDEXED                               
000990            ACCESS MODE         IS DYNAMIC                               
001000            RECORD KEY          IS PR-Lookup-Key                         
001010            FILE STATUS         IS WS-Oprc-Status.                       
001020     SELECT FACT-PAYMENTS-FILE   ASSIGN TO "ORFPAY"                      
001030            ORGANIZATION        IS INDEXED                               
001040            ACCESS MODE         IS DYNAMIC                               
001050            RECORD KEY          IS FP-Payment-Key                        
001060            ALTERNATE RECORD KEY IS FP-Payment-Id                        
001070            ALTERNATE RECORD KEY IS FP-Order-Key WITH DUPLICATES         
001080            FILE STATUS         IS WS-Ofpy-Status.                       
001090     SELECT NORMALIZED-ORDER-FILE ASSIGN TO "ORNORD"                     
001100            ORGANIZATION        IS INDEXED                               
001110            ACCESS MODE         IS DYNAMIC                               
001120            RECORD KEY          IS NM-Ord-Id                             
001130            ALTERNATE RECORD KEY IS NM-Ord-Cust-Id                       
001140                                 WITH DUPLICATES                         
001150            ALTERNATE RECORD KEY IS NM-Ord-Rest-Id                       
001160                                 WITH DUPLICATES                         
001170            FILE STATUS         IS WS-Onrd-Status.                       
001180*                                                                        
001190 DATA                     DIVISION.                                      
001200*================================                                        
001210*                                                                        
001220 FILE SECTION.                                                           
001230*                                                                        
001240 FD  FACT-REST-METRICS-FILE.                                             
001250 COPY "wsorfrm.cob".                                                     
001260*                                                                        
001270 FD  PROCESSED-ORDER-FILE.                                               
001280 COPY "wsorprc.cob".                                                     
001290*                                                                        
001300 FD  FACT-PAYMENTS-FILE.                                                 
001310 COPY "wsorfpy.cob".                                                     
001320*                                                                        
001330 FD  NORMALIZED-ORDER-FILE.                                              
001340 COPY "wsnmord.cob".                                                     
001350*                                                                        
001360 WORKING-STORAGE SECTION.                                                
001370*-----------------------                                                 
001380*                                                                        
001390 77  Prog-Name                PIC X(15) VALUE "ORMET   (1.0.02)".        
001400*                                                                        
001410 COPY "wsordet.cob".                                                     
001420*                                                                        
001430 01  WS-File-Status.                                                     
001440     03  WS-Ofrm-Status       PIC XX.                                    
001450         88  Ofrm-Ok          VALUE "00".                                
001460     03  WS-Oprc-Status       PIC XX.                                    
001470         88  Oprc-Ok          VALUE "00".                                
001480     03  WS-Ofpy-Status       PIC XX.                                    
001490         88  Ofpy-Ok          VALUE "00".                                
001500     03  WS-Onrd-Status       PIC XX.                                    
001510         88  Onrd-Ok          VALUE "00".                                
001520*                                                                        
001530 01  WS-First-Call             PIC X      VALUE "Y".                     
001540     88  First-Call            VALUE "Y".                                
001550*                                                                        
001560 01  WS-Module-Function        PIC 9      COMP.                          
001570*                                                                        
001580*  Day-part boundaries and payment-type codes are the feed's own         
001590*  coding, not Paymethod-Dim's derived flags - see FP-Pay-Method-        
001600*  Type in wsorfpy, OR-162 review.                                       
001610*                                                                        
001620 01  WS-Agg-Block.                                                       
001630     03  WS-Agg-Total-Orders     PIC 9(5)     COMP.                      
001640     03  WS-Agg-Total-Revenue    PIC S9(9)V99 COMP-3.                    
001650     03  WS-Agg-Avg-Value        PIC S9(7)V99 COMP-3.                    
001660     03  WS-Agg-Before-Peak      PIC 9(5)     COMP.                      
001670     03  WS-Agg-Peak             PIC 9(5)     COMP.                      
001680     03  WS-Agg-After-Peak       PIC 9(5)     COMP.                      
001690     03  WS-Agg-Delivery         PIC 9(5)     COMP.                      
001700     03  WS-Agg-Pickup           PIC 9(5)     COMP.                      
001710     03  WS-Agg-Cash             PIC 9(5)     COMP.                      
001720     03  WS-Agg-Card             PIC 9(5)     COMP.                      
001730     03  WS-Agg-Reward           PIC 9(5)     COMP.                      
001740     03  WS-Agg-Promo-Orders     PIC 9(5)     COMP.                      
001750     03  WS-Agg-Discount         PIC S9(7)V99 COMP-3.                    
001760     03  WS-Agg-Peak-Hour-Ords   PIC 9(5)     COMP.                      
001770     03  WS-Agg-Peak-Hour        PIC 99       COMP.                      
001780*                                                                        
001790 01  WS-Hour-Counts.                                                     
001800     03  WS-Hour-Count OCCURS 24 TIMES        PIC 9(5) COMP.             
001810*                                                                        
001820 01  WS-Scan-Work.                                                       
001830     03  WS-Hour-Part2            PIC 99.                                
001840     03  WS-Hour-Ix               PIC 99       COMP.                     
001850     03  WS-Any-New               PIC X        VALUE "N".                
001860         88  Any-New-Found        VALUE "Y".                             
001870     03  WS-Target-Date9          PIC 9(8)     COMP.                     
001880     03  WS-Order-Date9            PIC 9(8)     COMP.                    
001890     03  WS-Processed-Ts9          PIC 9(14)    COMP.                    
001900*                                                                        
001910*  New-order id table - the orders seen this scan that were not          
001920*  already in the Processed-Order register, marked in rm060 only         
001930*  if the day as a whole turns out to need re-aggregation.  Sized        
001940*  for the busiest restaurant-day the feed has shown so far.             
001950*                                                                        
001960 01  WS-New-Order-Table.                                                 
001970     03  WS-New-Order-Count      PIC 9(5)     COMP  VALUE 0.             
001980     03  WS-New-Order-Row OCCURS 500 TIMES                               
001990                           INDEXED BY WS-New-Ix.                         
002000         05  WS-New-Order-Id      PIC 9(9)     COMP.                     
002010*                                                                        
002020*  Display shadow copies for the trace lines below - WS-Target-          
002030*  Date9, WS-Processed-Ts9 and WS-Agg-Total-Revenue stay COMP/           
002040*  COMP-3, the forms rm020/rm040/rm060 need them in.                     
002050*                                                                        
002060 01  WS-Met-Target-Disp            PIC 9(8).                             
002070 01  WS-Met-Target-Parts  REDEFINES WS-Met-Target-Disp.                  
002080     03  WS-Mtg-Year                  PIC 9(4).                          
002090     03  WS-Mtg-Month                 PIC 9(2).                          
002100     03  WS-Mtg-Day                   PIC 9(2).                          
002110*                                                                        
002120 01  WS-Met-Stamp-Disp              PIC 9(14).                           
002130 01  WS-Met-Stamp-Parts   REDEFINES WS-Met-Stamp-Disp.                   
002140     03  WS-Msp-Date8                  PIC 9(8).                         
002150     03  WS-Msp-Time6                  PIC 9(6).                         
002160*                                                                        
002170 01  WS-Met-Revenue-Disp            PIC 9(9)V99.                         
002180 01  WS-Met-Revenue-Parts REDEFINES WS-Met-Revenue-Disp.                 
002190     03  WS-Mrp-Whole                  PIC 9(9).                         
002200     03  WS-Mrp-Cents                  PIC 99.                           
002210*                                                                        
002220 01  WS-Met-Trace-Line              PIC X(60).                           
002230*                                                                        
002240 LINKAGE SECTION.                                                        
002250*----------------                                                        
002260*                                                                        
002270 01  LK-Module-Function         PIC 9      COMP.                         
002280     88  Lk-Fn-Process            VALUE 1.                               
002290     88  Lk-Fn-Close               VALUE 9.                              
002300*                                                                        
002310 COPY "wscdat.cob".                                                      
002320*                                                                        
002330 PROCEDURE DIVISION USING LK-Module-Function                             
002340                           WS-Met-Call-Block.                            
002350*========================================================                
002360*                                                                        
002370 RM010-Main-Control.                                                     
002380     IF       First-Call                                                 
002390              OPEN I-O   FACT-REST-METRICS-FILE                          
002400              OPEN I-O   PROCESSED-ORDER-FILE                            
002410              OPEN INPUT FACT-PAYMENTS-FILE                              
002420              OPEN INPUT NORMALIZED-ORDER-FILE                           
002430              MOVE "N" TO WS-First-Call.                                 
002440     IF       Lk-Fn-Process                                              
002450              MOVE 0 TO WS-Mcb-Pipeline-Status                           
002460              PERFORM RM020-Collect-Day-Orders                           
002470     ELSE IF  Lk-Fn-Close                                                
002480              PERFORM RM090-Close-Files                                  
002490     END-IF.                                                             
002500     GOBACK.                                                             
002510*                                                                        
002520*  Scans every order the restaurant has on the books for the             
002530*  target date off the restaurant-id alternate key, tallying the         
002540*  full aggregate as it goes and noting which order ids are not          
002550*  yet in the register - the day is only re-summed if at least           
002560*  one order is new, but the totals are built in one pass either         
002570*  way since the cost of throwing them away is small.                    
002580*                                                                        
002590 RM020-Collect-Day-Orders.                                               
002600     MOVE     0 TO WS-Agg-Total-Orders WS-Agg-Total-Revenue              
002610                    WS-Agg-Before-Peak WS-Agg-Peak WS-Agg-After-Peak     
002620                    WS-Agg-Delivery WS-Agg-Pickup WS-Agg-Cash            
002630                    WS-Agg-Card WS-Agg-Reward WS-Agg-Promo-Orders        
002640                    WS-Agg-Discount.                                     
002650     MOVE     0 TO WS-New-Order-Count.                                   
002660     MOVE     "N" TO WS-Any-New.                                         
002670     PERFORM  RM015-Zero-One-Hour THRU RM015-Exit                        
002680              VARYING WS-Hour-Ix FROM 1 BY 1                             
002690              UNTIL WS-Hour-Ix > 24.                                     
002700*                                                                        
002710     MOVE     WS-Mcb-Restaurant-Key TO NM-Ord-Rest-Id.                   
002720     MOVE     WS-Mcb-Target-Date    TO WS-Target-Date9                   
002730                                        WS-Met-Target-Disp.              
002740     COMPUTE  WS-Processed-Ts9 = WS-Target-Date9 * 1000000.              
002750     MOVE     SPACES TO WS-Met-Trace-Line.                               
002760     STRING   "RM020 SCANNING REST " WS-Mcb-Restaurant-Key               
002770              " DATE " WS-Mtg-Year "-" WS-Mtg-Month "-" WS-Mtg-Day       
002780              DELIMITED BY SIZE INTO WS-Met-Trace-Line.                  
002790     DISPLAY  WS-Met-Trace-Line.                                         
002800     START    NORMALIZED-ORDER-FILE KEY IS NOT LESS THAN                 
002810              NM-Ord-Rest-Id                                             
002820              INVALID KEY GO TO RM020-Scan-Done.                         
002830 RM020-Read-Loop.                                                        
002840     READ     NORMALIZED-ORDER-FILE NEXT RECORD                          
002850              AT END GO TO RM020-Scan-Done.                              
002860     IF       NM-Ord-Rest-Id NOT = WS-Mcb-Restaurant-Key                 
002870              GO TO RM020-Scan-Done.                                     
002880     MOVE     NM-Ord-Ts (1:8) TO WS-Order-Date9.                         
002890     IF       WS-Order-Date9 NOT = WS-Target-Date9                       
002900              GO TO RM020-Read-Loop.                                     
002910     PERFORM  RM030-Check-Register.                                      
002920     PERFORM  RM040-Accumulate-Order.                                    
002930     GO       TO RM020-Read-Loop.                                        
002940 RM020-Scan-Done.                                                        
002950     IF       Any-New-Found                                              
002960              PERFORM RM050-Finish-Aggregate                             
002970              PERFORM RM060-Upsert-Fact-Metrics                          
002980              PERFORM RM070-Mark-New-Processed.                          
002990 RM020-Exit.                                                             
003000     EXIT.                                                               
003010*                                                                        
003020 RM015-Zero-One-Hour.                                                    
003030     MOVE     0 TO WS-Hour-Count (WS-Hour-Ix).                           
003040 RM015-Exit.                                                             
003050     EXIT.                                                               
003060*                                                                        
003070*  Register lookup on the composite (order id, fact type) key -          
003080*  an order not yet seen for RESTAURANT-METRICS is queued for            
003090*  rm070, never marked here so a day that turns out to need no           
003100*  recompute leaves the register untouched.                              
003110*                                                                        
003120 RM030-Check-Register.                                                   
003130     MOVE     NM-Ord-Id             TO PR-Order-Id.                      
003140     MOVE     "RESTAURANT-METRICS"  TO PR-Fact-Type.                     
003150     READ     PROCESSED-ORDER-FILE KEY IS PR-Lookup-Key                  
003160              INVALID KEY                                                
003170                 MOVE "Y" TO WS-Any-New                                  
003180                 IF WS-New-Order-Count < 500                             
003190                    SET WS-New-Ix TO WS-New-Order-Count                  
003200                    ADD 1 TO WS-New-Ix                                   
003210                    MOVE NM-Ord-Id TO WS-New-Order-Id (WS-New-Ix)        
003220                    ADD 1 TO WS-New-Order-Count                          
003230                 END-IF.                                                 
003240 RM030-Exit.                                                             
003250     EXIT.                                                               
003260*                                                                        
003270*  Per-order tallies - day-part windows and payment tenders,              
003280*  plus delivery/pickup and promotion/discount straight                   
003290*  off the normalized row.                                                
003300*                                                                        
003310 RM040-Accumulate-Order.                                                 
003320     ADD      1 TO WS-Agg-Total-Orders.                                  
003330     ADD      NM-Ord-Total TO WS-Agg-Total-Revenue.                      
003340     ADD      NM-Ord-Discount TO WS-Agg-Discount.                        
003350     IF       NM-Ord-Promo-Id > 0                                        
003360              ADD 1 TO WS-Agg-Promo-Orders.                              
003370     IF       NM-Ord-Delivery-Type = 1                                   
003380              ADD 1 TO WS-Agg-Delivery                                   
003390     ELSE IF  NM-Ord-Delivery-Type = 2                                   
003400              ADD 1 TO WS-Agg-Pickup                                     
003410     END-IF.                                                             
003420*                                                                        
003430     MOVE     NM-Ord-Ts (9:2) TO WS-Hour-Part2.                          
003440     MOVE     WS-Hour-Part2   TO WS-Hour-Ix.                             
003450     ADD      1 TO WS-Hour-Ix.                                           
003460     ADD      1 TO WS-Hour-Count (WS-Hour-Ix).                           
003470     IF       WS-Hour-Part2 >= 6 AND WS-Hour-Part2 < 17                  
003480              ADD 1 TO WS-Agg-Before-Peak                                
003490     ELSE IF  WS-Hour-Part2 >= 18 AND WS-Hour-Part2 < 20                 
003500              ADD 1 TO WS-Agg-Peak                                       
003510     ELSE IF  WS-Hour-Part2 >= 21 AND WS-Hour-Part2 < 23                 
003520              ADD 1 TO WS-Agg-After-Peak                                 
003530     END-IF.                                                             
003540*                                                                        
003550     MOVE     NM-Ord-Id TO FP-Order-Key.                                 
003560     START    FACT-PAYMENTS-FILE KEY IS NOT LESS THAN FP-Order-Key       
003570              INVALID KEY GO TO RM040-Exit.                              
003580 RM040-Pay-Loop.                                                         
003590     READ     FACT-PAYMENTS-FILE NEXT RECORD                             
003600              AT END GO TO RM040-Exit.                                   
003610     IF       FP-Order-Key NOT = NM-Ord-Id                               
003620              GO TO RM040-Exit.                                          
003630     IF       FP-Pay-Method-Type = 2                                     
003640              ADD 1 TO WS-Agg-Cash                                       
003650     ELSE IF  FP-Pay-Method-Type = 4                                     
003660              ADD 1 TO WS-Agg-Card                                       
003670     ELSE IF  FP-Pay-Method-Type = 1                                     
003680              ADD 1 TO WS-Agg-Reward                                     
003690     END-IF.                                                             
003700     GO       TO RM040-Pay-Loop.                                         
003710 RM040-Exit.                                                             
003720     EXIT.                                                               
003730*                                                                        
003740*  Average order value and the busiest single hour - a day with          
003750*  no orders never reaches here (rm020 only calls on if a new            
003760*  order was seen), but the 99 sentinel is kept for symmetry             
003770*  with a day whose orders were all wiped by a feed correction.          
003780*                                                                        
003790 RM050-Finish-Aggregate.                                                 
003800     IF       WS-Agg-Total-Orders > 0                                    
003810              COMPUTE WS-Agg-Avg-Value ROUNDED =                         
003820                       WS-Agg-Total-Revenue / WS-Agg-Total-Orders        
003830     ELSE                                                                
003840              MOVE 0 TO WS-Agg-Avg-Value                                 
003850     END-IF.                                                             
003860     MOVE     0 TO WS-Agg-Peak-Hour-Ords.                                
003870     MOVE     99 TO WS-Agg-Peak-Hour.                                    
003880     PERFORM  RM055-Check-One-Hour THRU RM055-Exit                       
003890              VARYING WS-Hour-Ix FROM 1 BY 1                             
003900              UNTIL WS-Hour-Ix > 24.                                     
003910 RM050-Exit.                                                             
003920     EXIT.                                                               
003930*                                                                        
003940 RM055-Check-One-Hour.                                                   
003950     IF       WS-Hour-Count (WS-Hour-Ix) > WS-Agg-Peak-Hour-Ords         
003960              MOVE WS-Hour-Count (WS-Hour-Ix) TO WS-Agg-Peak-Hour-Ords   
003970              COMPUTE WS-Agg-Peak-Hour = WS-Hour-Ix - 1.                 
003980 RM055-Exit.                                                             
003990     EXIT.                                                               
004000*                                                                        
004010*  One row per restaurant/day - resolves the Datetime-Dim key for        
004020*  the day's midnight hour via ordtdim, then writes or rewrites.         
004030*                                                                        
004040 RM060-Upsert-Fact-Metrics.                                              
004050     COMPUTE  OR-Order-Ts = WS-Target-Date9 * 1000000.                   
004060     MOVE     1 TO WS-Module-Function.                                   
004070     CALL     "ORDTDIM" USING WS-Module-Function                         
004080                               OR-Order-Detail-Record                    
004090                               RM-Datetime-Key.                          
004100     MOVE     WS-Mcb-Restaurant-Key TO RM-Restaurant-Key.                
004110     MOVE     WS-Agg-Total-Revenue  TO WS-Met-Revenue-Disp.              
004120     MOVE     WS-Processed-Ts9      TO WS-Met-Stamp-Disp.                
004130     MOVE     SPACES TO WS-Met-Trace-Line.                               
004140     STRING   "RM060 UPSERT REST " WS-Mcb-Restaurant-Key                 
004150              " REVENUE " WS-Mrp-Whole "." WS-Mrp-Cents                  
004160              " AS OF " WS-Msp-Date8 "-" WS-Msp-Time6                    
004170              DELIMITED BY SIZE INTO WS-Met-Trace-Line.                  
004180     DISPLAY  WS-Met-Trace-Line.                                         
004190     READ     FACT-REST-METRICS-FILE KEY IS RM-Rest-Date-Key             
004200              INVALID KEY                                                
004210                 PERFORM RM065-Move-Metric-Fields                        
004220                 WRITE OR-Fact-Rest-Metrics-Record                       
004230                 IF NOT Ofrm-Ok                                          
004240                    MOVE 1 TO WS-Mcb-Pipeline-Status                     
004250                 END-IF                                                  
004260              NOT INVALID KEY                                            
004270                 PERFORM RM065-Move-Metric-Fields                        
004280                 REWRITE OR-Fact-Rest-Metrics-Record                     
004290                 IF NOT Ofrm-Ok                                          
004300                    MOVE 1 TO WS-Mcb-Pipeline-Status                     
004310                 END-IF                                                  
004320     END-READ.                                                           
004330 RM060-Exit.                                                             
004340     EXIT.                                                               
004350*                                                                        
004360 RM065-Move-Metric-Fields.                                               
004370     MOVE     WS-Agg-Total-Orders     TO RM-Total-Orders.                
004380     MOVE     WS-Agg-Total-Revenue    TO RM-Total-Revenue.               
004390     MOVE     WS-Agg-Avg-Value        TO RM-Avg-Order-Value.             
004400     MOVE     WS-Agg-Before-Peak      TO RM-Before-Peak-Orders.          
004410     MOVE     WS-Agg-Peak             TO RM-Peak-Orders.                 
004420     MOVE     WS-Agg-After-Peak       TO RM-After-Peak-Orders.           
004430     MOVE     WS-Agg-Delivery         TO RM-Delivery-Orders.             
004440     MOVE     WS-Agg-Pickup           TO RM-Pickup-Orders.               
004450     MOVE     WS-Agg-Cash             TO RM-Cash-Payments.               
004460     MOVE     WS-Agg-Card             TO RM-Card-Payments.               
004470     MOVE     WS-Agg-Reward           TO RM-Reward-Points.               
004480     MOVE     WS-Agg-Promo-Orders     TO RM-Orders-With-Promotion.       
004490     MOVE     WS-Agg-Discount         TO RM-Total-Discount-Amount.       
004500     MOVE     WS-Agg-Peak-Hour-Ords   TO RM-Peak-Hour-Orders.            
004510     MOVE     WS-Agg-Peak-Hour        TO RM-Peak-Hour.                   
004520 RM065-Exit.                                                             
004530     EXIT.                                                               
004540*                                                                        
004550*  Registers every order seen new this scan, whether or not it           
004560*  was the one that triggered the recompute - duplicates never           
004570*  reach here since rm030 only queues an order once per scan.            
004580*                                                                        
004590 RM070-Mark-New-Processed.                                               
004600     PERFORM  RM075-Register-One-Order THRU RM075-Exit                   
004610              VARYING WS-New-Ix FROM 1 BY 1                              
004620              UNTIL WS-New-Ix > WS-New-Order-Count.                      
004630 RM070-Exit.                                                             
004640     EXIT.                                                               
004650*                                                                        
004660 RM075-Register-One-Order.                                               
004670     MOVE     WS-New-Order-Id (WS-New-Ix) TO PR-Order-Id.                
004680     MOVE     "RESTAURANT-METRICS"        TO PR-Fact-Type.               
004690     MOVE     WS-Processed-Ts9            TO PR-Processed-Ts.            
004700     WRITE    OR-Processed-Order-Record                                  
004710              INVALID KEY                                                
004720                 CONTINUE.                                               
004730 RM075-Exit.                                                             
004740     EXIT.                                                               
004750*                                                                        
004760 RM090-Close-Files.                                                      
004770     IF       NOT First-Call                                             
004780              CLOSE FACT-REST-METRICS-FILE                               
004790                    PROCESSED-ORDER-FILE                                 
004800                    FACT-PAYMENTS-FILE                                   
004810                    NORMALIZED-ORDER-FILE.                               
004820 RM090-Exit.                                                             
004830     EXIT.                                                               
004840*                                                                        
