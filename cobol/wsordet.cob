000100*****************************************************                    
000110*                                                    *                   
000120*  Record Definition For Order-Detail Feed Record    *                   
000130*     Inbound order-detail file, one rec per order   *                   
000140*     Newest order first per restaurant (feed order)  *                  
000150*                                                    *                   
000160*****************************************************                    
000170* File size approx 760 bytes - see filler below.                         
000180*                                                                        
000190* 04/11/25 vbc - Created for OR phase 1 (order sync).                    
000200* 19/11/25 vbc - Added 5 occurs Payment segment, reduced                 
000210*                PAY-block width after review with RM.                   
000220* 02/12/25 vbc - PROMO-MIN-SUBTOT added, ticket OR-114.                  
000230* 13/01/26 vbc - CUST-STATUS widened 9 to 9(2), ticket OR-140.           
000240* 09/02/26 vbc - Year/month/day REDEFINES added over the birth,          
000250*                created and order-timestamp fields - several            
000260*                callers were picking the day part apart with            
000270*                reference modification every time, OR-162.              
000280*                                                                        
000290 01  OR-Order-Detail-Record.                                             
000300     03  OR-Order-Id              pic 9(9).                              
000310     03  OR-Restaurant-Id         pic 9(9).                              
000320     03  OR-Restaurant-Name       pic x(30).                             
000330     03  OR-Menu-Id               pic 9(9).                              
000340     03  OR-Customer-Id           pic 9(9).                              
000350     03  OR-Cust-Full-Name        pic x(30).                             
000360     03  OR-Cust-Email            pic x(30).                             
000370     03  OR-Cust-Mobile           pic x(15).                             
000380     03  OR-Cust-Birth-Date       pic 9(8).                              
000390     03  OR-Cust-Birth-Date-Parts redefines OR-Cust-Birth-Date.          
000400         05  OCB-Year4            pic 9(4).                              
000410         05  OCB-Month2           pic 99.                                
000420         05  OCB-Day2             pic 99.                                
000430     03  OR-Cust-Email-Mkt        pic x.                                 
000440     03  OR-Cust-Sms-Mkt          pic x.                                 
000450     03  OR-Cust-Points           pic 9(7).                              
000460     03  OR-Cust-Status           pic 9(2).                              
000470     03  OR-Cust-Created          pic 9(8).                              
000480     03  OR-Cust-Created-Parts    redefines OR-Cust-Created.             
000490         05  OCC-Year4            pic 9(4).                              
000500         05  OCC-Month2           pic 99.                                
000510         05  OCC-Day2             pic 99.                                
000520     03  OR-Number-Of-Orders      pic 9(5).                              
000530     03  OR-Order-Method          pic 9.                                 
000540     03  OR-Delivery-Type         pic 9.                                 
000550     03  OR-Addr-Id               pic 9(9).                              
000560     03  OR-Addr-Street1          pic x(30).                             
000570     03  OR-Addr-Street2          pic x(30).                             
000580     03  OR-Addr-City             pic x(20).                             
000590     03  OR-Addr-Postcode         pic x(10).                             
000600     03  OR-Addr-Phone            pic x(15).                             
000610     03  OR-Promo-Id              pic 9(9).                              
000620     03  OR-Promo-Name            pic x(20).                             
000630     03  OR-Promo-Type            pic 9(2).                              
000640     03  OR-Promo-Benefit         pic 9(2).                              
000650     03  OR-Promo-Disc-Type       pic 9.                                 
000660     03  OR-Promo-Disc-Amt        pic s9(5)v99.                          
000670     03  OR-Promo-Min-Subtot      pic s9(5)v99.                          
000680     03  OR-Promo-First-Only      pic x.                                 
000690     03  OR-Promo-Once-Per        pic x.                                 
000700     03  OR-Sub-Total             pic s9(7)v99.                          
000710     03  OR-Delivery-Fee          pic s9(5)v99.                          
000720     03  OR-Service-Charge        pic s9(5)v99.                          
000730     03  OR-Discount              pic s9(5)v99.                          
000740     03  OR-Tip                   pic s9(5)v99.                          
000750     03  OR-Used-Points           pic 9(7).                              
000760     03  OR-Order-Total           pic s9(7)v99.                          
000770     03  OR-Order-Status          pic 9(2).                              
000780     03  OR-Payment-Status        pic 9(2).                              
000790     03  OR-Order-Ts              pic 9(14).                             
000800     03  OR-Order-Ts-Parts        redefines OR-Order-Ts.                 
000810         05  ORT-Date9            pic 9(8).                              
000820         05  ORT-Hour2            pic 99.                                
000830         05  ORT-Min2             pic 99.                                
000840         05  ORT-Sec2             pic 99.                                
000850     03  OR-Payment-Count         pic 9(2).                              
000860     03  OR-Payment-Seg           occurs 5 times                         
000870                                   indexed by OR-Pay-Ix.                 
000880         05  OR-Pay-Id            pic 9(9).                              
000890         05  OR-Pay-Method-Id     pic 9(9).                              
000900         05  OR-Pay-Method-Type   pic 9(2).                              
000910         05  OR-Pay-Method-Name   pic x(20).                             
000920         05  OR-Pay-Extra-Charge  pic s9(5)v99.                          
000930         05  OR-Pay-Sub-Total     pic s9(7)v99.                          
000940         05  OR-Pay-Discount      pic s9(5)v99.                          
000950         05  OR-Pay-Tax           pic s9(5)v99.                          
000960         05  OR-Pay-Tip           pic s9(5)v99.                          
000970         05  OR-Pay-Amount        pic s9(7)v99.                          
000980         05  OR-Pay-Status        pic 9(2).                              
000990     03  filler                   pic x(20).                             
001000*                                                                        
