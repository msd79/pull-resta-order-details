000100*****************************************************                    
000110*                                                    *                   
000120*  Record Definition For Fact-Customer-Metrics File  *                   
000130*     One record per order - unique on FM-Order-Id    *                  
000140*                                                    *                   
000150*****************************************************                    
000160* File size 90 bytes padded to 112 by filler.                            
000170*                                                                        
000180* 13/11/25 vbc - Created.                                                
000190* 30/11/25 vbc - FM-Order-Frequency-Days made signed,                    
000200*                2 decimals - running average, can be                    
000210*                fractional, ticket OR-138.                              
000220*                                                                        
000230 01  OR-Fact-Cust-Metrics-Record.                                        
000240     03  FM-Metric-Key             pic 9(9)   comp.                      
000250     03  FM-Order-Id               pic 9(9).                             
000260     03  FM-Customer-Key           pic 9(9)   comp.                      
000270     03  FM-Datetime-Key           pic 9(9)   comp.                      
000280     03  FM-Restaurant-Key         pic 9(9)   comp.                      
000290     03  FM-Daily-Orders           pic 9(5)   comp.                      
000300     03  FM-Daily-Spend            pic s9(7)v99 comp-3.                  
000310     03  FM-Points-Used            pic 9(7)   comp.                      
000320     03  FM-Running-Order-Count    pic 9(7)   comp.                      
000330     03  FM-Running-Total-Spend    pic s9(9)v99 comp-3.                  
000340     03  FM-Running-Avg-Order-Val  pic s9(7)v99 comp-3.                  
000350     03  FM-Days-Since-Last-Order  pic 9(5)   comp.                      
000360     03  FM-Order-Frequency-Days   pic s9(5)v99 comp-3.                  
000370     03  filler                    pic x(20).                            
000380*                                                                        
