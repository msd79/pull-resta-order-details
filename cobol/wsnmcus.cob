000100*****************************************************                    
000110*                                                    *                   
000120*  Record Definition For Normalized Customer Row    *                    
000130*     Normalized store - upsert by customer id      *                    
000140*                                                    *                   
000150*****************************************************                    
000160*                                                                        
000170* 16/11/25 vbc - Created, split out of wsornrm.cob                       
000180*                when oringst was given its own file                     
000190*                per normalized table, OR-105.                           
000200*                                                                        
000210 01  NM-Customer-Record.                                                 
000220     03  NM-Cust-Id                pic 9(9).                             
000230     03  NM-Cust-Full-Name         pic x(30).                            
000240     03  NM-Cust-Email             pic x(30).                            
000250     03  NM-Cust-Mobile            pic x(15).                            
000260     03  NM-Cust-Birth-Date        pic 9(8).                             
000270     03  NM-Cust-Email-Mkt         pic x.                                
000280     03  NM-Cust-Sms-Mkt           pic x.                                
000290     03  NM-Cust-Points            pic 9(7)   comp.                      
000300     03  NM-Cust-Status            pic 9(2).                             
000310     03  NM-Cust-Created           pic 9(8).                             
000320     03  NM-Cust-Order-Count       pic 9(5)   comp.                      
000330     03  filler                    pic x(14).                            
000340*                                                                        
