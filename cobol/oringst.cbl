000100*****************************************************************        
000110*                                                                *       
000120*                    Order Ingest - Normalized Store             *       
000130*         Upsert restaurant/customer/promotion/address/         *        
000140*         order/payment rows for one order-detail record         *       
000150*                                                                *       
000160*****************************************************************        
000170*                                                                        
000180 IDENTIFICATION          DIVISION.                                       
000190*===============================                                         
000200*                                                                        
000210      PROGRAM-ID.         ORINGST.                                       
000220      AUTHOR.             D M Fenwick.                                   
000230      INSTALLATION.       Applewood Computers.                           
000240      DATE-WRITTEN.       05/11/1987.                                    
000250      DATE-COMPILED.                                                     
000260      SECURITY.           Copyright (C) 1987-2026 & later, Vincent       
000270                           Bryan Coen.  Distributed under the GNU        
000280                           General Public License.  See the file         
000290                           COPYING for details.                          
000300*                                                                        
000310*    Remarks.            Owns all six normalized-store indexed           
000320*                        files.  Function 1 upserts, in order,           
000330*                        the restaurant row, the customer row,           
000340*                        the promotion row (when a promotion was         
000350*                        carried), the address row (delivery             
000360*                        orders only), the order row and every           
000370*                        payment segment on the order-detail             
000380*                        record passed in.  All-or-nothing per           
000390*                        order - if any step beyond the order row        
000400*                        fails, the order and any payment rows           
000410*                        already written this call are deleted           
000420*                        again and the pipeline status is                
000430*                        returned non-zero so or000 skips the rest       
000440*                        of the warehouse pipeline for the order         
000450*                        and logs it as an error.  Function 9            
000460*                        closes the files at end of run.                 
000470*                                                                        
000480*    Called by.          OR000.                                          
000490*                                                                        
000500*    Files used.         Normalized-Restaurant-File (indexed)            
000510*                        Normalized-Customer-File   (indexed)            
000520*                        Normalized-Address-File    (indexed)            
000530*                        Normalized-Promotion-File  (indexed)            
000540*                        Normalized-Order-File      (indexed)            
000550*                        Normalized-Payment-File    (indexed)            
000560*                                                                        
000570* Changes:                                                               
000580* 05/11/87 dmf -        Created.                                         
000590* 01/12/25 vbc -    .01 Address split to its own upsert, only            
000600*                       fired for delivery orders, OR-136.               
000610* 24/11/25 vbc -    .02 Taken over into ACAS OR series, ticket           
000620*                       OR-105.                                          
000630* 18/01/26 vbc -    .03 Non-numeric promo id normalises to zero          
000640*                       upstream of the feed decode, no longer           
000650*                       this program's concern - see comment at          
000660*                       oi030, OR-114.                                   
000670* 09/02/26 vbc -    .04 Second alternate key NM-Ord-Rest-Id added        
000680*                       to NM-ORDER-FILE, with duplicates - ormet's      
000690*                       day aggregation needs to scan one                
000700*                       restaurant's orders, OR-162.                     
000710* 09/02/26 vbc -    .05 Added trace lines at the restaurant upsert,      
000720*                       the customer birth date move and the order       
000730*                       upsert - support needed to see which row         
000740*                       had gone bad without a file dump, OR-162.        
000750*                                                                        
000760*****************************************************************        
000770*                                                                        
000780 ENVIRONMENT              DIVISION.                                      
000790*================================                                        
000800*                                                                        
000810 CONFIGURATION            SECTION.                                       
000820 SPECIAL-NAMES.                                                          
000830     C01 IS TOP-OF-FORM                                                  
000840     CLASS DIGIT IS "0" THRU "9".                                        
000850*                                                                        
000860 INPUT-OUTPUT             SECTION.                                       
000870 FILE-CONTROL.                                                           
000880     SELECT NM-RESTAURANT-FILE   ASSIGN TO "ORNMRS"                      
000890            ORGANIZATION        IS INDEXED                               
000900            ACCESS MODE         IS DYNAMIC                               
000910            RECORD KEY          IS NM-Rest-Id                            
000920            FILE STATUS         IS WS-Onrs-Status.                       
000930     SELECT NM-CUSTOMER-FILE     ASSIGN TO "ORNMCU"                      
000940            ORGANIZATION        IS INDEXED                               
000950            ACCESS MODE         IS DYNAMIC                               
000960            RECORD KEY          IS NM-Cust-Id                            
000970            FILE STATUS         IS WS-Onmc-Status.                       
000980     SELECT NM-ADDRESS-FILE      ASSIGN TO "ORNMAD"                      
000990            ORGANIZATION        IS INDEXED                               
001000            ACCESS MODE         IS DYNAMIC                               
001010            RECORD KEY          IS NM-Addr-Id                            
001020            FILE STATUS         IS WS-Onma-Status.                       
001030     SELECT NM-PROMOTION-FILE    ASSIGN TO "ORNMPR"                      
001040            ORGANIZATION        IS INDEXED                               
001050            ACCESS MODE         IS DYNAMIC                               
001060            RECORD KEY          IS NM-Promo-Id                           
001070            FILE STATUS         IS WS-Onmp-Status.                       
001080     SELECT NM-ORDER-FILE        ASSIGN TO "ORNORD"                      
001090            ORGANIZATION        IS INDEXED                               
001100            ACCESS MODE         IS DYNAMIC                               
001110            RECORD KEY          IS NM-Ord-Id                             
001120            ALTERNATE RECORD KEY IS NM-Ord-Cust-Id                       
001130                                 WITH DUPLICATES                         
001140            ALTERNATE RECORD KEY IS NM-Ord-Rest-Id                       
001150                                 WITH DUPLICATES                         
001160            FILE STATUS         IS WS-Onmo-Status.                       
001170     SELECT NM-PAYMENT-FILE      ASSIGN TO "ORNMPY"                      
001180            ORGANIZATION        IS INDEXED                               
001190            ACCESS MODE         IS DYNAMIC                               
001200            RECORD KEY          IS NM-Pay-Id                             
001210            FILE STATUS         IS WS-Onpy-Status.                       
001220*                                                                        
001230 DATA                     DIVISION.                                      
001240*================================                                        
001250*                                                                        
001260 FILE SECTION.                                                           
001270*                                                                        
001280 FD  NM-RESTAURANT-FILE.                                                 
001290 COPY "wsnmrst.cob".                                                     
001300*                                                                        
001310 FD  NM-CUSTOMER-FILE.                                                   
001320 COPY "wsnmcus.cob".                                                     
001330*                                                                        
001340 FD  NM-ADDRESS-FILE.                                                    
001350 COPY "wsnmadr.cob".                                                     
001360*                                                                        
001370 FD  NM-PROMOTION-FILE.                                                  
001380 COPY "wsnmprm.cob".                                                     
001390*                                                                        
001400 FD  NM-ORDER-FILE.                                                      
001410 COPY "wsnmord.cob".                                                     
001420*                                                                        
001430 FD  NM-PAYMENT-FILE.                                                    
001440 COPY "wsnmpay.cob".                                                     
001450*                                                                        
001460 WORKING-STORAGE SECTION.                                                
001470*-----------------------                                                 
001480*                                                                        
001490 77  Prog-Name                PIC X(15) VALUE "ORINGST (1.0.03)".        
001500*                                                                        
001510 01  WS-File-Status.                                                     
001520     03  WS-Onrs-Status       PIC XX.                                    
001530         88  Onrs-Ok          VALUE "00".                                
001540     03  WS-Onmc-Status       PIC XX.                                    
001550         88  Onmc-Ok          VALUE "00".                                
001560     03  WS-Onma-Status       PIC XX.                                    
001570         88  Onma-Ok          VALUE "00".                                
001580     03  WS-Onmp-Status       PIC XX.                                    
001590         88  Onmp-Ok          VALUE "00".                                
001600     03  WS-Onmo-Status       PIC XX.                                    
001610         88  Onmo-Ok          VALUE "00".                                
001620     03  WS-Onpy-Status       PIC XX.                                    
001630         88  Onpy-Ok          VALUE "00".                                
001640*                                                                        
001650 01  WS-First-Call             PIC X      VALUE "Y".                     
001660     88  First-Call            VALUE "Y".                                
001670*                                                                        
001680 01  WS-Ingest-Error            PIC X      VALUE "N".                    
001690     88  Ingest-Failed          VALUE "Y".                               
001700*                                                                        
001710*  Display work fields for the trace lines below.                        
001720*                                                                        
001730 01  WS-Oi-Rest-Name-Work          PIC X(30).                            
001740 01  WS-Oi-Rest-Name-Parts REDEFINES WS-Oi-Rest-Name-Work.               
001750     03  WS-Onp-First                 PIC X(15).                         
001760     03  WS-Onp-Last                  PIC X(15).                         
001770*                                                                        
001780 01  WS-Oi-Birth-Disp              PIC 9(8).                             
001790 01  WS-Oi-Birth-Parts    REDEFINES WS-Oi-Birth-Disp.                    
001800     03  WS-Obp-Year                  PIC 9(4).                          
001810     03  WS-Obp-Month                 PIC 9(2).                          
001820     03  WS-Obp-Day                   PIC 9(2).                          
001830*                                                                        
001840 01  WS-Oi-Order-Ts-Disp            PIC 9(14).                           
001850 01  WS-Oi-Order-Ts-Parts REDEFINES WS-Oi-Order-Ts-Disp.                 
001860     03  WS-Oop-Date8                  PIC 9(8).                         
001870     03  WS-Oop-Time6                  PIC 9(6).                         
001880*                                                                        
001890 01  WS-Oi-Trace-Line               PIC X(60).                           
001900*                                                                        
001910 LINKAGE SECTION.                                                        
001920*----------------                                                        
001930*                                                                        
001940 01  LK-Module-Function         PIC 9      COMP.                         
001950     88  Lk-Fn-Process            VALUE 1.                               
001960     88  Lk-Fn-Close                VALUE 9.                             
001970*                                                                        
001980 COPY "wsordet.cob".                                                     
001990*                                                                        
002000 01  LK-Pipeline-Status          PIC 9      COMP.                        
002010*                                                                        
002020 PROCEDURE DIVISION USING LK-Module-Function                             
002030                           OR-Order-Detail-Record                        
002040                           LK-Pipeline-Status.                           
002050*========================================================                
002060*                                                                        
002070 OI010-Main-Control.                                                     
002080     IF       First-Call                                                 
002090              PERFORM OI015-Open-Files                                   
002100              MOVE "N" TO WS-First-Call.                                 
002110     IF       Lk-Fn-Process                                              
002120              PERFORM OI020-Process-Order                                
002130     ELSE IF  Lk-Fn-Close                                                
002140              PERFORM OI090-Close-Files                                  
002150     END-IF.                                                             
002160     GOBACK.                                                             
002170*                                                                        
002180 OI015-Open-Files.                                                       
002190     OPEN     I-O NM-RESTAURANT-FILE                                     
002200                  NM-CUSTOMER-FILE                                       
002210                  NM-ADDRESS-FILE                                        
002220                  NM-PROMOTION-FILE                                      
002230                  NM-ORDER-FILE                                          
002240                  NM-PAYMENT-FILE.                                       
002250 OI015-Exit.                                                             
002260     EXIT.                                                               
002270*                                                                        
002280 OI020-Process-Order.                                                    
002290     MOVE     "N" TO WS-Ingest-Error.                                    
002300     MOVE     0   TO LK-Pipeline-Status.                                 
002310     PERFORM  OI030-Upsert-Restaurant.                                   
002320     PERFORM  OI040-Upsert-Customer.                                     
002330     IF       OR-Promo-Id NOT = 0                                        
002340              PERFORM OI050-Upsert-Promotion.                            
002350     IF       OR-Order-Method = 1                                        
002360              PERFORM OI060-Upsert-Address.                              
002370     IF       NOT Ingest-Failed                                          
002380              PERFORM OI070-Upsert-Order.                                
002390     IF       NOT Ingest-Failed                                          
002400              PERFORM OI080-Upsert-Payments.                             
002410     IF       Ingest-Failed                                              
002420              PERFORM OI085-Rollback-Order                               
002430              MOVE 1 TO LK-Pipeline-Status.                              
002440 OI020-Exit.                                                             
002450     EXIT.                                                               
002460*                                                                        
002470*  Restaurant and customer rows are dimension-like upserts kept          
002480*  current on every order - a failure here is logged but does not        
002490*  by itself abort the order, since the restaurant/customer rows         
002500*  are not order-specific and nothing downstream depends on this         
002510*  particular call having refreshed them.                                
002520*                                                                        
002530 OI030-Upsert-Restaurant.                                                
002540     MOVE     OR-Restaurant-Name TO WS-Oi-Rest-Name-Work.                
002550     MOVE     SPACES TO WS-Oi-Trace-Line.                                
002560     STRING   "OI030 RESTAURANT " WS-Onp-First                           
002570              DELIMITED BY SIZE INTO WS-Oi-Trace-Line.                   
002580     DISPLAY  WS-Oi-Trace-Line.                                          
002590     MOVE     OR-Restaurant-Id   TO NM-Rest-Id.                          
002600     READ     NM-RESTAURANT-FILE                                         
002610              INVALID KEY                                                
002620                 MOVE OR-Restaurant-Name TO NM-Rest-Name                 
002630                 WRITE NM-Restaurant-Record                              
002640                 GO TO OI030-Exit.                                       
002650     MOVE     OR-Restaurant-Name TO NM-Rest-Name.                        
002660     REWRITE  NM-Restaurant-Record.                                      
002670 OI030-Exit.                                                             
002680     EXIT.                                                               
002690*                                                                        
002700 OI040-Upsert-Customer.                                                  
002710     MOVE     OR-Customer-Id TO NM-Cust-Id.                              
002720     READ     NM-CUSTOMER-FILE                                           
002730              INVALID KEY                                                
002740                 PERFORM OI045-Build-Customer-Row                        
002750                 WRITE NM-Customer-Record                                
002760                 GO TO OI040-Exit.                                       
002770     PERFORM  OI045-Build-Customer-Row.                                  
002780     REWRITE  NM-Customer-Record.                                        
002790 OI040-Exit.                                                             
002800     EXIT.                                                               
002810*                                                                        
002820 OI045-Build-Customer-Row.                                               
002830     MOVE     OR-Customer-Id     TO NM-Cust-Id.                          
002840     MOVE     OR-Cust-Full-Name  TO NM-Cust-Full-Name.                   
002850     MOVE     OR-Cust-Email      TO NM-Cust-Email.                       
002860     MOVE     OR-Cust-Mobile     TO NM-Cust-Mobile.                      
002870     MOVE     OR-Cust-Birth-Date TO NM-Cust-Birth-Date                   
002880                                     WS-Oi-Birth-Disp.                   
002890     MOVE     SPACES TO WS-Oi-Trace-Line.                                
002900     STRING   "OI045 CUSTOMER " OR-Customer-Id                           
002910              " BORN " WS-Obp-Year "-" WS-Obp-Month "-" WS-Obp-Day       
002920              DELIMITED BY SIZE INTO WS-Oi-Trace-Line.                   
002930     DISPLAY  WS-Oi-Trace-Line.                                          
002940     MOVE     OR-Cust-Email-Mkt  TO NM-Cust-Email-Mkt.                   
002950     MOVE     OR-Cust-Sms-Mkt    TO NM-Cust-Sms-Mkt.                     
002960     MOVE     OR-Cust-Points     TO NM-Cust-Points.                      
002970     MOVE     OR-Cust-Status     TO NM-Cust-Status.                      
002980     MOVE     OR-Cust-Created    TO NM-Cust-Created.                     
002990     MOVE     OR-Number-Of-Orders TO NM-Cust-Order-Count.                
003000 OI045-Exit.                                                             
003010     EXIT.                                                               
003020*                                                                        
003030*  A non-numeric external promotion id decodes to zero well              
003040*  upstream of here (the feed decode step, not this program) -           
003050*  by the time a record reaches oi050 PROMO-ID is either a real          
003060*  id or zero, and or020 has already skipped the call for zero.          
003070*                                                                        
003080 OI050-Upsert-Promotion.                                                 
003090     MOVE     OR-Promo-Id TO NM-Promo-Id.                                
003100     READ     NM-PROMOTION-FILE                                          
003110              INVALID KEY                                                
003120                 PERFORM OI055-Build-Promotion-Row                       
003130                 WRITE NM-Promotion-Record                               
003140                 GO TO OI050-Exit.                                       
003150     PERFORM  OI055-Build-Promotion-Row.                                 
003160     REWRITE  NM-Promotion-Record.                                       
003170 OI050-Exit.                                                             
003180     EXIT.                                                               
003190*                                                                        
003200 OI055-Build-Promotion-Row.                                              
003210     MOVE     OR-Promo-Id        TO NM-Promo-Id.                         
003220     MOVE     OR-Promo-Name      TO NM-Promo-Name.                       
003230     MOVE     OR-Promo-Type      TO NM-Promo-Type.                       
003240     MOVE     OR-Promo-Benefit   TO NM-Promo-Benefit.                    
003250     MOVE     OR-Promo-Disc-Type TO NM-Promo-Disc-Type.                  
003260     MOVE     OR-Promo-Disc-Amt  TO NM-Promo-Disc-Amt.                   
003270     MOVE     OR-Promo-Min-Subtot TO NM-Promo-Min-Subtot.                
003280     MOVE     OR-Promo-First-Only TO NM-Promo-First-Only.                
003290     MOVE     OR-Promo-Once-Per  TO NM-Promo-Once-Per.                   
003300 OI055-Exit.                                                             
003310     EXIT.                                                               
003320*                                                                        
003330 OI060-Upsert-Address.                                                   
003340     MOVE     OR-Addr-Id TO NM-Addr-Id.                                  
003350     READ     NM-ADDRESS-FILE                                            
003360              INVALID KEY                                                
003370                 PERFORM OI065-Build-Address-Row                         
003380                 WRITE NM-Address-Record                                 
003390                 GO TO OI060-Exit.                                       
003400     PERFORM  OI065-Build-Address-Row.                                   
003410     REWRITE  NM-Address-Record.                                         
003420 OI060-Exit.                                                             
003430     EXIT.                                                               
003440*                                                                        
003450 OI065-Build-Address-Row.                                                
003460     MOVE     OR-Addr-Id         TO NM-Addr-Id.                          
003470     MOVE     OR-Customer-Id     TO NM-Addr-Cust-Id.                     
003480     MOVE     OR-Addr-Street1    TO NM-Addr-Street1.                     
003490     MOVE     OR-Addr-Street2    TO NM-Addr-Street2.                     
003500     MOVE     OR-Addr-City       TO NM-Addr-City.                        
003510     MOVE     OR-Addr-Postcode   TO NM-Addr-Postcode.                    
003520     MOVE     OR-Addr-Phone      TO NM-Addr-Phone.                       
003530 OI065-Exit.                                                             
003540     EXIT.                                                               
003550*                                                                        
003560 OI070-Upsert-Order.                                                     
003570     MOVE     OR-Order-Id        TO NM-Ord-Id.                           
003580     MOVE     OR-Restaurant-Id   TO NM-Ord-Rest-Id.                      
003590     MOVE     OR-Customer-Id     TO NM-Ord-Cust-Id.                      
003600     IF       OR-Order-Method = 1                                        
003610              MOVE OR-Addr-Id TO NM-Ord-Addr-Id                          
003620     ELSE                                                                
003630              MOVE 0 TO NM-Ord-Addr-Id                                   
003640     END-IF.                                                             
003650     MOVE     OR-Promo-Id        TO NM-Ord-Promo-Id.                     
003660     MOVE     OR-Order-Method    TO NM-Ord-Method.                       
003670     MOVE     OR-Delivery-Type   TO NM-Ord-Delivery-Type.                
003680     MOVE     OR-Sub-Total       TO NM-Ord-Sub-Total.                    
003690     MOVE     OR-Delivery-Fee    TO NM-Ord-Delivery-Fee.                 
003700     MOVE     OR-Service-Charge  TO NM-Ord-Service-Charge.               
003710     MOVE     OR-Discount        TO NM-Ord-Discount.                     
003720     MOVE     OR-Tip             TO NM-Ord-Tip.                          
003730     MOVE     OR-Used-Points     TO NM-Ord-Used-Points.                  
003740     MOVE     OR-Order-Total     TO NM-Ord-Total.                        
003750     MOVE     OR-Order-Status    TO NM-Ord-Status.                       
003760     MOVE     OR-Payment-Status  TO NM-Ord-Payment-Status.               
003770     MOVE     OR-Order-Ts        TO NM-Ord-Ts WS-Oi-Order-Ts-Disp.       
003780     MOVE     SPACES TO WS-Oi-Trace-Line.                                
003790     STRING   "OI070 ORDER " OR-Order-Id                                 
003800              " AT " WS-Oop-Date8 "-" WS-Oop-Time6                       
003810              DELIMITED BY SIZE INTO WS-Oi-Trace-Line.                   
003820     DISPLAY  WS-Oi-Trace-Line.                                          
003830     READ     NM-ORDER-FILE                                              
003840              INVALID KEY                                                
003850                 WRITE NM-Order-Record                                   
003860                 IF NOT Onmo-Ok                                          
003870                    MOVE "Y" TO WS-Ingest-Error                          
003880                 END-IF                                                  
003890                 GO TO OI070-Exit.                                       
003900     REWRITE  NM-Order-Record.                                           
003910     IF       NOT Onmo-Ok                                                
003920              MOVE "Y" TO WS-Ingest-Error.                               
003930 OI070-Exit.                                                             
003940     EXIT.                                                               
003950*                                                                        
003960 OI080-Upsert-Payments.                                                  
003970     SET      OR-Pay-Ix TO 1.                                            
003980     PERFORM  OI085-Upsert-One-Payment                                   
003990              THRU OI085-Upsert-One-Payment-Exit                         
004000              VARYING OR-Pay-Ix FROM 1 BY 1                              
004010              UNTIL OR-Pay-Ix > OR-Payment-Count                         
004020              OR Ingest-Failed.                                          
004030 OI080-Exit.                                                             
004040     EXIT.                                                               
004050*                                                                        
004060 OI085-Upsert-One-Payment.                                               
004070     MOVE     OR-Pay-Id (OR-Pay-Ix)          TO NM-Pay-Id.               
004080     MOVE     OR-Order-Id                    TO NM-Pay-Order-Id.         
004090     MOVE     OR-Pay-Method-Id (OR-Pay-Ix)   TO NM-Pay-Method-Id.        
004100     MOVE     OR-Pay-Method-Type (OR-Pay-Ix) TO NM-Pay-Method-Type.      
004110     MOVE     OR-Pay-Method-Name (OR-Pay-Ix) TO NM-Pay-Method-Name.      
004120     MOVE     OR-Pay-Extra-Charge (OR-Pay-Ix) TO NM-Pay-Extra-Charge.    
004130     MOVE     OR-Pay-Sub-Total (OR-Pay-Ix)   TO NM-Pay-Sub-Total.        
004140     MOVE     OR-Pay-Discount (OR-Pay-Ix)    TO NM-Pay-Discount.         
004150     MOVE     OR-Pay-Tax (OR-Pay-Ix)         TO NM-Pay-Tax.              
004160     MOVE     OR-Pay-Tip (OR-Pay-Ix)         TO NM-Pay-Tip.              
004170     MOVE     OR-Pay-Amount (OR-Pay-Ix)      TO NM-Pay-Amount.           
004180     MOVE     OR-Pay-Status (OR-Pay-Ix)      TO NM-Pay-Status.           
004190     READ     NM-PAYMENT-FILE                                            
004200              INVALID KEY                                                
004210                 WRITE NM-Payment-Record                                 
004220                 IF NOT Onpy-Ok                                          
004230                    MOVE "Y" TO WS-Ingest-Error                          
004240                 END-IF                                                  
004250                 GO TO OI085-Upsert-One-Payment-Exit.                    
004260     REWRITE  NM-Payment-Record.                                         
004270     IF       NOT Onpy-Ok                                                
004280              MOVE "Y" TO WS-Ingest-Error.                               
004290 OI085-Upsert-One-Payment-Exit.                                          
004300     EXIT.                                                               
004310*                                                                        
004320*  Best-effort rollback of the order-scoped rows written this            
004330*  call - the restaurant/customer/promotion/address rows are left        
004340*  as they are, since they are dimension upserts shared across           
004350*  orders and not part of this order's own transaction.                  
004360*                                                                        
004370 OI085-Rollback-Order.                                                   
004380     MOVE     OR-Order-Id TO NM-Ord-Id.                                  
004390     READ     NM-ORDER-FILE                                              
004400              INVALID KEY                                                
004410                 GO TO OI085-Rollback-Pays.                              
004420     DELETE   NM-ORDER-FILE RECORD.                                      
004430 OI085-Rollback-Pays.                                                    
004440     SET      OR-Pay-Ix TO 1.                                            
004450     PERFORM  OI086-Rollback-One-Pay                                     
004460              THRU OI086-Rollback-One-Pay-Exit                           
004470              VARYING OR-Pay-Ix FROM 1 BY 1                              
004480              UNTIL OR-Pay-Ix > OR-Payment-Count.                        
004490 OI085-Exit.                                                             
004500     EXIT.                                                               
004510*                                                                        
004520 OI086-Rollback-One-Pay.                                                 
004530     MOVE     OR-Pay-Id (OR-Pay-Ix) TO NM-Pay-Id.                        
004540     READ     NM-PAYMENT-FILE                                            
004550              INVALID KEY                                                
004560                 GO TO OI086-Rollback-One-Pay-Exit.                      
004570     DELETE   NM-PAYMENT-FILE RECORD.                                    
004580 OI086-Rollback-One-Pay-Exit.                                            
004590     EXIT.                                                               
004600*                                                                        
004610 OI090-Close-Files.                                                      
004620     IF       NOT First-Call                                             
004630              CLOSE NM-RESTAURANT-FILE                                   
004640                    NM-CUSTOMER-FILE                                     
004650                    NM-ADDRESS-FILE                                      
004660                    NM-PROMOTION-FILE                                    
004670                    NM-ORDER-FILE                                        
004680                    NM-PAYMENT-FILE.                                     
004690 OI090-Exit.                                                             
004700     EXIT.                                                               
004710*                                                                        
