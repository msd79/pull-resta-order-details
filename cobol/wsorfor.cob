000100*****************************************************                    
000110*                                                    *                   
000120*  Record Definition For Fact-Orders File            *                   
000130*     Unique on FO-Order-Id                           *                  
000140*                                                    *                   
000150*****************************************************                    
000160* File size 86 bytes padded to 104 by filler.                            
000170*                                                                        
000180* 11/11/25 vbc - Created.                                                
000190* 03/12/25 vbc - FO-Is-Promotion-Applied added - was                     
000200*                being derived downstream every report                   
000210*                run, moved up into the fact per RM.                     
000220*                                                                        
000230 01  OR-Fact-Orders-Record.                                              
000240     03  FO-Order-Key              pic 9(9)   comp.                      
000250     03  FO-Order-Id               pic 9(9).                             
000260     03  FO-Datetime-Key           pic 9(9)   comp.                      
000270     03  FO-Customer-Key           pic 9(9)   comp.                      
000280     03  FO-Restaurant-Key         pic 9(9)   comp.                      
000290     03  FO-Promotion-Key          pic 9(9)   comp.                      
000300     03  FO-Order-Status           pic 9(2).                             
000310     03  FO-Delivery-Type          pic 9.                                
000320     03  FO-Order-Method           pic 9.                                
000330     03  FO-Sub-Total              pic s9(7)v99 comp-3.                  
000340     03  FO-Delivery-Fee           pic s9(5)v99 comp-3.                  
000350     03  FO-Service-Charge         pic s9(5)v99 comp-3.                  
000360     03  FO-Total-Discount         pic s9(5)v99 comp-3.                  
000370     03  FO-Total                  pic s9(7)v99 comp-3.                  
000380     03  FO-Used-Points            pic 9(7)   comp.                      
000390     03  FO-Is-Promotion-Applied   pic x.                                
000400     03  filler                    pic x(18).                            
000410*                                                                        
