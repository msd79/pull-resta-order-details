000100*****************************************************                    
000110*                                                    *                   
000120*  Record Definition For Normalized Address Row     *                    
000130*     Normalized store - upsert by address id,      *                    
000140*     delivery orders only                          *                    
000150*                                                    *                   
000160*****************************************************                    
000170*                                                                        
000180* 16/11/25 vbc - Created, split out of wsornrm.cob                       
000190*                when oringst was given its own file                     
000200*                per normalized table, OR-105.                           
000210* 01/12/25 vbc -  Split out of NM-Order-Record - only                    
000220*                 delivery orders carry an address and                   
000230*                 the nulls were wasting space, OR-136.                  
000240*                                                                        
000250 01  NM-Address-Record.                                                  
000260     03  NM-Addr-Id                pic 9(9).                             
000270     03  NM-Addr-Cust-Id           pic 9(9).                             
000280     03  NM-Addr-Street1           pic x(30).                            
000290     03  NM-Addr-Street2           pic x(30).                            
000300     03  NM-Addr-City              pic x(20).                            
000310     03  NM-Addr-Postcode          pic x(10).                            
000320     03  NM-Addr-Phone             pic x(15).                            
000330     03  filler                    pic x(10).                            
000340*                                                                        
