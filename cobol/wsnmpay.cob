000100*****************************************************                    
000110*                                                    *                   
000120*  Record Definition For Normalized Payment Row     *                    
000130*     Normalized store - upsert by payment id       *                    
000140*                                                    *                   
000150*****************************************************                    
000160*                                                                        
000170* 16/11/25 vbc - Created, split out of wsornrm.cob                       
000180*                when oringst was given its own file                     
000190*                per normalized table, OR-105.                           
000200*                                                                        
000210 01  NM-Payment-Record.                                                  
000220     03  NM-Pay-Id                 pic 9(9).                             
000230     03  NM-Pay-Order-Id           pic 9(9).                             
000240     03  NM-Pay-Method-Id          pic 9(9).                             
000250     03  NM-Pay-Method-Type        pic 9(2).                             
000260     03  NM-Pay-Method-Name        pic x(20).                            
000270     03  NM-Pay-Extra-Charge       pic s9(5)v99.                         
000280     03  NM-Pay-Sub-Total          pic s9(7)v99.                         
000290     03  NM-Pay-Discount           pic s9(5)v99.                         
000300     03  NM-Pay-Tax                pic s9(5)v99.                         
000310     03  NM-Pay-Tip                pic s9(5)v99.                         
000320     03  NM-Pay-Amount             pic s9(7)v99.                         
000330     03  NM-Pay-Status             pic 9(2).                             
000340     03  filler                    pic x(12).                            
000350*                                                                        
