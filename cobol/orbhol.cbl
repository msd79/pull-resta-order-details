000100*****************************************************************        
000110*                                                                *       
000120*              Bank Holiday Test - England Calendar              *       
000130*         Easter computus, fixed and movable holidays,          *        
000140*         weekend substitution                                  *        
000150*                                                                *       
000160*****************************************************************        
000170*                                                                        
000180 IDENTIFICATION          DIVISION.                                       
000190*===============================                                         
000200*                                                                        
000210      PROGRAM-ID.         ORBHOL.                                        
000220      AUTHOR.             S K Ahmed.                                     
000230      INSTALLATION.       Applewood Computers.                           
000240      DATE-WRITTEN.       03/03/1990.                                    
000250      DATE-COMPILED.                                                     
000260      SECURITY.           Copyright (C) 1990-2026 & later, Vincent       
000270                           Bryan Coen.  Distributed under the GNU        
000280                           General Public License.  See the file         
000290                           COPYING for details.                          
000300*                                                                        
000310*    Remarks.            Tests whether a given calendar date is an       
000320*                        England bank holiday - New Year's Day,          
000330*                        Christmas and Boxing Day, Good Friday and       
000340*                        Easter Monday (from the Easter computus),       
000350*                        the early-May, Spring and Summer bank           
000360*                        holiday Mondays.  Any of the above that         
000370*                        falls on a Saturday or Sunday is also           
000380*                        observed on the following Monday - the          
000390*                        original weekend date stays a holiday too.      
000400*                                                                        
000410*    Called by.          ORDTDIM.                                        
000420*                                                                        
000430* Changes:                                                               
000440* 03/03/90 ska -        Created, for the payroll bank holiday pay        
000450*                       uplift calculation.                              
000460* 19/11/93 ska -    .01 Spring bank holiday changed from Whit            
000470*                       Monday to the last Monday in May per the         
000480*                       1971 Act - payroll had never been updated.       
000490* 03/02/99 ska - Y2K.   Easter computus verified against the 1583-       
000500*                       4099 Gregorian validity range, no change.        
000510* 26/11/25 vbc -    .02 Taken over into ACAS OR series for the           
000520*                       datetime dimension build, ticket OR-105 -        
000530*                       date held as a single Easter-block group so      
000540*                       ordtdim can cache one year's holiday set         
000550*                       rather than recomputing Easter every hour.       
000560* 09/02/26 vbc -    .03 Added trace lines at table build and test        
000570*                       date entry - ordtdim's cache miss was hard       
000580*                       to spot from the run log alone, OR-162.          
000590* 09/08/26 vbc -    .04 Corrected the Easter computus - the epact-       
000600*                       exception terms (the century correction g)       
000610*                       and the day-of-week/epact-25 correction (l       
000620*                       and m) were missing, so bh040 was landing        
000630*                       on the wrong Sunday in most years.  Verified     
000640*                       against known Easter dates 1990-2030 before      
000650*                       release, ticket OR-171.                          
000660*                                                                        
000670*****************************************************************        
000680*                                                                        
000690 ENVIRONMENT              DIVISION.                                      
000700*================================                                        
000710*                                                                        
000720 CONFIGURATION            SECTION.                                       
000730 SPECIAL-NAMES.                                                          
000740     C01 IS TOP-OF-FORM                                                  
000750     CLASS DIGIT IS "0" THRU "9".                                        
000760*                                                                        
000770 DATA                     DIVISION.                                      
000780*================================                                        
000790*                                                                        
000800 WORKING-STORAGE SECTION.                                                
000810*-----------------------                                                 
000820*                                                                        
000830 77  Prog-Name                PIC X(15) VALUE "ORBHOL  (1.0.02)".        
000840*                                                                        
000850 COPY "wscdat.cob".                                                      
000860*                                                                        
000870 01  WS-Holiday-Table.                                                   
000880     03  WS-Hol-Entry          OCCURS 12 TIMES                           
000890                                INDEXED BY WS-Hol-Ix.                    
000900         05  WS-Hol-Date9      PIC 9(8)   COMP.                          
000910 01  WS-Holiday-Count           PIC 9(2)  COMP.                          
000920*                                                                        
000930 01  WS-Work-Block.                                                      
000940     03  WS-Wrk-Weekday         PIC 9      COMP.                         
000950     03  WS-Wrk-Date9           PIC 9(8).                                
000960     03  WS-Wrk-Date-Parts      REDEFINES WS-Wrk-Date9.                  
000970         05  WS-Wdp-Year         PIC 9(4).                               
000980         05  WS-Wdp-Month        PIC 99.                                 
000990         05  WS-Wdp-Day          PIC 99.                                 
001000     03  WS-Wrk-Year             PIC 9(4)  COMP.                         
001010     03  FILLER                 PIC X(4).                                
001020*                                                                        
001030*  Display copy of the test date passed in, broken out for the           
001040*  entry trace line below.                                               
001050*                                                                        
001060 01  WS-Test-Date-Disp           PIC 9(8).                               
001070 01  WS-Test-Date-Parts REDEFINES WS-Test-Date-Disp.                     
001080     03  WS-Tdp-Year              PIC 9(4).                              
001090     03  WS-Tdp-Month             PIC 99.                                
001100     03  WS-Tdp-Day               PIC 99.                                
001110*                                                                        
001120*  Display copy of the holiday just added, broken out for the            
001130*  table-build trace line below.                                         
001140*                                                                        
001150 01  WS-Added-Holiday-Disp       PIC 9(8).                               
001160 01  WS-Added-Holiday-Parts REDEFINES WS-Added-Holiday-Disp.             
001170     03  WS-Ahd-Year              PIC 9(4).                              
001180     03  WS-Ahd-Month             PIC 99.                                
001190     03  WS-Ahd-Day               PIC 99.                                
001200*                                                                        
001210 01  WS-Trace-Line                PIC X(50).                             
001220*                                                                        
001230 LINKAGE SECTION.                                                        
001240*----------------                                                        
001250*                                                                        
001260 01  LK-Function                PIC 9      COMP.                         
001270     88  Lk-Fn-Is-Holiday         VALUE 1.                               
001280     88  Lk-Fn-Build-Year         VALUE 2.                               
001290*                                                                        
001300 01  LK-Test-Date9                PIC 9(8)   COMP.                       
001310 01  LK-Result                    PIC X.                                 
001320     88  Lk-Is-Holiday             VALUE "Y".                            
001330*                                                                        
001340 PROCEDURE DIVISION USING LK-Function                                    
001350                           LK-Test-Date9                                 
001360                           LK-Result.                                    
001370*========================================================                
001380*                                                                        
001390 BH010-Main-Control.                                                     
001400     MOVE     "N" TO LK-Result.                                          
001410     MOVE     LK-Test-Date9 TO WS-Test-Date-Disp.                        
001420     MOVE     SPACES TO WS-Trace-Line.                                   
001430     STRING   "BH010 TESTING DATE " WS-Tdp-Year "-" WS-Tdp-Month         
001440              "-" WS-Tdp-Day                                             
001450              DELIMITED BY SIZE INTO WS-Trace-Line.                      
001460     DISPLAY  WS-Trace-Line.                                             
001470     COMPUTE  WS-Wrk-Year = LK-Test-Date9 / 10000.                       
001480     IF       WS-Holiday-Count = 0                                       
001490              OR WS-Hol-Date9 (1) / 10000 NOT = WS-Wrk-Year              
001500              PERFORM BH020-Build-Year-Table.                            
001510     SET      WS-Hol-Ix TO 1.                                            
001520     PERFORM  BH015-Scan-Table THRU BH015-Exit                           
001530              UNTIL WS-Hol-Ix > WS-Holiday-Count.                        
001540     GOBACK.                                                             
001550*                                                                        
001560 BH015-Scan-Table.                                                       
001570     IF       WS-Hol-Date9 (WS-Hol-Ix) = LK-Test-Date9                   
001580              MOVE "Y" TO LK-Result.                                     
001590     SET      WS-Hol-Ix UP BY 1.                                         
001600 BH015-Exit.                                                             
001610     EXIT.                                                               
001620*                                                                        
001630*  Builds the fixed-plus-movable holiday list for the test date's        
001640*  year, then applies the weekend substitution rule to each entry        
001650*  in turn (the substitute Monday is appended, not swapped in -          
001660*  the original weekend date stays a holiday too).                       
001670*                                                                        
001680 BH020-Build-Year-Table.                                                 
001690     MOVE     0 TO WS-Holiday-Count.                                     
001700     MOVE     WS-Wrk-Year TO WS-Cal-Year.                                
001710*                                                                        
001720     MOVE     1  TO WS-Cal-Month.                                        
001730     MOVE     1  TO WS-Cal-Day.                                          
001740     PERFORM  BH030-Add-Holiday.                                         
001750     MOVE     12 TO WS-Cal-Month.                                        
001760     MOVE     25 TO WS-Cal-Day.                                          
001770     PERFORM  BH030-Add-Holiday.                                         
001780     MOVE     12 TO WS-Cal-Month.                                        
001790     MOVE     26 TO WS-Cal-Day.                                          
001800     PERFORM  BH030-Add-Holiday.                                         
001810*                                                                        
001820     PERFORM  BH040-Calc-Easter.                                         
001830     MOVE     WS-Eas-Month TO WS-Cal-Month.                              
001840     MOVE     WS-Eas-Day   TO WS-Cal-Day.                                
001850     PERFORM  BH050-Calendar-To-Julian.                                  
001860     COMPUTE  WS-Julian-Day-No = WS-Julian-Day-No - 2.                   
001870     PERFORM  BH060-Julian-To-Calendar.                                  
001880     PERFORM  BH030-Add-Holiday.                                         
001890     MOVE     WS-Eas-Month TO WS-Cal-Month.                              
001900     MOVE     WS-Eas-Day   TO WS-Cal-Day.                                
001910     PERFORM  BH050-Calendar-To-Julian.                                  
001920     COMPUTE  WS-Julian-Day-No = WS-Julian-Day-No + 1.                   
001930     PERFORM  BH060-Julian-To-Calendar.                                  
001940     PERFORM  BH030-Add-Holiday.                                         
001950*                                                                        
001960*  Early-May holiday - first Monday on or after 1 May.                   
001970*                                                                        
001980     MOVE     5 TO WS-Cal-Month.                                         
001990     MOVE     1 TO WS-Cal-Day.                                           
002000     PERFORM  BH050-Calendar-To-Julian.                                  
002010     PERFORM  BH070-Get-Weekday.                                         
002020     IF       WS-Wrk-Weekday NOT = 1                                     
002030              COMPUTE WS-Julian-Day-No =                                 
002040                       WS-Julian-Day-No + (8 - WS-Wrk-Weekday)           
002050     END-IF.                                                             
002060     PERFORM  BH060-Julian-To-Calendar.                                  
002070     PERFORM  BH030-Add-Holiday.                                         
002080*                                                                        
002090*  Spring holiday - last Monday on or before 31 May.                     
002100*                                                                        
002110     MOVE     5  TO WS-Cal-Month.                                        
002120     MOVE     31 TO WS-Cal-Day.                                          
002130     PERFORM  BH050-Calendar-To-Julian.                                  
002140     PERFORM  BH070-Get-Weekday.                                         
002150     COMPUTE  WS-Julian-Day-No =                                         
002160              WS-Julian-Day-No - (WS-Wrk-Weekday - 1).                   
002170     PERFORM  BH060-Julian-To-Calendar.                                  
002180     PERFORM  BH030-Add-Holiday.                                         
002190*                                                                        
002200*  Summer holiday - last Monday on or before 31 Aug.                     
002210*                                                                        
002220     MOVE     8  TO WS-Cal-Month.                                        
002230     MOVE     31 TO WS-Cal-Day.                                          
002240     PERFORM  BH050-Calendar-To-Julian.                                  
002250     PERFORM  BH070-Get-Weekday.                                         
002260     COMPUTE  WS-Julian-Day-No =                                         
002270              WS-Julian-Day-No - (WS-Wrk-Weekday - 1).                   
002280     PERFORM  BH060-Julian-To-Calendar.                                  
002290     PERFORM  BH030-Add-Holiday.                                         
002300 BH020-Exit.                                                             
002310     EXIT.                                                               
002320*                                                                        
002330*  Adds the current WS-Cal-Date9 to the table, then if it falls on       
002340*  a Saturday or Sunday also adds the following Monday.                  
002350*                                                                        
002360 BH030-Add-Holiday.                                                      
002370     ADD      1 TO WS-Holiday-Count.                                     
002380     MOVE     WS-Cal-Date9 TO WS-Hol-Date9 (WS-Holiday-Count).           
002390     MOVE     WS-Cal-Date9 TO WS-Wrk-Date9.                              
002400     MOVE     WS-Cal-Date9 TO WS-Added-Holiday-Disp.                     
002410     MOVE     SPACES TO WS-Trace-Line.                                   
002420     STRING   "  HOLIDAY ADDED " WS-Ahd-Year "-" WS-Ahd-Month            
002430              "-" WS-Ahd-Day                                             
002440              DELIMITED BY SIZE INTO WS-Trace-Line.                      
002450     DISPLAY  WS-Trace-Line.                                             
002460     PERFORM  BH050-Calendar-To-Julian.                                  
002470     PERFORM  BH070-Get-Weekday.                                         
002480     IF       WS-Wrk-Weekday > 5                                         
002490              COMPUTE WS-Julian-Day-No =                                 
002500                       WS-Julian-Day-No + (7 - WS-Wrk-Weekday)           
002510              PERFORM BH060-Julian-To-Calendar                           
002520              ADD 1 TO WS-Holiday-Count                                  
002530              MOVE WS-Cal-Date9 TO WS-Hol-Date9 (WS-Holiday-Count)       
002540     END-IF.                                                             
002550     MOVE     SPACES TO WS-Trace-Line.                                   
002560     STRING   "  WORK DATE RESTORED " WS-Wdp-Year "-" WS-Wdp-Month       
002570              "-" WS-Wdp-Day                                             
002580              DELIMITED BY SIZE INTO WS-Trace-Line.                      
002590     DISPLAY  WS-Trace-Line.                                             
002600     MOVE     WS-Wrk-Date9 TO WS-Cal-Date9.                              
002610 BH030-Exit.                                                             
002620     EXIT.                                                               
002630*                                                                        
002640*  Easter Sunday by the Anonymous/Gregorian computus.                    
002650*                                                                        
002660 BH040-Calc-Easter.                                                      
002670*    Anonymous/Gregorian computus (Meeus/Jones/Butcher) - golden         
002680*    number, century and century-remainder done by hand (a -             
002690*    (a/b)*b) since no intrinsic FUNCTIONs are used in this suite.       
002700     COMPUTE  WS-Eas-Golden-No =                                         
002710              WS-Wrk-Year - ((WS-Wrk-Year / 19) * 19).                   
002720     COMPUTE  WS-Eas-Century    = WS-Wrk-Year / 100.                     
002730     COMPUTE  WS-Eas-Year-Rem =                                          
002740              WS-Wrk-Year - (WS-Eas-Century * 100).                      
002750     COMPUTE  WS-Eas-Cent-Div4  = WS-Eas-Century / 4.                    
002760     COMPUTE  WS-Eas-Cent-Mod4 =                                         
002770              WS-Eas-Century - (WS-Eas-Cent-Div4 * 4).                   
002780*                                                                        
002790*    Epact-exception correction (the leap-cycle adjustment the old       
002800*    routine dropped) - without it the epact drifts in just the          
002810*    century years where the exception bites.                            
002820     COMPUTE  WS-Eas-Corr =                                              
002830              (WS-Eas-Century + 8) / 25.                                 
002840     COMPUTE  WS-Eas-Corr2 =                                             
002850              (WS-Eas-Century - WS-Eas-Corr + 1) / 3.                    
002860     COMPUTE  WS-Eas-Epact =                                             
002870                (19 * WS-Eas-Golden-No) + WS-Eas-Century                 
002880                - WS-Eas-Cent-Div4 - WS-Eas-Corr2 + 15.                  
002890     COMPUTE  WS-Eas-Epact =                                             
002900              WS-Eas-Epact - ((WS-Eas-Epact / 30) * 30).                 
002910*                                                                        
002920*    Day-of-week correction and the epact-25/day-29 exception - the      
002930*    two terms missing altogether before OR-171, which is why the        
002940*    date landed a week or more off the real Easter Sunday.              
002950     COMPUTE  WS-Eas-Leap-Div4  = WS-Eas-Year-Rem / 4.                   
002960     COMPUTE  WS-Eas-Leap-Mod4 =                                         
002970              WS-Eas-Year-Rem - (WS-Eas-Leap-Div4 * 4).                  
002980     COMPUTE  WS-Eas-Weekday =                                           
002990                32 + (2 * WS-Eas-Cent-Mod4) + (2 * WS-Eas-Leap-Div4)     
003000                - WS-Eas-Epact - WS-Eas-Leap-Mod4.                       
003010     COMPUTE  WS-Eas-Weekday =                                           
003020              WS-Eas-Weekday - ((WS-Eas-Weekday / 7) * 7).               
003030     COMPUTE  WS-Eas-Offset =                                            
003040              (WS-Eas-Golden-No + (11 * WS-Eas-Epact)                    
003050              + (22 * WS-Eas-Weekday)) / 451.                            
003060*                                                                        
003070     COMPUTE  WS-Eas-Month =                                             
003080              (WS-Eas-Epact + WS-Eas-Weekday                             
003090              - (7 * WS-Eas-Offset) + 114) / 31.                         
003100     COMPUTE  WS-Eas-Day =                                               
003110              WS-Eas-Epact + WS-Eas-Weekday - (7 * WS-Eas-Offset)        
003120              + 114 - (WS-Eas-Month * 31) + 1.                           
003130 BH040-Exit.                                                             
003140     EXIT.                                                               
003150*                                                                        
003160 BH050-Calendar-To-Julian.                                               
003170     COMPUTE  WS-Julian-A = (14 - WS-Cal-Month) / 12.                    
003180     COMPUTE  WS-Julian-B = WS-Cal-Year + 4800 - WS-Julian-A.            
003190     COMPUTE  WS-Julian-C = WS-Cal-Month + (12 * WS-Julian-A) - 3.       
003200     COMPUTE  WS-Julian-Day-No =                                         
003210              WS-Cal-Day                                                 
003220              + ((153 * WS-Julian-C) + 2) / 5                            
003230              + (365 * WS-Julian-B)                                      
003240              + (WS-Julian-B / 4)                                        
003250              - (WS-Julian-B / 100)                                      
003260              + (WS-Julian-B / 400)                                      
003270              - 32045.                                                   
003280 BH050-Exit.                                                             
003290     EXIT.                                                               
003300*                                                                        
003310 BH060-Julian-To-Calendar.                                               
003320     COMPUTE  WS-Julian-A = WS-Julian-Day-No + 32044.                    
003330     COMPUTE  WS-Julian-B = ((WS-Julian-A * 4) + 3) / 146097.            
003340     COMPUTE  WS-Julian-C =                                              
003350              WS-Julian-A - ((WS-Julian-B * 146097) / 4).                
003360     COMPUTE  WS-Julian-D = ((WS-Julian-C * 4) + 3) / 1461.              
003370     COMPUTE  WS-Julian-E =                                              
003380              WS-Julian-C - ((WS-Julian-D * 1461) / 4).                  
003390     COMPUTE  WS-Julian-M = ((WS-Julian-E * 5) + 2) / 153.               
003400     COMPUTE  WS-Cal-Day =                                               
003410              WS-Julian-E - (((WS-Julian-M * 153) + 2) / 5) + 1.         
003420     COMPUTE  WS-Cal-Month =                                             
003430              WS-Julian-M + 3 - (12 * (WS-Julian-M / 10)).               
003440     COMPUTE  WS-Cal-Year =                                              
003450              (WS-Julian-B * 100) + WS-Julian-D - 4800                   
003460              + (WS-Julian-M / 10).                                      
003470 BH060-Exit.                                                             
003480     EXIT.                                                               
003490*                                                                        
003500*  ISO weekday 1=Monday...7=Sunday from a Julian day number -            
003510*  JDN 0 (proleptic) fell on a Monday.                                   
003520*                                                                        
003530 BH070-Get-Weekday.                                                      
003540     COMPUTE  WS-Wrk-Weekday =                                           
003550              WS-Julian-Day-No - ((WS-Julian-Day-No / 7) * 7) + 1.       
003560 BH070-Exit.                                                             
003570     EXIT.                                                               
003580*                                                                        
