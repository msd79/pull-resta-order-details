000100*****************************************************                    
000110*                                                    *                   
000120*  Record Definition For Fact-Payments File          *                   
000130*     Unique on FP-Payment-Id                          *                 
000140*                                                    *                   
000150*****************************************************                    
000160* File size 72 bytes padded to 88 by filler.                             
000170*                                                                        
000180* 12/11/25 vbc - Created.                                                
000190* 09/02/26 vbc - Added FP-Pay-Method-Type, the feed's own raw            
000200*                method-type code off the payment segment - RM           
000210*                aggregation counts cash/card/reward_points by           
000220*                this code direct, not by Paymethod-Dim's is-            
000230*                card/is-cash flags, which are derived off a             
000240*                different mapping, OR-162.  Alternate key on            
000250*                FP-Order-Key added so ormet can pull every              
000260*                payment for one order.                                  
000270*                                                                        
000280 01  OR-Fact-Payments-Record.                                            
000290     03  FP-Payment-Key            pic 9(9)   comp.                      
000300     03  FP-Payment-Id             pic 9(9).                             
000310     03  FP-Order-Key              pic 9(9)   comp.                      
000320     03  FP-Datetime-Key           pic 9(9)   comp.                      
000330     03  FP-Paymethod-Key          pic 9(9)   comp.                      
000340     03  FP-Restaurant-Key         pic 9(9)   comp.                      
000350     03  FP-Pay-Method-Type        pic 9(2).                             
000360     03  FP-Sub-Total              pic s9(7)v99 comp-3.                  
000370     03  FP-Extra-Charge           pic s9(5)v99 comp-3.                  
000380     03  FP-Discount               pic s9(5)v99 comp-3.                  
000390     03  FP-Tax                    pic s9(5)v99 comp-3.                  
000400     03  FP-Tip                    pic s9(5)v99 comp-3.                  
000410     03  FP-Total-Amount           pic s9(7)v99 comp-3.                  
000420     03  FP-Payment-Status         pic 9(2).                             
000430     03  filler                    pic x(14).                            
000440*                                                                        
