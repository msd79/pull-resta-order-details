000100*****************************************************************        
000110*                                                                *       
000120*                Payment-Method Dimension - Type 1              *        
000130*         Get-or-create by (method id, restaurant id)            *       
000140*                                                                *       
000150*****************************************************************        
000160*                                                                        
000170 IDENTIFICATION          DIVISION.                                       
000180*===============================                                         
000190*                                                                        
000200      PROGRAM-ID.         ORPMDIM.                                       
000210      AUTHOR.             D M Fenwick.                                   
000220      INSTALLATION.       Applewood Computers.                           
000230      DATE-WRITTEN.       12/11/1987.                                    
000240      DATE-COMPILED.                                                     
000250      SECURITY.           Copyright (C) 1987-2026 & later, Vincent       
000260                           Bryan Coen.  Distributed under the GNU        
000270                           General Public License.  See the file         
000280                           COPYING for details.                          
000290*                                                                        
000300*    Remarks.            Owns the Paymethod-Dim indexed file.            
000310*                        Function 1 gets or creates the row for          
000320*                        one payment method/restaurant pair off          
000330*                        WS-Paymethod-Lookup and returns the             
000340*                        surrogate key; function 9 closes the            
000350*                        file at end of run.  Is-Digital/Is-Card/        
000360*                        Is-Cash/Requires-Extra-Charge are derived       
000370*                        once, at insert time only, same as the          
000380*                        other Type 1 dims - never recomputed on         
000390*                        a lookup hit.                                   
000400*                                                                        
000410*    Called by.          ORFACT, once per payment segment on the         
000420*                        order (ORFACT fl020); ORPMDIM's own close       
000430*                        call comes straight from OR000 at end of        
000440*                        run, same as every other dimension module.      
000450*                                                                        
000460*    Files used.         Paymethod-Dim-File  (indexed, dynamic)          
000470*                                                                        
000480* Changes:                                                               
000490* 12/11/87 dmf -        Created.                                         
000500* 24/11/25 vbc -    .01 Taken over into ACAS OR series, ticket           
000510*                       OR-107.                                          
000520* 09/02/26 vbc -    .02 Lookup key regrouped to PM-Lookup-Key in         
000530*                       wsorpmt so method id and restaurant id sit       
000540*                       together for a single composite alternate        
000550*                       key - was two separate single-field keys         
000560*                       and a get-or-create needed both to match,        
000570*                       ticket OR-162.                                   
000580* 09/02/26 vbc -    .03 Added a trace line at row creation - support     
000590*                       could not tell which method/restaurant pairs     
000600*                       had actually reached the dim table, OR-162.      
000610*                                                                        
000620*****************************************************************        
000630*                                                                        
000640 ENVIRONMENT              DIVISION.                                      
000650*================================                                        
000660*                                                                        
000670 CONFIGURATION            SECTION.                                       
000680 SPECIAL-NAMES.                                                          
000690     C01 IS TOP-OF-FORM                                                  
000700     CLASS DIGIT IS "0" THRU "9".                                        
000710*                                                                        
000720 INPUT-OUTPUT             SECTION.                                       
000730 FILE-CONTROL.                                                           
000740     SELECT PAYMETHOD-DIM-FILE   ASSIGN TO "ORPMDM"                      
000750            ORGANIZATION        IS INDEXED                               
000760            ACCESS MODE         IS DYNAMIC                               
000770            RECORD KEY          IS PM-Paymethod-Key                      
000780            ALTERNATE RECORD KEY IS PM-Lookup-Key                        
000790            FILE STATUS         IS WS-Opmd-Status.                       
000800*                                                                        
000810 DATA                     DIVISION.                                      
000820*================================                                        
000830*                                                                        
000840 FILE SECTION.                                                           
000850*                                                                        
000860 FD  PAYMETHOD-DIM-FILE.                                                 
000870 COPY "wsorpmt.cob".                                                     
000880*                                                                        
000890 WORKING-STORAGE SECTION.                                                
000900*-----------------------                                                 
000910*                                                                        
000920 77  Prog-Name                PIC X(15) VALUE "ORPMDIM (1.0.02)".        
000930*                                                                        
000940 01  WS-File-Status.                                                     
000950     03  WS-Opmd-Status       PIC XX.                                    
000960         88  Opmd-Ok          VALUE "00".                                
000970*                                                                        
000980 01  WS-First-Call             PIC X      VALUE "Y".                     
000990     88  First-Call            VALUE "Y".                                
001000*                                                                        
001010 01  WS-Next-Key                PIC 9(9)   COMP  VALUE 0.                
001020*                                                                        
001030*  Display work fields for the trace line below.                         
001040*                                                                        
001050 01  WS-Pm-Key-Disp                 PIC 9(9).                            
001060 01  WS-Pm-Key-Parts        REDEFINES WS-Pm-Key-Disp.                    
001070     03  WS-Pkp-Hi                     PIC 9(5).                         
001080     03  WS-Pkp-Lo                     PIC 9(4).                         
001090*                                                                        
001100 01  WS-Pm-Charge-Disp               PIC 9(5)V99.                        
001110 01  WS-Pm-Charge-Parts     REDEFINES WS-Pm-Charge-Disp.                 
001120     03  WS-Pcp-Whole                   PIC 9(5).                        
001130     03  WS-Pcp-Cents                   PIC 99.                          
001140*                                                                        
001150 01  WS-Pm-Name-Work                 PIC X(30).                          
001160 01  WS-Pm-Name-Parts       REDEFINES WS-Pm-Name-Work.                   
001170     03  WS-Pnp-First                   PIC X(15).                       
001180     03  WS-Pnp-Last                    PIC X(15).                       
001190*                                                                        
001200 01  WS-Pm-Trace-Line                PIC X(60).                          
001210*                                                                        
001220 LINKAGE SECTION.                                                        
001230*----------------                                                        
001240*                                                                        
001250 01  LK-Module-Function         PIC 9      COMP.                         
001260     88  Lk-Fn-Process            VALUE 1.                               
001270     88  Lk-Fn-Close                VALUE 9.                             
001280*                                                                        
001290 COPY "wscdat.cob".                                                      
001300*                                                                        
001310 01  LK-Paymethod-Key             PIC 9(9)   COMP.                       
001320*                                                                        
001330 PROCEDURE DIVISION USING LK-Module-Function                             
001340                           WS-Paymethod-Lookup                           
001350                           LK-Paymethod-Key.                             
001360*========================================================                
001370*                                                                        
001380 PM010-Main-Control.                                                     
001390     IF       First-Call                                                 
001400              OPEN I-O PAYMETHOD-DIM-FILE                                
001410              PERFORM PM015-Find-Highest-Key                             
001420              MOVE "N" TO WS-First-Call.                                 
001430     IF       Lk-Fn-Process                                              
001440              PERFORM PM020-Get-Or-Create                                
001450     ELSE IF  Lk-Fn-Close                                                
001460              PERFORM PM090-Close-File                                   
001470     END-IF.                                                             
001480     GOBACK.                                                             
001490*                                                                        
001500 PM015-Find-Highest-Key.                                                 
001510     MOVE     0 TO WS-Next-Key.                                          
001520     MOVE     HIGH-VALUES TO PM-Paymethod-Key.                           
001530     START    PAYMETHOD-DIM-FILE KEY IS LESS THAN PM-Paymethod-Key       
001540              INVALID KEY GO TO PM015-Exit.                              
001550     READ     PAYMETHOD-DIM-FILE PREVIOUS                                
001560              AT END GO TO PM015-Exit.                                   
001570     MOVE     PM-Paymethod-Key TO WS-Next-Key.                           
001580 PM015-Exit.                                                             
001590     EXIT.                                                               
001600*                                                                        
001610 PM020-Get-Or-Create.                                                    
001620     MOVE     WS-Pml-Method-Id     TO PM-Lk-Method-Id.                   
001630     MOVE     WS-Pml-Restaurant-Id TO PM-Lk-Restaurant-Id.               
001640     READ     PAYMETHOD-DIM-FILE KEY IS PM-Lookup-Key                    
001650              INVALID KEY                                                
001660                 PERFORM PM030-Create-Row.                               
001670     MOVE     PM-Paymethod-Key TO LK-Paymethod-Key.                      
001680 PM020-Exit.                                                             
001690     EXIT.                                                               
001700*                                                                        
001710 PM030-Create-Row.                                                       
001720     ADD      1 TO WS-Next-Key.                                          
001730     MOVE     WS-Next-Key           TO PM-Paymethod-Key.                 
001740     MOVE     WS-Pml-Method-Id      TO PM-Lk-Method-Id.                  
001750     MOVE     WS-Pml-Restaurant-Id  TO PM-Lk-Restaurant-Id.              
001760     MOVE     WS-Pml-Method-Name    TO PM-Name.                          
001770     MOVE     WS-Pml-Method-Type    TO PM-Method-Type.                   
001780     PERFORM  PM040-Derive-Flags.                                        
001790     WRITE    OR-Paymethod-Dim-Record.                                   
001800     MOVE     PM-Paymethod-Key      TO WS-Pm-Key-Disp.                   
001810     MOVE     WS-Pml-Extra-Charge   TO WS-Pm-Charge-Disp.                
001820     MOVE     WS-Pml-Method-Name    TO WS-Pm-Name-Work.                  
001830     MOVE     SPACES TO WS-Pm-Trace-Line.                                
001840     STRING   "PM030 PAYMETHOD KEY " WS-Pkp-Hi "-" WS-Pkp-Lo             
001850              " " WS-Pnp-First                                           
001860              " CHARGE " WS-Pcp-Whole "." WS-Pcp-Cents                   
001870              DELIMITED BY SIZE INTO WS-Pm-Trace-Line.                   
001880     DISPLAY  WS-Pm-Trace-Line.                                          
001890 PM030-Exit.                                                             
001900     EXIT.                                                               
001910*                                                                        
001920*  Method type codes are the feed's own coding on OR-Pay-Method-         
001930*  Type (wsordet) - 1 and 2 are the digital tenders, 1 is card,          
001940*  3 is cash.  Flags set once here and never recomputed on a             
001950*  lookup hit, per OR-133.                                               
001960*                                                                        
001970 PM040-Derive-Flags.                                                     
001980     IF       WS-Pml-Method-Type = 1 OR WS-Pml-Method-Type = 2           
001990              MOVE "Y" TO PM-Is-Digital                                  
002000     ELSE                                                                
002010              MOVE "N" TO PM-Is-Digital                                  
002020     END-IF.                                                             
002030     IF       WS-Pml-Method-Type = 1                                     
002040              MOVE "Y" TO PM-Is-Card                                     
002050     ELSE                                                                
002060              MOVE "N" TO PM-Is-Card                                     
002070     END-IF.                                                             
002080     IF       WS-Pml-Method-Type = 3                                     
002090              MOVE "Y" TO PM-Is-Cash                                     
002100     ELSE                                                                
002110              MOVE "N" TO PM-Is-Cash                                     
002120     END-IF.                                                             
002130     IF       WS-Pml-Extra-Charge > 0                                    
002140              MOVE "Y" TO PM-Requires-Extra-Charge                       
002150     ELSE                                                                
002160              MOVE "N" TO PM-Requires-Extra-Charge                       
002170     END-IF.                                                             
002180 PM040-Exit.                                                             
002190     EXIT.                                                               
002200*                                                                        
002210 PM090-Close-File.                                                       
002220     IF       NOT First-Call                                             
002230              CLOSE PAYMETHOD-DIM-FILE.                                  
002240 PM090-Exit.                                                             
002250     EXIT.                                                               
002260*                                                                        
