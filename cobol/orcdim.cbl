000100*****************************************************************        
000110*                                                                *       
000120*                Customer Dimension - Type 2 SCD                *        
000130*         Lifetime metrics, age band, segment, tenure and       *        
000140*         tracked-attribute change detection                    *        
000150*                                                                *       
000160*****************************************************************        
000170*                                                                        
000180 IDENTIFICATION          DIVISION.                                       
000190*===============================                                         
000200*                                                                        
000210      PROGRAM-ID.         ORCDIM.                                        
000220      AUTHOR.             D M Fenwick.                                   
000230      INSTALLATION.       Applewood Computers.                           
000240      DATE-WRITTEN.       10/11/1987.                                    
000250      DATE-COMPILED.                                                     
000260      SECURITY.           Copyright (C) 1987-2026 & later, Vincent       
000270                           Bryan Coen.  Distributed under the GNU        
000280                           General Public License.  See the file         
000290                           COPYING for details.                          
000300*                                                                        
000310*    Remarks.            Owns the Customer-Dim indexed file.             
000320*                        Function 1 recomputes the customer's            
000330*                        lifetime order metrics from the normalized      
000340*                        order history, bands the age and segment,       
000350*                        and applies the Type-2 SCD rule - full          
000360*                        name, email, mobile, birth date and the         
000370*                        two marketing flags are tracked; a change       
000380*                        on any of those expires the current row         
000390*                        and inserts a new one, anything else is         
000400*                        updated in place.  Returns the current          
000410*                        row's surrogate key.  Function 9 closes         
000420*                        the files at end of run.                        
000430*                                                                        
000440*    Called by.          OR000.                                          
000450*                                                                        
000460*    Files used.         Customer-Dim-File    (indexed, dynamic)         
000470*                        Normalized-Order-File (indexed, dynamic,        
000480*                        input only - owned by oringst, read here        
000490*                        by the customer-id alternate key to total       
000500*                        the customer's order history)                   
000510*                                                                        
000520* Changes:                                                               
000530* 10/11/87 dmf -        Created.                                         
000540* 24/11/25 vbc -    .01 Taken over into ACAS OR series, ticket           
000550*                       OR-109.                                          
000560* 17/12/25 vbc -    .02 Split tracked attributes into                    
000570*                       CD-Tracked-Block for a single group              
000580*                       compare/move, RM code review OR-131.             
000590* 09/02/26 vbc -    .03 Added CD-Cust-Current-Key composite              
000600*                       alternate index - the old two-field lookup       
000610*                       could not be built as an alternate key           
000620*                       since the fields were not adjacent, OR-161.      
000630* 09/02/26 vbc -    .04 Added trace lines at age-group build and         
000640*                       row insert/expire - support could not tell       
000650*                       from the run log alone which customers had       
000660*                       flipped to a new SCD row, ticket OR-162.         
000670*                                                                        
000680*****************************************************************        
000690*                                                                        
000700 ENVIRONMENT              DIVISION.                                      
000710*================================                                        
000720*                                                                        
000730 CONFIGURATION            SECTION.                                       
000740 SPECIAL-NAMES.                                                          
000750     C01 IS TOP-OF-FORM                                                  
000760     CLASS DIGIT IS "0" THRU "9".                                        
000770*                                                                        
000780 INPUT-OUTPUT             SECTION.                                       
000790 FILE-CONTROL.                                                           
000800     SELECT CUSTOMER-DIM-FILE    ASSIGN TO "ORCDIM"                      
000810            ORGANIZATION        IS INDEXED                               
000820            ACCESS MODE         IS DYNAMIC                               
000830            RECORD KEY          IS CD-Customer-Key                       
000840            ALTERNATE RECORD KEY IS CD-Cust-Current-Key                  
000850                                 WITH DUPLICATES                         
000860            FILE STATUS         IS WS-Ocdm-Status.                       
000870     SELECT NORMALIZED-ORDER-FILE ASSIGN TO "ORNORD"                     
000880            ORGANIZATION        IS INDEXED                               
000890            ACCESS MODE         IS DYNAMIC                               
000900            RECORD KEY          IS NM-Ord-Id                             
000910            ALTERNATE RECORD KEY IS NM-Ord-Cust-Id                       
000920                                 WITH DUPLICATES                         
000930            FILE STATUS         IS WS-Onrd-Status.                       
000940*                                                                        
000950 DATA                     DIVISION.                                      
000960*================================                                        
000970*                                                                        
000980 FILE SECTION.                                                           
000990*                                                                        
001000 FD  CUSTOMER-DIM-FILE.                                                  
001010 COPY "wsorcus.cob".                                                     
001020*                                                                        
001030 FD  NORMALIZED-ORDER-FILE.                                              
001040 COPY "wsnmord.cob".                                                     
001050*                                                                        
001060 WORKING-STORAGE SECTION.                                                
001070*-----------------------                                                 
001080*                                                                        
001090 77  Prog-Name                PIC X(15) VALUE "ORCDIM  (1.0.03)".        
001100*                                                                        
001110 COPY "wscdat.cob".                                                      
001120*                                                                        
001130 01  WS-File-Status.                                                     
001140     03  WS-Ocdm-Status       PIC XX.                                    
001150         88  Ocdm-Ok          VALUE "00".                                
001160     03  WS-Onrd-Status       PIC XX.                                    
001170         88  Onrd-Ok          VALUE "00".                                
001180*                                                                        
001190 01  WS-First-Call             PIC X      VALUE "Y".                     
001200     88  First-Call            VALUE "Y".                                
001210*                                                                        
001220 01  WS-Next-Key                PIC 9(9)   COMP  VALUE 0.                
001230 01  WS-Today-Date9             PIC 9(8)   COMP.                         
001240 01  WS-Now-Ts                  PIC 9(14)  COMP.                         
001250*                                                                        
001260 01  WS-Lifetime-Block.                                                  
001270     03  WS-Lt-Order-Count       PIC 9(7)     COMP.                      
001280     03  WS-Lt-Order-Value       PIC S9(9)V99 COMP-3.                    
001290     03  WS-Lt-First-Ts          PIC 9(14)    COMP.                      
001300     03  WS-Lt-Last-Ts           PIC 9(14)    COMP.                      
001310     03  WS-Lt-Avg-Value         PIC S9(7)V99 COMP-3.                    
001320*                                                                        
001330 01  WS-Age-Years                PIC 9(3)   COMP.                        
001340 01  WS-Tenure-Start9            PIC 9(8)   COMP.                        
001350 01  WS-Tenure-End9              PIC 9(8)   COMP.                        
001360 01  WS-Tenure-Start-Jdn         PIC 9(8)   COMP.                        
001370 01  WS-Tenure-End-Jdn           PIC 9(8)   COMP.                        
001380*                                                                        
001390 01  WS-New-Tracked-Block.                                               
001400     03  WS-New-Full-Name        PIC X(30).                              
001410     03  WS-New-Email            PIC X(30).                              
001420     03  WS-New-Mobile           PIC X(15).                              
001430     03  WS-New-Birth-Date       PIC 9(8).                               
001440     03  WS-New-Birth-Date-Parts REDEFINES WS-New-Birth-Date.            
001450         05  WS-Nbd-Year          PIC 9(4).                              
001460         05  WS-Nbd-Month         PIC 99.                                
001470         05  WS-Nbd-Day           PIC 99.                                
001480     03  WS-New-Email-Mkt        PIC X.                                  
001490     03  WS-New-Sms-Mkt          PIC X.                                  
001500*                                                                        
001510*  Work copy of the incoming full name, split for the SCD trace          
001520*  lines below - CD-Full-Name itself stays one 30-byte field, the        
001530*  split is only ever needed for the log.                                
001540*                                                                        
001550 01  WS-New-Name-Work            PIC X(30).                              
001560 01  WS-New-Name-Parts  REDEFINES WS-New-Name-Work.                      
001570     03  WS-Nnw-First             PIC X(15).                             
001580     03  WS-Nnw-Last              PIC X(15).                             
001590*                                                                        
001600 01  WS-Cd-Trace-Line             PIC X(60).                             
001610*                                                                        
001620*  Display copy of the row's effective timestamp for the SCD             
001630*  expire/insert trace lines below.                                      
001640*                                                                        
001650 01  WS-Cd-Stamp-Disp             PIC 9(14).                             
001660 01  WS-Cd-Stamp-Parts  REDEFINES WS-Cd-Stamp-Disp.                      
001670     03  WS-Csp-Date8              PIC 9(8).                             
001680     03  WS-Csp-Time6               PIC 9(6).                            
001690*                                                                        
001700 LINKAGE SECTION.                                                        
001710*----------------                                                        
001720*                                                                        
001730 01  LK-Module-Function         PIC 9      COMP.                         
001740     88  Lk-Fn-Process            VALUE 1.                               
001750     88  Lk-Fn-Close                VALUE 9.                             
001760*                                                                        
001770 COPY "wsordet.cob".                                                     
001780*                                                                        
001790 01  LK-Customer-Key             PIC 9(9)   COMP.                        
001800*                                                                        
001810 PROCEDURE DIVISION USING LK-Module-Function                             
001820                           OR-Order-Detail-Record                        
001830                           LK-Customer-Key.                              
001840*========================================================                
001850*                                                                        
001860 CD010-Main-Control.                                                     
001870     IF       First-Call                                                 
001880              OPEN I-O CUSTOMER-DIM-FILE                                 
001890              OPEN INPUT NORMALIZED-ORDER-FILE                           
001900              PERFORM CD015-Find-Highest-Key                             
001910              MOVE "N" TO WS-First-Call.                                 
001920     IF       Lk-Fn-Process                                              
001930              PERFORM CD020-Process-Customer                             
001940     ELSE IF  Lk-Fn-Close                                                
001950              PERFORM CD090-Close-Files                                  
001960     END-IF.                                                             
001970     GOBACK.                                                             
001980*                                                                        
001990 CD015-Find-Highest-Key.                                                 
002000     MOVE     0 TO WS-Next-Key.                                          
002010     MOVE     HIGH-VALUES TO CD-Customer-Key.                            
002020     START    CUSTOMER-DIM-FILE KEY IS LESS THAN CD-Customer-Key         
002030              INVALID KEY GO TO CD015-Exit.                              
002040     READ     CUSTOMER-DIM-FILE PREVIOUS                                 
002050              AT END GO TO CD015-Exit.                                   
002060     MOVE     CD-Customer-Key TO WS-Next-Key.                            
002070 CD015-Exit.                                                             
002080     EXIT.                                                               
002090*                                                                        
002100 CD020-Process-Customer.                                                 
002110     ACCEPT   WS-Today-Date9 FROM DATE YYYYMMDD.                         
002120     COMPUTE  WS-Now-Ts = WS-Today-Date9 * 1000000.                      
002130     MOVE     OR-Cust-Full-Name  TO WS-New-Full-Name WS-New-Name-Work.   
002140     MOVE     OR-Cust-Email      TO WS-New-Email.                        
002150     MOVE     OR-Cust-Mobile     TO WS-New-Mobile.                       
002160     MOVE     OR-Cust-Birth-Date TO WS-New-Birth-Date.                   
002170     MOVE     OR-Cust-Email-Mkt  TO WS-New-Email-Mkt.                    
002180     MOVE     OR-Cust-Sms-Mkt    TO WS-New-Sms-Mkt.                      
002190     MOVE     SPACES TO WS-Cd-Trace-Line.                                
002200     STRING   "CD020 PROCESSING " WS-Nnw-First                           
002210              DELIMITED BY SIZE INTO WS-Cd-Trace-Line.                   
002220     DISPLAY  WS-Cd-Trace-Line.                                          
002230     PERFORM  CD030-Sum-Order-History.                                   
002240     PERFORM  CD040-Build-Age-Group.                                     
002250     PERFORM  CD050-Build-Segment-Tenure.                                
002260*                                                                        
002270     MOVE     OR-Customer-Id     TO CD-Lk-Customer-Id.                   
002280     MOVE     "Y"                TO CD-Lk-Is-Current.                    
002290     READ     CUSTOMER-DIM-FILE KEY IS CD-Cust-Current-Key               
002300              INVALID KEY                                                
002310                 PERFORM CD060-Insert-First-Row                          
002320                 GO TO CD020-Return-Key.                                 
002330*                                                                        
002340     IF       WS-New-Full-Name  NOT = CD-Full-Name                       
002350              OR WS-New-Email   NOT = CD-Email                           
002360              OR WS-New-Mobile  NOT = CD-Mobile                          
002370              OR WS-New-Birth-Date NOT = CD-Birth-Date                   
002380              OR WS-New-Email-Mkt  NOT = CD-Email-Mkt                    
002390              OR WS-New-Sms-Mkt    NOT = CD-Sms-Mkt                      
002400              PERFORM CD070-Expire-And-Insert                            
002410     ELSE                                                                
002420              PERFORM CD080-Update-In-Place                              
002430     END-IF.                                                             
002440 CD020-Return-Key.                                                       
002450     MOVE     CD-Customer-Key TO LK-Customer-Key.                        
002460 CD020-Exit.                                                             
002470     EXIT.                                                               
002480*                                                                        
002490*  Totals the customer's order history off the normalized store -        
002500*  ORINGST has already upserted the order being processed this           
002510*  call, so it is included in these totals.                              
002520*                                                                        
002530 CD030-Sum-Order-History.                                                
002540     MOVE     0 TO WS-Lt-Order-Count.                                    
002550     MOVE     0 TO WS-Lt-Order-Value.                                    
002560     MOVE     0 TO WS-Lt-First-Ts.                                       
002570     MOVE     0 TO WS-Lt-Last-Ts.                                        
002580     MOVE     OR-Customer-Id TO NM-Ord-Cust-Id.                          
002590     START    NORMALIZED-ORDER-FILE KEY IS NOT LESS THAN                 
002600              NM-Ord-Cust-Id                                             
002610              INVALID KEY GO TO CD030-Exit.                              
002620 CD030-Read-Loop.                                                        
002630     READ     NORMALIZED-ORDER-FILE NEXT RECORD                          
002640              AT END GO TO CD030-Exit.                                   
002650     IF       NM-Ord-Cust-Id NOT = OR-Customer-Id                        
002660              GO TO CD030-Exit.                                          
002670     ADD      1 TO WS-Lt-Order-Count.                                    
002680     ADD      NM-Ord-Total TO WS-Lt-Order-Value.                         
002690     IF       WS-Lt-First-Ts = 0 OR NM-Ord-Ts < WS-Lt-First-Ts           
002700              MOVE NM-Ord-Ts TO WS-Lt-First-Ts                           
002710     END-IF.                                                             
002720     IF       NM-Ord-Ts > WS-Lt-Last-Ts                                  
002730              MOVE NM-Ord-Ts TO WS-Lt-Last-Ts                            
002740     END-IF.                                                             
002750     GO       TO CD030-Read-Loop.                                        
002760 CD030-Exit.                                                             
002770     IF       WS-Lt-Order-Count > 0                                      
002780              COMPUTE WS-Lt-Avg-Value ROUNDED =                          
002790                       WS-Lt-Order-Value / WS-Lt-Order-Count             
002800     ELSE                                                                
002810              MOVE 0 TO WS-Lt-Avg-Value                                  
002820     END-IF.                                                             
002830     EXIT.                                                               
002840*                                                                        
002850*  Age group from birth date - age in whole years, integer               
002860*  division of days-between by 365, same as the source.                  
002870*                                                                        
002880 CD040-Build-Age-Group.                                                  
002890     IF       OR-Cust-Birth-Date = 0                                     
002900              MOVE "UNKNOWN" TO CD-Age-Group                             
002910              GO TO CD040-Exit.                                          
002920     MOVE     SPACES TO WS-Cd-Trace-Line.                                
002930     STRING   "CD040 BORN " WS-Nbd-Year "-" WS-Nbd-Month                 
002940              "-" WS-Nbd-Day                                             
002950              DELIMITED BY SIZE INTO WS-Cd-Trace-Line.                   
002960     DISPLAY  WS-Cd-Trace-Line.                                          
002970     MOVE     OR-Cust-Birth-Date TO WS-Cal-Date9.                        
002980     PERFORM  CD100-Calendar-To-Julian.                                  
002990     MOVE     WS-Julian-Day-No TO WS-Tenure-Start-Jdn.                   
003000     MOVE     WS-Today-Date9 TO WS-Cal-Date9.                            
003010     PERFORM  CD100-Calendar-To-Julian.                                  
003020     COMPUTE  WS-Age-Years =                                             
003030              (WS-Julian-Day-No - WS-Tenure-Start-Jdn) / 365.            
003040     IF       WS-Age-Years < 18                                          
003050              MOVE "UNDER 18" TO CD-Age-Group                            
003060     ELSE                                                                
003070              IF WS-Age-Years < 25                                       
003080                 MOVE "18-24" TO CD-Age-Group                            
003090              ELSE                                                       
003100                 IF WS-Age-Years < 35                                    
003110                    MOVE "25-34" TO CD-Age-Group                         
003120                 ELSE                                                    
003130                    IF WS-Age-Years < 45                                 
003140                       MOVE "35-44" TO CD-Age-Group                      
003150                    ELSE                                                 
003160                       IF WS-Age-Years < 55                              
003170                          MOVE "45-54" TO CD-Age-Group                   
003180                       ELSE                                              
003190                          MOVE "55+" TO CD-Age-Group                     
003200                       END-IF                                            
003210                    END-IF                                               
003220                 END-IF                                                  
003230              END-IF                                                     
003240     END-IF.                                                             
003250 CD040-Exit.                                                             
003260     EXIT.                                                               
003270*                                                                        
003280 CD050-Build-Segment-Tenure.                                             
003290     IF       WS-Lt-Order-Count >= 24                                    
003300              AND WS-Lt-Avg-Value >= 50                                  
003310              MOVE "VIP" TO CD-Segment                                   
003320     ELSE                                                                
003330              IF WS-Lt-Order-Count >= 12                                 
003340                 MOVE "REGULAR" TO CD-Segment                            
003350              ELSE                                                       
003360                 IF WS-Lt-Order-Count >= 4                               
003370                    MOVE "OCCASIONAL" TO CD-Segment                      
003380                 ELSE                                                    
003390                    MOVE "NEW" TO CD-Segment                             
003400                 END-IF                                                  
003410              END-IF                                                     
003420     END-IF.                                                             
003430*                                                                        
003440     IF       WS-Lt-First-Ts = 0                                         
003450              MOVE 0 TO CD-Tenure-Days                                   
003460              GO TO CD050-Exit.                                          
003470     COMPUTE  WS-Tenure-Start9 = WS-Lt-First-Ts / 1000000.               
003480     MOVE     WS-Tenure-Start9 TO WS-Cal-Date9.                          
003490     PERFORM  CD100-Calendar-To-Julian.                                  
003500     MOVE     WS-Julian-Day-No TO WS-Tenure-Start-Jdn.                   
003510     IF       WS-Lt-Last-Ts > 0                                          
003520              COMPUTE WS-Tenure-End9 = WS-Lt-Last-Ts / 1000000           
003530     ELSE                                                                
003540              MOVE WS-Today-Date9 TO WS-Tenure-End9                      
003550     END-IF.                                                             
003560     MOVE     WS-Tenure-End9 TO WS-Cal-Date9.                            
003570     PERFORM  CD100-Calendar-To-Julian.                                  
003580     MOVE     WS-Julian-Day-No TO WS-Tenure-End-Jdn.                     
003590     COMPUTE  CD-Tenure-Days =                                           
003600              WS-Tenure-End-Jdn - WS-Tenure-Start-Jdn.                   
003610 CD050-Exit.                                                             
003620     EXIT.                                                               
003630*                                                                        
003640 CD060-Insert-First-Row.                                                 
003650     ADD      1 TO WS-Next-Key.                                          
003660     MOVE     WS-Next-Key        TO CD-Customer-Key.                     
003670     MOVE     OR-Customer-Id     TO CD-Customer-Id CD-Lk-Customer-Id.    
003680     MOVE     WS-New-Tracked-Block TO CD-Tracked-Block.                  
003690     MOVE     WS-Now-Ts           TO CD-Effective-Ts.                    
003700     MOVE     0                  TO CD-Expiration-Ts.                    
003710     MOVE     "Y"                TO CD-Is-Current CD-Lk-Is-Current.      
003720     PERFORM  CD110-Move-Computed-Fields.                                
003730     WRITE    OR-Customer-Dim-Record.                                    
003740 CD060-Exit.                                                             
003750     EXIT.                                                               
003760*                                                                        
003770 CD070-Expire-And-Insert.                                                
003780     MOVE     WS-Now-Ts TO CD-Expiration-Ts WS-Cd-Stamp-Disp.            
003790     MOVE     "N"       TO CD-Is-Current CD-Lk-Is-Current.               
003800     MOVE     SPACES TO WS-Cd-Trace-Line.                                
003810     STRING   "CD070 ROW EXPIRED AT " WS-Csp-Date8 "-" WS-Csp-Time6      
003820              DELIMITED BY SIZE INTO WS-Cd-Trace-Line.                   
003830     DISPLAY  WS-Cd-Trace-Line.                                          
003840     REWRITE  OR-Customer-Dim-Record.                                    
003850     PERFORM  CD060-Insert-First-Row.                                    
003860 CD070-Exit.                                                             
003870     EXIT.                                                               
003880*                                                                        
003890 CD080-Update-In-Place.                                                  
003900     PERFORM  CD110-Move-Computed-Fields.                                
003910     REWRITE  OR-Customer-Dim-Record.                                    
003920 CD080-Exit.                                                             
003930     EXIT.                                                               
003940*                                                                        
003950 CD110-Move-Computed-Fields.                                             
003960     MOVE     WS-Lt-Order-Count       TO CD-Lifetime-Order-Count.        
003970     MOVE     WS-Lt-Order-Value       TO CD-Lifetime-Order-Value.        
003980     MOVE     WS-Lt-Avg-Value         TO CD-Avg-Order-Value.             
003990     MOVE     WS-Lt-First-Ts          TO CD-First-Order-Ts.              
004000     MOVE     WS-Lt-Last-Ts           TO CD-Last-Order-Ts.               
004010     IF       OR-Cust-Status = 1                                         
004020              MOVE "Y" TO CD-Is-Active                                   
004030     ELSE                                                                
004040              MOVE "N" TO CD-Is-Active                                   
004050     END-IF.                                                             
004060     MOVE     OR-Restaurant-Id        TO CD-Restaurant-Id.               
004070 CD110-Exit.                                                             
004080     EXIT.                                                               
004090*                                                                        
004100 CD100-Calendar-To-Julian.                                               
004110     COMPUTE  WS-Julian-A = (14 - WS-Cal-Month) / 12.                    
004120     COMPUTE  WS-Julian-B = WS-Cal-Year + 4800 - WS-Julian-A.            
004130     COMPUTE  WS-Julian-C = WS-Cal-Month + (12 * WS-Julian-A) - 3.       
004140     COMPUTE  WS-Julian-Day-No =                                         
004150              WS-Cal-Day                                                 
004160              + ((153 * WS-Julian-C) + 2) / 5                            
004170              + (365 * WS-Julian-B)                                      
004180              + (WS-Julian-B / 4)                                        
004190              - (WS-Julian-B / 100)                                      
004200              + (WS-Julian-B / 400)                                      
004210              - 32045.                                                   
004220 CD100-Exit.                                                             
004230     EXIT.                                                               
004240*                                                                        
004250 CD090-Close-Files.                                                      
004260     IF       NOT First-Call                                             
004270              CLOSE CUSTOMER-DIM-FILE NORMALIZED-ORDER-FILE.             
004280 CD090-Exit.                                                             
004290     EXIT.                                                               
004300*                                                                        
