000100*****************************************************                    
000110*                                                    *                   
000120*  Record Definition For Restaurant Dimension File   *                   
000130*     Type-1 - get-or-create, name change overwrites *                   
000140*     lookup on RD-Restaurant-Id                      *                  
000150*                                                    *                   
000160*****************************************************                    
000170* File size 78 bytes padded to 96 by filler.                             
000180*                                                                        
000190* 08/11/25 vbc - Created.                                                
000200*                                                                        
000210 01  OR-Restaurant-Dim-Record.                                           
000220     03  RD-Restaurant-Key         pic 9(9)   comp.                      
000230     03  RD-Restaurant-Id          pic 9(9).                             
000240     03  RD-Restaurant-Name        pic x(30).                            
000250     03  RD-Company-Id             pic 9(9).                             
000260     03  RD-Company-Name           pic x(30).                            
000270     03  RD-Is-Current             pic x.                                
000280     03  filler                    pic x(18).                            
000290*                                                                        
