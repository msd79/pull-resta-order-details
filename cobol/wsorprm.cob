000100*****************************************************                    
000110*                                                    *                   
000120*  Record Definition For Promotion Dimension File    *                   
000130*     Type-1 - get-or-create by PD-Promotion-Id       *                  
000140*                                                    *                   
000150*****************************************************                    
000160* File size 94 bytes padded to 112 by filler.                            
000170*                                                                        
000180* 09/11/25 vbc - Created.                                                
000190* 27/11/25 vbc - A non-numeric external promo id comes                   
000200*                back as zero off the feed decode -                      
000210*                treated as "no promotion" same as                       
000220*                PROMO-ID = 0, see oringst oi030.                        
000230*                                                                        
000240 01  OR-Promotion-Dim-Record.                                            
000250     03  PD-Promotion-Key          pic 9(9)     comp.                    
000260     03  PD-Promotion-Id           pic 9(9).                             
000270     03  PD-Name                   pic x(20).                            
000280     03  PD-Description            pic x(30).                            
000290     03  PD-Promo-Type             pic 9(2).                             
000300     03  PD-Benefit-Type           pic 9(2).                             
000310     03  PD-Discount-Type          pic 9.                                
000320     03  PD-Discount-Amount        pic s9(5)v99 comp-3.                  
000330     03  PD-Min-Subtotal           pic s9(5)v99 comp-3.                  
000340     03  PD-Coupon-Code            pic x(15).                            
000350     03  PD-First-Order-Only       pic x.                                
000360     03  PD-Once-Per-Customer      pic x.                                
000370     03  PD-Company-Id             pic 9(9).                             
000380     03  PD-Restaurant-Id          pic 9(9).                             
000390     03  filler                    pic x(18).                            
000400*                                                                        
