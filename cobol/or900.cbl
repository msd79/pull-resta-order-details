000100*****************************************************************        
000110*                                                                *       
000120*                  Restaurant Sync Run Report                   *        
000130*                                                                *       
000140*****************************************************************        
000150*                                                                        
000160 IDENTIFICATION          DIVISION.                                       
000170*===============================                                         
000180*                                                                        
000190      PROGRAM-ID.         OR900.                                         
000200      AUTHOR.             D M Fenwick.                                   
000210      INSTALLATION.       Applewood Computers.                           
000220      DATE-WRITTEN.       23/11/1988.                                    
000230      DATE-COMPILED.                                                     
000240      SECURITY.           Copyright (C) 1988-2026 & later, Vincent       
000250                           Bryan Coen.  Distributed under the GNU        
000260                           General Public License.  See the file         
000270                           COPYING for details.                          
000280*                                                                        
000290*    Remarks.            Prints the run's two-section summary -          
000300*                        the per-restaurant sync counts handed           
000310*                        over whole in WS-Run-Summary-Table by           
000320*                        or000, and underneath each restaurant's         
000330*                        Fact-Restaurant-Metrics row for the run         
000340*                        date, read direct off its own file once         
000350*                        ordtdim has resolved the date's surrogate       
000360*                        key.  No typeset report was ever wanted         
000370*                        for this run - a plain line-sequential          
000380*                        log of the two sections is all ops asks         
000390*                        for.                                            
000400*                                                                        
000410*    Called by.          OR000, once, after every restaurant has         
000420*                        been processed and the pipeline modules         
000430*                        closed.                                         
000440*                                                                        
000450*    Calls.              ORDTDIM, once, to resolve the run date          
000460*                        onto the Datetime-Dim surrogate key used        
000470*                        to read Fact-Restaurant-Metrics direct.         
000480*                                                                        
000490*    Files used.         Run-Report-File        (line sequential,        
000500*                        output)                                         
000510*                        Fact-Rest-Metrics-File  (indexed, dynamic,      
000520*                        input only - owned by ormet)                    
000530*                                                                        
000540* Changes:                                                               
000550* 23/11/88 dmf -        Created.                                         
000560* 24/11/25 vbc -    .01 Taken over into ACAS OR series, ticket           
000570*                       OR-110.                                          
000580* 09/02/26 vbc -    .02 Restaurant-metrics section added under           
000590*                       the sync-summary section now that ormet          
000600*                       writes one row per restaurant per day,           
000610*                       ticket OR-162.                                   
000620* 09/02/26 vbc -    .03 Added trace lines at the run-date resolve        
000630*                       and the metrics row move - support wanted        
000640*                       to check the printed report against the          
000650*                       run log without waiting on the spooler,          
000660*                       ticket OR-162.                                   
000670*                                                                        
000680*****************************************************************        
000690*                                                                        
000700 ENVIRONMENT              DIVISION.                                      
000710*================================                                        
000720*                                                                        
000730 CONFIGURATION            SECTION.                                       
000740 SPECIAL-NAMES.                                                          
000750     C01 IS TOP-OF-FORM                                                  
000760     CLASS DIGIT IS "0" THRU "9".                                        
000770*                                                                        
000780 INPUT-OUTPUT             SECTION.                                       
000790 FILE-CONTROL.                                                           
000800     SELECT RUN-REPORT-FILE      ASSIGN TO "OR900RPT"                    
000810            ORGANIZATION        IS LINE SEQUENTIAL                       
000820            FILE STATUS         IS WS-Orpt-Status.                       
000830     SELECT FACT-REST-METRICS-FILE ASSIGN TO "ORFRMT"                    
000840            ORGANIZATION        IS INDEXED                               
000850            ACCESS MODE         IS DYNAMIC                               
000860            RECORD KEY          IS RM-Rest-Date-Key                      
000870            FILE STATUS         IS WS-Ofrm-Status.                       
000880*                                                                        
000890 DATA                     DIVISION.                                      
000900*================================                                        
000910*                                                                        
000920 FILE SECTION.                                                           
000930*                                                                        
000940 FD  RUN-REPORT-FILE.                                                    
000950 01  OR-Report-Line              PIC X(96).                              
000960*                                                                        
000970 FD  FACT-REST-METRICS-FILE.                                             
000980 COPY "wsorfrm.cob".                                                     
000990*                                                                        
001000 WORKING-STORAGE SECTION.                                                
001010*-----------------------                                                 
001020*                                                                        
001030 77  Prog-Name                   PIC X(15) VALUE "OR900   (1.0.02)".     
001040*                                                                        
001050 COPY "wsordet.cob".                                                     
001060*                                                                        
001070 01  WS-File-Status.                                                     
001080     03  WS-Orpt-Status          PIC XX.                                 
001090         88  Orpt-Ok             VALUE "00".                             
001100     03  WS-Ofrm-Status          PIC XX.                                 
001110         88  Ofrm-Ok             VALUE "00".                             
001120*                                                                        
001130 01  WS-Module-Function           PIC 9      COMP.                       
001140     88  Fn-Process               VALUE 1.                               
001150*                                                                        
001160 01  WS-Run-Datetime-Key          PIC 9(9)   COMP.                       
001170*                                                                        
001180*  Display work fields for the trace lines below - LK-Run-Date and       
001190*  RM-Total-Revenue stay as they are, the interface/file fields          
001200*  or910/or945 depend on.                                                
001210*                                                                        
001220 01  WS-Run-Date-Disp               PIC 9(8).                            
001230 01  WS-Run-Date-Parts     REDEFINES WS-Run-Date-Disp.                   
001240     03  WS-Rdp-Year                   PIC 9(4).                         
001250     03  WS-Rdp-Month                  PIC 9(2).                         
001260     03  WS-Rdp-Day                    PIC 9(2).                         
001270*                                                                        
001280 01  WS-Last-Ord-Dt-Disp            PIC 9(8).                            
001290 01  WS-Last-Ord-Dt-Parts  REDEFINES WS-Last-Ord-Dt-Disp.                
001300     03  WS-Lop-Year                   PIC 9(4).                         
001310     03  WS-Lop-Month                  PIC 9(2).                         
001320     03  WS-Lop-Day                    PIC 9(2).                         
001330*                                                                        
001340 01  WS-Revenue-Disp                PIC 9(9)V99.                         
001350 01  WS-Revenue-Parts      REDEFINES WS-Revenue-Disp.                    
001360     03  WS-Rvp-Whole                   PIC 9(9).                        
001370     03  WS-Rvp-Cents                   PIC 99.                          
001380*                                                                        
001390 01  WS-900-Trace-Line               PIC X(60).                          
001400*                                                                        
001410*  Heading lines - two banners, one per report section, printed          
001420*  once at the top of the page; C01 starts a fresh page for the          
001430*  whole report, the section banners are plain detail writes.            
001440*                                                                        
001450 01  WS-Heading-1.                                                       
001460     03  FILLER                  PIC X(20) VALUE                         
001470             "RESTAURANT SYNC RUN ".                                     
001480     03  FILLER                  PIC X(8)  VALUE "REPORT -".             
001490     03  H1-Run-Date              PIC 9999/99/99.                        
001500     03  FILLER                  PIC X(67) VALUE SPACES.                 
001510*                                                                        
001520 01  WS-Heading-2.                                                       
001530     03  FILLER                  PIC X(10) VALUE "REST ID".              
001540     03  FILLER                  PIC X(22) VALUE "RESTAURANT NAME".      
001550     03  FILLER                  PIC X(8)  VALUE "READ".                 
001560     03  FILLER                  PIC X(8)  VALUE "SYNCED".               
001570     03  FILLER                  PIC X(8)  VALUE "DUPS".                 
001580     03  FILLER                  PIC X(8)  VALUE "ERRORS".               
001590     03  FILLER                  PIC X(12) VALUE "LAST ORD ID".          
001600     03  FILLER                  PIC X(12) VALUE "LAST ORD DT".          
001610     03  FILLER                  PIC X(8)  VALUE SPACES.                 
001620*                                                                        
001630 01  WS-Sync-Detail.                                                     
001640     03  SD-Rest-Id               PIC ZZZZZZZZ9.                         
001650     03  FILLER                  PIC X(1)  VALUE SPACES.                 
001660     03  SD-Rest-Name             PIC X(21).                             
001670     03  SD-Orders-Read           PIC ZZZZZZ9.                           
001680     03  FILLER                  PIC X(1)  VALUE SPACES.                 
001690     03  SD-New-Synced            PIC ZZZZZZ9.                           
001700     03  FILLER                  PIC X(1)  VALUE SPACES.                 
001710     03  SD-Dups-Skipped          PIC ZZZZZZ9.                           
001720     03  FILLER                  PIC X(1)  VALUE SPACES.                 
001730     03  SD-Errors                PIC ZZZZZ9.                            
001740     03  FILLER                  PIC X(3)  VALUE SPACES.                 
001750     03  SD-Last-Order-Id         PIC ZZZZZZZZ9.                         
001760     03  FILLER                  PIC X(3)  VALUE SPACES.                 
001770     03  SD-Last-Order-Dt         PIC 9999/99/99.                        
001780     03  FILLER                  PIC X(2)  VALUE SPACES.                 
001790*                                                                        
001800 01  WS-Heading-3.                                                       
001810     03  FILLER                  PIC X(23) VALUE SPACES.                 
001820     03  FILLER                  PIC X(28) VALUE                         
001830             "RESTAURANT METRICS FOR THE ".                              
001840     03  H3-Run-Date              PIC 9999/99/99.                        
001850     03  FILLER                  PIC X(37) VALUE SPACES.                 
001860*                                                                        
001870 01  WS-Heading-4.                                                       
001880     03  FILLER                  PIC X(10) VALUE "REST ID".              
001890     03  FILLER                  PIC X(8)  VALUE "ORDERS".               
001900     03  FILLER                  PIC X(12) VALUE "REVENUE".              
001910     03  FILLER                  PIC X(10) VALUE "AVG VAL".              
001920     03  FILLER                  PIC X(7)  VALUE "B-PK".                 
001930     03  FILLER                  PIC X(7)  VALUE "PK".                   
001940     03  FILLER                  PIC X(7)  VALUE "A-PK".                 
001950     03  FILLER                  PIC X(7)  VALUE "DELIV".                
001960     03  FILLER                  PIC X(7)  VALUE "PKUP".                 
001970     03  FILLER                  PIC X(7)  VALUE "PK HR".                
001980     03  FILLER                  PIC X(8)  VALUE SPACES.                 
001990*                                                                        
002000 01  WS-Metric-Detail.                                                   
002010     03  MD-Rest-Id               PIC ZZZZZZZZ9.                         
002020     03  FILLER                  PIC X(1)  VALUE SPACES.                 
002030     03  MD-Total-Orders         PIC ZZZZ9.                              
002040     03  FILLER                  PIC X(2)  VALUE SPACES.                 
002050     03  MD-Total-Revenue        PIC ZZZZZZZZ9.99-.                      
002060     03  FILLER                  PIC X(1)  VALUE SPACES.                 
002070     03  MD-Avg-Order-Value      PIC ZZZZZZ9.99-.                        
002080     03  FILLER                  PIC X(1)  VALUE SPACES.                 
002090     03  MD-Before-Peak          PIC ZZZ9.                               
002100     03  FILLER                  PIC X(2)  VALUE SPACES.                 
002110     03  MD-Peak                 PIC ZZZ9.                               
002120     03  FILLER                  PIC X(2)  VALUE SPACES.                 
002130     03  MD-After-Peak           PIC ZZZ9.                               
002140     03  FILLER                  PIC X(2)  VALUE SPACES.                 
002150     03  MD-Delivery             PIC ZZZ9.                               
002160     03  FILLER                  PIC X(2)  VALUE SPACES.                 
002170     03  MD-Pickup               PIC ZZZ9.                               
002180     03  FILLER                  PIC X(2)  VALUE SPACES.                 
002190     03  MD-Peak-Hour            PIC Z9.                                 
002200     03  FILLER                  PIC X(13) VALUE SPACES.                 
002210*                                                                        
002220 01  WS-No-Metrics-Line.                                                 
002230     03  FILLER                  PIC X(10) VALUE SPACES.                 
002240     03  FILLER                  PIC X(40) VALUE                         
002250             "NO ORDERS RECORDED FOR THIS RESTAURANT.".                  
002260     03  FILLER                  PIC X(46) VALUE SPACES.                 
002270*                                                                        
002280 01  WS-Blank-Line                PIC X(96) VALUE SPACES.                
002290*                                                                        
002300 LINKAGE SECTION.                                                        
002310*----------------                                                        
002320*                                                                        
002330 01  LK-Run-Summary-Table.                                               
002340     03  LK-Run-Summary-Row      OCCURS 200 TIMES                        
002350                                  INDEXED BY LK-Sum-Ix.                  
002360         05  LK-Sum-Rest-Id       PIC 9(9).                              
002370         05  LK-Sum-Rest-Name     PIC X(30).                             
002380         05  LK-Sum-Orders-Read   PIC 9(7)     COMP.                     
002390         05  LK-Sum-New-Synced    PIC 9(7)     COMP.                     
002400         05  LK-Sum-Dups-Skipped  PIC 9(7)     COMP.                     
002410         05  LK-Sum-Errors        PIC 9(7)     COMP.                     
002420         05  LK-Sum-Last-Order-Id PIC 9(9)     COMP.                     
002430         05  LK-Sum-Last-Order-Dt PIC 9(8)     COMP.                     
002440*                                                                        
002450 01  LK-Table-Ix                  PIC 9(3)   COMP.                       
002460*                                                                        
002470 01  LK-Run-Date                  PIC 9(8)   COMP.                       
002480*                                                                        
002490 PROCEDURE DIVISION USING LK-Run-Summary-Table                           
002500                           LK-Table-Ix                                   
002510                           LK-Run-Date.                                  
002520*========================================================                
002530*                                                                        
002540 OR900-Main-Control.                                                     
002550     OPEN     OUTPUT RUN-REPORT-FILE.                                    
002560     OPEN     INPUT  FACT-REST-METRICS-FILE.                             
002570     PERFORM  OR910-Resolve-Run-Date-Key.                                
002580     PERFORM  OR920-Print-Sync-Section.                                  
002590     PERFORM  OR940-Print-Metrics-Section.                               
002600     CLOSE    RUN-REPORT-FILE                                            
002610              FACT-REST-METRICS-FILE.                                    
002620     GOBACK.                                                             
002630*                                                                        
002640*  Gets the run date's own Datetime-Dim surrogate key so the             
002650*  metrics section can read Fact-Restaurant-Metrics direct on            
002660*  its composite key instead of scanning the whole file.                 
002670*                                                                        
002680 OR910-Resolve-Run-Date-Key.                                             
002690     COMPUTE  OR-Order-Ts = LK-Run-Date * 1000000.                       
002700     MOVE     1 TO WS-Module-Function.                                   
002710     CALL     "ORDTDIM" USING WS-Module-Function                         
002720                               OR-Order-Detail-Record                    
002730                               WS-Run-Datetime-Key.                      
002740     MOVE     LK-Run-Date TO WS-Run-Date-Disp.                           
002750     MOVE     SPACES TO WS-900-Trace-Line.                               
002760     STRING   "OR910 RUN DATE " WS-Rdp-Year "-" WS-Rdp-Month             
002770              "-" WS-Rdp-Day " KEY " WS-Run-Datetime-Key                 
002780              DELIMITED BY SIZE INTO WS-900-Trace-Line.                  
002790     DISPLAY  WS-900-Trace-Line.                                         
002800 OR910-Exit.                                                             
002810     EXIT.                                                               
002820*                                                                        
002830 OR920-Print-Sync-Section.                                               
002840     MOVE     LK-Run-Date TO H1-Run-Date.                                
002850     WRITE    OR-Report-Line FROM WS-Heading-1                           
002860              AFTER ADVANCING C01.                                       
002870     WRITE    OR-Report-Line FROM WS-Heading-2                           
002880              AFTER ADVANCING 2 LINES.                                   
002890     PERFORM  OR925-Print-One-Sync-Row THRU OR925-Exit                   
002900              VARYING LK-Sum-Ix FROM 1 BY 1                              
002910              UNTIL LK-Sum-Ix > LK-Table-Ix.                             
002920 OR920-Exit.                                                             
002930     EXIT.                                                               
002940*                                                                        
002950 OR925-Print-One-Sync-Row.                                               
002960     MOVE     LK-Sum-Rest-Id       (LK-Sum-Ix) TO SD-Rest-Id.            
002970     MOVE     LK-Sum-Rest-Name     (LK-Sum-Ix) TO SD-Rest-Name.          
002980     MOVE     LK-Sum-Orders-Read   (LK-Sum-Ix) TO SD-Orders-Read.        
002990     MOVE     LK-Sum-New-Synced    (LK-Sum-Ix) TO SD-New-Synced.         
003000     MOVE     LK-Sum-Dups-Skipped  (LK-Sum-Ix) TO SD-Dups-Skipped.       
003010     MOVE     LK-Sum-Errors        (LK-Sum-Ix) TO SD-Errors.             
003020     MOVE     LK-Sum-Last-Order-Id (LK-Sum-Ix) TO SD-Last-Order-Id.      
003030     MOVE     LK-Sum-Last-Order-Dt (LK-Sum-Ix) TO SD-Last-Order-Dt       
003040                                                   WS-Last-Ord-Dt-Disp.  
003050     WRITE    OR-Report-Line FROM WS-Sync-Detail                         
003060              AFTER ADVANCING 1 LINE.                                    
003070     MOVE     SPACES TO WS-900-Trace-Line.                               
003080     STRING   "OR925 REST " LK-Sum-Rest-Id (LK-Sum-Ix)                   
003090              " LAST ORD DT " WS-Lop-Year "-" WS-Lop-Month               
003100              "-" WS-Lop-Day                                             
003110              DELIMITED BY SIZE INTO WS-900-Trace-Line.                  
003120     DISPLAY  WS-900-Trace-Line.                                         
003130 OR925-Exit.                                                             
003140     EXIT.                                                               
003150*                                                                        
003160 OR940-Print-Metrics-Section.                                            
003170     MOVE     LK-Run-Date TO H3-Run-Date.                                
003180     WRITE    OR-Report-Line FROM WS-Blank-Line                          
003190              AFTER ADVANCING 2 LINES.                                   
003200     WRITE    OR-Report-Line FROM WS-Heading-3                           
003210              AFTER ADVANCING 1 LINE.                                    
003220     WRITE    OR-Report-Line FROM WS-Heading-4                           
003230              AFTER ADVANCING 2 LINES.                                   
003240     PERFORM  OR945-Print-One-Metric-Row THRU OR945-Exit                 
003250              VARYING LK-Sum-Ix FROM 1 BY 1                              
003260              UNTIL LK-Sum-Ix > LK-Table-Ix.                             
003270 OR940-Exit.                                                             
003280     EXIT.                                                               
003290*                                                                        
003300 OR945-Print-One-Metric-Row.                                             
003310     MOVE     LK-Sum-Rest-Id (LK-Sum-Ix) TO RM-Restaurant-Key.           
003320     MOVE     WS-Run-Datetime-Key        TO RM-Datetime-Key.             
003330     READ     FACT-REST-METRICS-FILE KEY IS RM-Rest-Date-Key             
003340              INVALID KEY                                                
003350                 MOVE LK-Sum-Rest-Id (LK-Sum-Ix) TO MD-Rest-Id           
003360                 WRITE OR-Report-Line FROM WS-No-Metrics-Line            
003370                       AFTER ADVANCING 1 LINE                            
003380              NOT INVALID KEY                                            
003390                 PERFORM OR950-Move-Metric-Fields                        
003400                 WRITE OR-Report-Line FROM WS-Metric-Detail              
003410                       AFTER ADVANCING 1 LINE                            
003420     END-READ.                                                           
003430 OR945-Exit.                                                             
003440     EXIT.                                                               
003450*                                                                        
003460 OR950-Move-Metric-Fields.                                               
003470     MOVE     RM-Restaurant-Key       TO MD-Rest-Id.                     
003480     MOVE     RM-Total-Orders         TO MD-Total-Orders.                
003490     MOVE     RM-Total-Revenue        TO MD-Total-Revenue                
003500                                          WS-Revenue-Disp.               
003510     MOVE     SPACES TO WS-900-Trace-Line.                               
003520     STRING   "OR950 REST " RM-Restaurant-Key                            
003530              " REVENUE " WS-Rvp-Whole "." WS-Rvp-Cents                  
003540              DELIMITED BY SIZE INTO WS-900-Trace-Line.                  
003550     DISPLAY  WS-900-Trace-Line.                                         
003560     MOVE     RM-Avg-Order-Value      TO MD-Avg-Order-Value.             
003570     MOVE     RM-Before-Peak-Orders   TO MD-Before-Peak.                 
003580     MOVE     RM-Peak-Orders          TO MD-Peak.                        
003590     MOVE     RM-After-Peak-Orders    TO MD-After-Peak.                  
003600     MOVE     RM-Delivery-Orders      TO MD-Delivery.                    
003610     MOVE     RM-Pickup-Orders        TO MD-Pickup.                      
003620     MOVE     RM-Peak-Hour            TO MD-Peak-Hour.                   
003630 OR950-Exit.                                                             
003640     EXIT.                                                               
003650*                                                                        
