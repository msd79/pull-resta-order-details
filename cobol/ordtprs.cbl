000100*****************************************************************        
000110*                                                                *       
000120*                 Date Parse - Epoch Millis Conversion           *       
000130*         Converts the feed's epoch-millisecond date token      *        
000140*         to a calendar date-time, and back again               *        
000150*                                                                *       
000160*****************************************************************        
000170*                                                                        
000180 IDENTIFICATION          DIVISION.                                       
000190*===============================                                         
000200*                                                                        
000210      PROGRAM-ID.         ORDTPRS.                                       
000220      AUTHOR.             S K Ahmed.                                     
000230      INSTALLATION.       Applewood Computers.                           
000240      DATE-WRITTEN.       09/02/1990.                                    
000250      DATE-COMPILED.                                                     
000260      SECURITY.           Copyright (C) 1990-2026 & later, Vincent       
000270                           Bryan Coen.  Distributed under the GNU        
000280                           General Public License.  See the file         
000290                           COPYING for details.                          
000300*                                                                        
000310*    Remarks.            Converts the ".NET /Date(ms)/" style            
000320*                        epoch-millisecond token carried by the          
000330*                        upstream feed into a calendar date-time,        
000340*                        and the reverse conversion used by ordtdim      
000350*                        to turn a generation-range boundary back        
000360*                        into epoch millis.  All arithmetic is by        
000370*                        Julian day number - no intrinsic FUNCTIONs      
000380*                        are used, per the house no-FUNCTIONs rule       
000390*                        kept since before maps04 was converted.         
000400*                        An epoch-ms value of zero is treated as         
000410*                        null and passed straight through as a           
000420*                        zero calendar value both ways.                  
000430*                                                                        
000440*    Called by.          ORDTDIM.                                        
000450*                                                                        
000460* Changes:                                                               
000470* 09/02/90 ska -        Created - lifted the Julian day routine          
000480*                       out of the old payroll date ageing code,         
000490*                       cleaned up for general calendar use.             
000500* 14/08/97 ska -    .01 Added the reverse (calendar to epoch)            
000510*                       entry point for the pension-age report.          
000520* 02/02/99 ska - Y2K.   Century term in the Julian day formula is        
000530*                       unconditional on full CCYY already, no           
000540*                       change needed.  Tested 1999/2000/2001            
000550*                       rollover by hand.                                
000560* 25/11/25 vbc -    .02 Taken over into ACAS OR series for the           
000570*                       datetime dimension build, function-code          
000580*                       interface added, ticket OR-104.                  
000590* 09/02/26 vbc -    .03 Added trace lines to both conversion             
000600*                       directions - support kept mis-reading feed       
000610*                       tokens as seconds rather than millis, OR-162.    
000620*                                                                        
000630*****************************************************************        
000640*                                                                        
000650 ENVIRONMENT              DIVISION.                                      
000660*================================                                        
000670*                                                                        
000680 CONFIGURATION            SECTION.                                       
000690 SPECIAL-NAMES.                                                          
000700     C01 IS TOP-OF-FORM                                                  
000710     CLASS DIGIT IS "0" THRU "9".                                        
000720*                                                                        
000730 DATA                     DIVISION.                                      
000740*================================                                        
000750*                                                                        
000760 WORKING-STORAGE SECTION.                                                
000770*-----------------------                                                 
000780*                                                                        
000790 77  Prog-Name                PIC X(15) VALUE "ORDTPRS (1.0.02)".        
000800*                                                                        
000810 COPY "wscdat.cob".                                                      
000820*                                                                        
000830 01  WS-Work-Fields.                                                     
000840     03  WS-Wrk-A              PIC S9(8) COMP.                           
000850     03  WS-Wrk-B              PIC S9(8) COMP.                           
000860     03  WS-Wrk-C              PIC S9(8) COMP.                           
000870     03  WS-Wrk-D              PIC S9(8) COMP.                           
000880     03  WS-Wrk-Secs-Of-Day    PIC 9(5)  COMP.                           
000890     03  FILLER                PIC X(4).                                 
000900*                                                                        
000910*  Display work copies for the trace lines below - LK-Epoch-Ms and       
000920*  LK-Calendar-Ts themselves stay COMP for the caller's interface.       
000930*                                                                        
000940 01  WS-Cal-Trace-Disp           PIC 9(14).                              
000950 01  WS-Cal-Trace-Parts REDEFINES WS-Cal-Trace-Disp.                     
000960     03  WS-Ctp-Date8              PIC 9(8).                             
000970     03  WS-Ctp-Time6               PIC 9(6).                            
000980*                                                                        
000990 01  WS-Ms-Trace-Disp             PIC 9(14).                             
001000 01  WS-Ms-Trace-Parts  REDEFINES WS-Ms-Trace-Disp.                      
001010     03  WS-Mtp-Secs                PIC 9(11).                           
001020     03  WS-Mtp-Millis               PIC 9(3).                           
001030*                                                                        
001040 01  WS-Dp-Trace-Line              PIC X(60).                            
001050*                                                                        
001060*                                                                        
001070*  Display copy of the seconds-of-day work figure, split so the          
001080*  trace line below can show it as a day-fraction and a spare            
001090*  digit rather than one five-digit run-on figure.                       
001100*                                                                        
001110 01  WS-Secs-Of-Day-Disp           PIC 9(5).                             
001120 01  WS-Sod-Parts        REDEFINES WS-Secs-Of-Day-Disp.                  
001130     03  WS-Sodp-Hi                 PIC 9(4).                            
001140     03  WS-Sodp-Lo                 PIC 9.                               
001150*                                                                        
001160 LINKAGE SECTION.                                                        
001170*----------------                                                        
001180*                                                                        
001190 01  LK-Function                 PIC 9      COMP.                        
001200     88  Lk-Fn-Ms-To-Cal          VALUE 1.                               
001210     88  Lk-Fn-Cal-To-Ms          VALUE 2.                               
001220*                                                                        
001230 01  LK-Epoch-Ms                 PIC 9(14)  COMP.                        
001240 01  LK-Calendar-Ts               PIC 9(14)  COMP.                       
001250*                                                                        
001260 PROCEDURE DIVISION USING LK-Function                                    
001270                           LK-Epoch-Ms                                   
001280                           LK-Calendar-Ts.                               
001290*========================================================                
001300*                                                                        
001310 DP010-Main-Control.                                                     
001320     IF       Lk-Fn-Ms-To-Cal                                            
001330              PERFORM DP020-Ms-To-Calendar                               
001340     ELSE                                                                
001350              PERFORM DP040-Calendar-To-Ms                               
001360     END-IF.                                                             
001370     GOBACK.                                                             
001380*                                                                        
001390*  Millis to calendar - null (zero) passes straight through.             
001400*                                                                        
001410 DP020-Ms-To-Calendar.                                                   
001420     IF       LK-Epoch-Ms = 0                                            
001430              MOVE 0 TO LK-Calendar-Ts                                   
001440              GO TO DP020-Exit.                                          
001450     MOVE     LK-Epoch-Ms TO WS-Ms-Trace-Disp.                           
001460     MOVE     SPACES TO WS-Dp-Trace-Line.                                
001470     STRING   "DP020 MS IN " WS-Mtp-Secs "." WS-Mtp-Millis               
001480              DELIMITED BY SIZE INTO WS-Dp-Trace-Line.                   
001490     DISPLAY  WS-Dp-Trace-Line.                                          
001500     COMPUTE  WS-Epoch-Secs = LK-Epoch-Ms / 1000.                        
001510     COMPUTE  WS-Epoch-Days = WS-Epoch-Secs / 86400.                     
001520     COMPUTE  WS-Wrk-Secs-Of-Day =                                       
001530              WS-Epoch-Secs - (WS-Epoch-Days * 86400).                   
001540     MOVE     WS-Wrk-Secs-Of-Day TO WS-Secs-Of-Day-Disp.                 
001550     COMPUTE  WS-Julian-Day-No = WS-Epoch-Days + 2440588.                
001560     PERFORM  DP030-Julian-To-Calendar.                                  
001570     COMPUTE  LK-Calendar-Ts =                                           
001580              (WS-Cal-Date9 * 1000000)                                   
001590              + ((WS-Wrk-Secs-Of-Day / 3600)       * 10000)              
001600              + (((WS-Wrk-Secs-Of-Day / 60) -                            
001610                  ((WS-Wrk-Secs-Of-Day / 3600) * 60)) * 100)             
001620              + (WS-Wrk-Secs-Of-Day -                                    
001630                  ((WS-Wrk-Secs-Of-Day / 60) * 60)).                     
001640     MOVE     LK-Calendar-Ts TO WS-Cal-Trace-Disp.                       
001650     MOVE     SPACES TO WS-Dp-Trace-Line.                                
001660     STRING   "DP020 CAL OUT " WS-Ctp-Date8 "-" WS-Ctp-Time6             
001670              " (SECS-FIG " WS-Sodp-Hi "." WS-Sodp-Lo ")"                
001680              DELIMITED BY SIZE INTO WS-Dp-Trace-Line.                   
001690     DISPLAY  WS-Dp-Trace-Line.                                          
001700 DP020-Exit.                                                             
001710     EXIT.                                                               
001720*                                                                        
001730*  Julian day number to Y/M/D - standard calendar algorithm,             
001740*  shared with orbhol and ordtdim via the perform below.                 
001750*                                                                        
001760 DP030-Julian-To-Calendar.                                               
001770     COMPUTE  WS-Julian-A = WS-Julian-Day-No + 32044.                    
001780     COMPUTE  WS-Julian-B = ((WS-Julian-A * 4) + 3) / 146097.            
001790     COMPUTE  WS-Julian-C =                                              
001800              WS-Julian-A - ((WS-Julian-B * 146097) / 4).                
001810     COMPUTE  WS-Julian-D = ((WS-Julian-C * 4) + 3) / 1461.              
001820     COMPUTE  WS-Julian-E =                                              
001830              WS-Julian-C - ((WS-Julian-D * 1461) / 4).                  
001840     COMPUTE  WS-Julian-M = ((WS-Julian-E * 5) + 2) / 153.               
001850     COMPUTE  WS-Cal-Day =                                               
001860              WS-Julian-E - (((WS-Julian-M * 153) + 2) / 5) + 1.         
001870     COMPUTE  WS-Cal-Month =                                             
001880              WS-Julian-M + 3 - (12 * (WS-Julian-M / 10)).               
001890     COMPUTE  WS-Cal-Year =                                              
001900              (WS-Julian-B * 100) + WS-Julian-D - 4800                   
001910              + (WS-Julian-M / 10).                                      
001920 DP030-Exit.                                                             
001930     EXIT.                                                               
001940*                                                                        
001950*  Calendar to millis - the reverse conversion, used by ordtdim          
001960*  to turn a generation-range calendar boundary back into epoch          
001970*  millis for comparison with the feed's raw tokens.                     
001980*                                                                        
001990 DP040-Calendar-To-Ms.                                                   
002000     IF       LK-Calendar-Ts = 0                                         
002010              MOVE 0 TO LK-Epoch-Ms                                      
002020              GO TO DP040-Exit.                                          
002030     COMPUTE  WS-Cal-Date9 = LK-Calendar-Ts / 1000000.                   
002040     COMPUTE  WS-Wrk-D =                                                 
002050              LK-Calendar-Ts - (WS-Cal-Date9 * 1000000).                 
002060     PERFORM  DP050-Calendar-To-Julian.                                  
002070     COMPUTE  WS-Epoch-Days = WS-Julian-Day-No - 2440588.                
002080     COMPUTE  WS-Wrk-Secs-Of-Day =                                       
002090              ((WS-Wrk-D / 10000) * 3600)                                
002100              + ((((WS-Wrk-D / 100) - ((WS-Wrk-D / 10000) * 100))        
002110                   * 60))                                                
002120              + (WS-Wrk-D - ((WS-Wrk-D / 100) * 100)).                   
002130     COMPUTE  LK-Epoch-Ms =                                              
002140              (WS-Epoch-Days * 86400000)                                 
002150              + (WS-Wrk-Secs-Of-Day * 1000).                             
002160 DP040-Exit.                                                             
002170     EXIT.                                                               
002180*                                                                        
002190 DP050-Calendar-To-Julian.                                               
002200     COMPUTE  WS-Wrk-A = (14 - WS-Cal-Month) / 12.                       
002210     COMPUTE  WS-Wrk-B = WS-Cal-Year + 4800 - WS-Wrk-A.                  
002220     COMPUTE  WS-Wrk-C = WS-Cal-Month + (12 * WS-Wrk-A) - 3.             
002230     COMPUTE  WS-Julian-Day-No =                                         
002240              WS-Cal-Day                                                 
002250              + ((153 * WS-Wrk-C) + 2) / 5                               
002260              + (365 * WS-Wrk-B)                                         
002270              + (WS-Wrk-B / 4)                                           
002280              - (WS-Wrk-B / 100)                                         
002290              + (WS-Wrk-B / 400)                                         
002300              - 32045.                                                   
002310 DP050-Exit.                                                             
002320     EXIT.                                                               
002330*                                                                        
