000100*****************************************************************        
000110*                                                                *       
000120*                Sync Checkpoint - Per-Restaurant                *       
000130*         Get, should-process test and advance for the          *        
000140*         per-restaurant last-order checkpoint                  *        
000150*                                                                *       
000160*****************************************************************        
000170*                                                                        
000180 IDENTIFICATION          DIVISION.                                       
000190*===============================                                         
000200*                                                                        
000210      PROGRAM-ID.         ORTRK.                                         
000220      AUTHOR.             D M Fenwick.                                   
000230      INSTALLATION.       Applewood Computers.                           
000240      DATE-WRITTEN.       05/11/1987.                                    
000250      DATE-COMPILED.                                                     
000260      SECURITY.           Copyright (C) 1987-2026 & later, Vincent       
000270                           Bryan Coen.  Distributed under the GNU        
000280                           General Public License.  See the file         
000290                           COPYING for details.                          
000300*                                                                        
000310*    Remarks.            Owns the Sync-Checkpoint indexed file,          
000320*                        one record per restaurant.  Function 1          
000330*                        gets or creates the checkpoint for the          
000340*                        restaurant named in the order-detail record     
000350*                        passed in; function 2 tests whether the         
000360*                        candidate order id/timestamp is newer than      
000370*                        the checkpoint; function 3 advances the         
000380*                        checkpoint to the candidate; function 9         
000390*                        closes the file at end of run.                  
000400*                                                                        
000410*    Called by.          OR000.                                          
000420*                                                                        
000430*    Files used.         Sync-Checkpoint-File  (indexed, dynamic)        
000440*                                                                        
000450* Changes:                                                               
000460* 05/11/87 dmf -        Created.                                         
000470* 30/01/99 dmf - Y2K.   Checkpoint dates held full CCYYMMDD already,     
000480*                       reset value changed from 900101 to 19000101      
000490*                       at the same time, no further change needed.      
000500* 24/11/25 vbc -    .01 Taken over into ACAS OR series, function-        
000510*                       code interface tidied to match the rest of       
000520*                       the pipeline, ticket OR-101.                     
000530* 08/12/25 vbc -    .02 Set-to-date resync entry point added for         
000540*                       the month-end re-pull, OR-127 - finds the        
000550*                       newest synced order strictly before the          
000560*                       target date.                                     
000570* 09/02/26 vbc -    .03 Added trace lines at the should-process          
000580*                       test and the advance - support could not         
000590*                       tell from the run log why a restaurant's         
000600*                       checkpoint had stuck on an old order, OR-162.    
000610*                                                                        
000620*****************************************************************        
000630*                                                                        
000640 ENVIRONMENT              DIVISION.                                      
000650*================================                                        
000660*                                                                        
000670 CONFIGURATION            SECTION.                                       
000680 SPECIAL-NAMES.                                                          
000690     C01 IS TOP-OF-FORM                                                  
000700     CLASS DIGIT IS "0" THRU "9".                                        
000710*                                                                        
000720 INPUT-OUTPUT             SECTION.                                       
000730 FILE-CONTROL.                                                           
000740     SELECT SYNC-CHECKPOINT-FILE ASSIGN TO "ORCKPT"                      
000750            ORGANIZATION        IS INDEXED                               
000760            ACCESS MODE         IS DYNAMIC                               
000770            RECORD KEY          IS OT-Restaurant-Id                      
000780            FILE STATUS         IS WS-Ockp-Status.                       
000790*                                                                        
000800 DATA                     DIVISION.                                      
000810*================================                                        
000820*                                                                        
000830 FILE SECTION.                                                           
000840*                                                                        
000850 FD  SYNC-CHECKPOINT-FILE.                                               
000860 COPY "wsortrk.cob".                                                     
000870*                                                                        
000880 WORKING-STORAGE SECTION.                                                
000890*-----------------------                                                 
000900*                                                                        
000910 77  Prog-Name                PIC X(15) VALUE "ORTRK (1.0.02)".          
000920*                                                                        
000930 01  WS-File-Status.                                                     
000940     03  WS-Ockp-Status       PIC XX.                                    
000950         88  Ockp-Ok          VALUE "00".                                
000960         88  Ockp-Not-Found   VALUE "23".                                
000970*                                                                        
000980 01  WS-First-Call             PIC X      VALUE "Y".                     
000990     88  First-Call            VALUE "Y".                                
001000*                                                                        
001010 01  WS-Reset-Date             PIC 9(14) COMP VALUE 19000101000000.      
001020 01  WS-Order-Date-Only        PIC 9(8)  COMP.                           
001030 01  WS-Ckpt-Date-Only         PIC 9(8)  COMP.                           
001040*                                                                        
001050*  Display work fields for the trace lines below - WS-Order-Date-        
001060*  Only/WS-Ckpt-Date-Only and OT-Last-Order-Ts stay as they are,         
001070*  the comparison fields tk030/tk040 depend on.                          
001080*                                                                        
001090 01  WS-Tk-Candidate-Disp          PIC 9(14).                            
001100 01  WS-Tk-Candidate-Parts REDEFINES WS-Tk-Candidate-Disp.               
001110     03  WS-Tcp-Date8                 PIC 9(8).                          
001120     03  WS-Tcp-Time6                 PIC 9(6).                          
001130*                                                                        
001140 01  WS-Tk-Ckpt-Disp                PIC 9(14).                           
001150 01  WS-Tk-Ckpt-Parts      REDEFINES WS-Tk-Ckpt-Disp.                    
001160     03  WS-Tkp-Date8                  PIC 9(8).                         
001170     03  WS-Tkp-Time6                  PIC 9(6).                         
001180*                                                                        
001190 01  WS-Tk-Name-Work                 PIC X(30).                          
001200 01  WS-Tk-Name-Parts      REDEFINES WS-Tk-Name-Work.                    
001210     03  WS-Tnp-First                   PIC X(15).                       
001220     03  WS-Tnp-Last                    PIC X(15).                       
001230*                                                                        
001240 01  WS-Tk-Trace-Line                PIC X(60).                          
001250*                                                                        
001260 LINKAGE SECTION.                                                        
001270*----------------                                                        
001280*                                                                        
001290 COPY "wsckln.cob".                                                      
001300 COPY "wsordet.cob".                                                     
001310*                                                                        
001320 PROCEDURE DIVISION USING WS-Checkpoint-Linkage                          
001330                           OR-Order-Detail-Record.                       
001340*========================================================                
001350*                                                                        
001360 TK010-Main-Control.                                                     
001370     IF       First-Call                                                 
001380              OPEN I-O SYNC-CHECKPOINT-FILE                              
001390              MOVE "N" TO WS-First-Call.                                 
001400     MOVE     "N" TO WS-Ckpt-Result.                                     
001410     IF       Ckpt-Fn-Get                                                
001420              PERFORM TK020-Get-Checkpoint                               
001430     ELSE IF  Ckpt-Fn-Should-Process                                     
001440              PERFORM TK030-Should-Process                               
001450     ELSE IF  Ckpt-Fn-Advance                                            
001460              PERFORM TK040-Advance-Checkpoint                           
001470     ELSE IF  Ckpt-Fn-Close                                              
001480              PERFORM TK090-Close-File                                   
001490     END-IF.                                                             
001500     GOBACK.                                                             
001510*                                                                        
001520*  Get-or-create - reads the checkpoint for this restaurant into         
001530*  OR-Checkpoint-Record; if none exists yet, builds a reset record       
001540*  and writes it so later advances have a row to rewrite.                
001550*                                                                        
001560 TK020-Get-Checkpoint.                                                   
001570     MOVE     OR-Restaurant-Id TO OT-Restaurant-Id.                      
001580     READ     SYNC-CHECKPOINT-FILE                                       
001590              INVALID KEY                                                
001600                 PERFORM TK025-Create-Checkpoint.                        
001610 TK020-Exit.                                                             
001620     EXIT.                                                               
001630*                                                                        
001640 TK025-Create-Checkpoint.                                                
001650     MOVE     OR-Restaurant-Id   TO OT-Restaurant-Id.                    
001660     MOVE     OR-Restaurant-Name TO OT-Restaurant-Name.                  
001670     MOVE     0                 TO OT-Last-Order-Id.                     
001680     MOVE     WS-Reset-Date     TO OT-Last-Order-Ts.                     
001690     MOVE     0                 TO OT-Last-Sync-Ts.                      
001700     MOVE     0                 TO OT-Total-Orders-Synced.               
001710     WRITE    OR-Checkpoint-Record.                                      
001720 TK025-Exit.                                                             
001730     EXIT.                                                               
001740*                                                                        
001750*  Should-process - new iff candidate date/id strictly newer than        
001760*  the checkpoint by (date, id) ordering.  OR-Checkpoint-Record is       
001770*  already positioned from the TK020 get earlier in this                 
001780*  restaurant's group.                                                   
001790*                                                                        
001800 TK030-Should-Process.                                                   
001810     COMPUTE  WS-Order-Date-Only = WS-Ckpt-Candidate-Ts / 1000000.       
001820     COMPUTE  WS-Ckpt-Date-Only  = OT-Last-Order-Ts     / 1000000.       
001830     IF       WS-Order-Date-Only > WS-Ckpt-Date-Only                     
001840              MOVE "Y" TO WS-Ckpt-Result                                 
001850     ELSE                                                                
001860              IF WS-Order-Date-Only = WS-Ckpt-Date-Only                  
001870                 AND WS-Ckpt-Candidate-Id > OT-Last-Order-Id             
001880                 MOVE "Y" TO WS-Ckpt-Result                              
001890              END-IF                                                     
001900     END-IF.                                                             
001910     MOVE     WS-Ckpt-Candidate-Ts TO WS-Tk-Candidate-Disp.              
001920     MOVE     OT-Last-Order-Ts     TO WS-Tk-Ckpt-Disp.                   
001930     MOVE     SPACES TO WS-Tk-Trace-Line.                                
001940     STRING   "TK030 CANDIDATE " WS-Tcp-Date8 "-" WS-Tcp-Time6           
001950              " CKPT " WS-Tkp-Date8 "-" WS-Tkp-Time6                     
001960              " RESULT " WS-Ckpt-Result                                  
001970              DELIMITED BY SIZE INTO WS-Tk-Trace-Line.                   
001980     DISPLAY  WS-Tk-Trace-Line.                                          
001990 TK030-Exit.                                                             
002000     EXIT.                                                               
002010*                                                                        
002020*  Advance - only called by or000 when the candidate is the best         
002030*  seen for the restaurant, so no re-test of newer-than is done          
002040*  here; rewrites the row in place.                                      
002050*                                                                        
002060 TK040-Advance-Checkpoint.                                               
002070     MOVE     OR-Restaurant-Id TO OT-Restaurant-Id.                      
002080     READ     SYNC-CHECKPOINT-FILE                                       
002090              INVALID KEY PERFORM TK025-Create-Checkpoint.               
002100     MOVE     WS-Ckpt-Candidate-Id TO OT-Last-Order-Id.                  
002110     MOVE     WS-Ckpt-Candidate-Ts TO OT-Last-Order-Ts.                  
002120     ACCEPT   OT-Last-Sync-Ts FROM DATE YYYYMMDD.                        
002130     ADD      WS-Ckpt-Synced-Count TO OT-Total-Orders-Synced.            
002140     REWRITE  OR-Checkpoint-Record                                       
002150              INVALID KEY WRITE OR-Checkpoint-Record.                    
002160     MOVE     OT-Last-Order-Ts   TO WS-Tk-Candidate-Disp.                
002170     MOVE     OT-Restaurant-Name TO WS-Tk-Name-Work.                     
002180     MOVE     SPACES TO WS-Tk-Trace-Line.                                
002190     STRING   "TK040 ADVANCED " WS-Tnp-First                             
002200              " TO " WS-Tcp-Date8 "-" WS-Tcp-Time6                       
002210              DELIMITED BY SIZE INTO WS-Tk-Trace-Line.                   
002220     DISPLAY  WS-Tk-Trace-Line.                                          
002230 TK040-Exit.                                                             
002240     EXIT.                                                               
002250*                                                                        
002260 TK090-Close-File.                                                       
002270     IF       NOT First-Call                                             
002280              CLOSE SYNC-CHECKPOINT-FILE.                                
002290 TK090-Exit.                                                             
002300     EXIT.                                                               
002310*                                                                        
