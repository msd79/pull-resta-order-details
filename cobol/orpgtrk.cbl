000100*****************************************************************        
000110*                                                                *       
000120*              Page Tracker - Legacy Per-Company Checkpoint      *       
000130*         Carried forward from the old paging-based feed        *        
000140*                                                                *       
000150*****************************************************************        
000160*                                                                        
000170 IDENTIFICATION          DIVISION.                                       
000180*===============================                                         
000190*                                                                        
000200      PROGRAM-ID.         ORPGTRK.                                       
000210      AUTHOR.             D M Fenwick.                                   
000220      INSTALLATION.       Applewood Computers.                           
000230      DATE-WRITTEN.       06/11/1987.                                    
000240      DATE-COMPILED.                                                     
000250      SECURITY.           Copyright (C) 1987-2026 & later, Vincent       
000260                           Bryan Coen.  Distributed under the GNU        
000270                           General Public License.  See the file         
000280                           COPYING for details.                          
000290*                                                                        
000300*    Remarks.            Legacy per-company page-index checkpoint,       
000310*                        kept running alongside the restaurant-level     
000320*                        Sync-Checkpoint while the old feed-paging       
000330*                        reports are reconciled.  Function 1 gets or     
000340*                        creates the tracker and returns the page        
000350*                        index to resume at; function 3 overwrites       
000360*                        the stored index; function 9 closes the         
000370*                        file at end of run.                             
000380*                                                                        
000390*    Called by.          OR000.                                          
000400*                                                                        
000410*    Files used.         Page-Tracker-File  (indexed, dynamic)           
000420*                                                                        
000430* Changes:                                                               
000440* 06/11/87 dmf -        Created.                                         
000450* 30/01/99 dmf - Y2K.   Last-updated field holds full CCYYMMDDHHMMSS     
000460*                       already, nothing to change.                      
000470* 24/11/25 vbc -    .01 Taken over into ACAS OR series, ticket           
000480*                       OR-108 - get-resume rule (index 1 stays at       
000490*                       1, else back up one page) carried over           
000500*                       unchanged from the old page_tracker module.      
000510* 09/02/26 vbc -    .02 Added a trace line at get-or-create - the        
000520*                       legacy page index was drifting and nobody        
000530*                       could tell from the run log which company        
000540*                       had backed up, ticket OR-162.                    
000550*                                                                        
000560* 09/08/26 vbc -    .03 Added a distinct Update function (3) - get       
000570*                       was silently REWRITEing the stored index on      
000580*                       every call, so two gets in a row without an      
000590*                       intervening update quietly backed the page up    
000600*                       twice.  Get is now read-only; update overwrites  
000610*                       the index and errors if the company record is    
000620*                       missing, ticket OR-172.                          
000630*                                                                        
000640*****************************************************************        
000650*                                                                        
000660 ENVIRONMENT              DIVISION.                                      
000670*================================                                        
000680*                                                                        
000690 CONFIGURATION            SECTION.                                       
000700 SPECIAL-NAMES.                                                          
000710     C01 IS TOP-OF-FORM                                                  
000720     CLASS DIGIT IS "0" THRU "9".                                        
000730*                                                                        
000740 INPUT-OUTPUT             SECTION.                                       
000750 FILE-CONTROL.                                                           
000760     SELECT PAGE-TRACKER-FILE    ASSIGN TO "ORPGTK"                      
000770            ORGANIZATION        IS INDEXED                               
000780            ACCESS MODE         IS DYNAMIC                               
000790            RECORD KEY          IS PT-Company-Id                         
000800            FILE STATUS         IS WS-Optk-Status.                       
000810*                                                                        
000820 DATA                     DIVISION.                                      
000830*================================                                        
000840*                                                                        
000850 FILE SECTION.                                                           
000860*                                                                        
000870 FD  PAGE-TRACKER-FILE.                                                  
000880 COPY "wsorpgt.cob".                                                     
000890*                                                                        
000900 WORKING-STORAGE SECTION.                                                
000910*-----------------------                                                 
000920*                                                                        
000930 77  Prog-Name               PIC X(15) VALUE "ORPGTRK (1.0.01)".         
000940*                                                                        
000950 01  WS-File-Status.                                                     
000960     03  WS-Optk-Status      PIC XX.                                     
000970         88  Optk-Ok         VALUE "00".                                 
000980     03  FILLER               PIC X(8).                                  
000990*                                                                        
001000 01  WS-First-Call            PIC X      VALUE "Y".                      
001010     88  First-Call           VALUE "Y".                                 
001020*                                                                        
001030*  Display work fields for the trace line below.                         
001040*                                                                        
001050 01  WS-Pg-Updated-Disp          PIC 9(8).                               
001060 01  WS-Pg-Updated-Parts REDEFINES WS-Pg-Updated-Disp.                   
001070     03  WS-Pup-Year                PIC 9(4).                            
001080     03  WS-Pup-Month                PIC 9(2).                           
001090     03  WS-Pup-Day                  PIC 9(2).                           
001100*                                                                        
001110 01  WS-Pg-Index-Disp            PIC 9(5).                               
001120 01  WS-Pg-Index-Parts   REDEFINES WS-Pg-Index-Disp.                     
001130     03  WS-Pip-Hi                   PIC 9(3).                           
001140     03  WS-Pip-Lo                   PIC 9(2).                           
001150*                                                                        
001160 01  WS-Pg-Resume-Index          PIC 9(5).                               
001170*                                                                        
001180 01  WS-Pg-Name-Work              PIC X(30).                             
001190 01  WS-Pg-Name-Parts    REDEFINES WS-Pg-Name-Work.                      
001200     03  WS-Pnp-First                PIC X(15).                          
001210     03  WS-Pnp-Last                 PIC X(15).                          
001220*                                                                        
001230 01  WS-Pg-Trace-Line             PIC X(60).                             
001240*                                                                        
001250 LINKAGE SECTION.                                                        
001260*----------------                                                        
001270*                                                                        
001280 01  LK-Module-Function       PIC 9      COMP.                           
001290     88  Lk-Fn-Process         VALUE 1.                                  
001300     88  Lk-Fn-Close           VALUE 9.                                  
001310     88  Lk-Fn-Update          VALUE 3.                                  
001320*                                                                        
001330 COPY "wsordet.cob".                                                     
001340*                                                                        
001350     01  LK-New-Page-Index      PIC 9(5)   COMP.                         
001360     01  LK-Pgt-Status          PIC 9      COMP.                         
001370         88  Lk-Pgt-Ok           VALUE 0.                                
001380         88  Lk-Pgt-Not-Found    VALUE 1.                                
001390*                                                                        
001400 PROCEDURE DIVISION USING LK-Module-Function                             
001410                           OR-Order-Detail-Record                        
001420                           LK-New-Page-Index                             
001430                           LK-Pgt-Status.                                
001440*========================================================                
001450*                                                                        
001460 PT010-Main-Control.                                                     
001470     IF       First-Call                                                 
001480              OPEN I-O PAGE-TRACKER-FILE                                 
001490              MOVE "N" TO WS-First-Call.                                 
001500     IF       Lk-Fn-Process                                              
001510              PERFORM PT020-Get-Or-Create                                
001520     ELSE IF  Lk-Fn-Close                                                
001530              PERFORM PT090-Close-File                                   
001540     ELSE IF  Lk-Fn-Update                                               
001550              PERFORM PT030-Update-Index                                 
001560     END-IF.                                                             
001570     GOBACK.                                                             
001580*                                                                        
001590*  or000 does not yet stamp a company id on the order-detail feed        
001600*  record (the feed is restaurant-level) so the tracker keys on          
001610*  restaurant id standing in for company id, per OR-108 - revisit        
001620*  once the feed carries a true company id.                              
001630*                                                                        
001640 PT020-Get-Or-Create.                                                    
001650     MOVE     OR-Restaurant-Id   TO PT-Company-Id.                       
001660     READ     PAGE-TRACKER-FILE                                          
001670              INVALID KEY                                                
001680                 MOVE OR-Restaurant-Id   TO PT-Company-Id                
001690                 MOVE OR-Restaurant-Name TO PT-Company-Name              
001700                 MOVE 1                  TO PT-Last-Page-Index           
001710                 ACCEPT PT-Last-Updated FROM DATE YYYYMMDD               
001720                 WRITE OR-Page-Tracker-Record                            
001730                 MOVE 1                  TO WS-Pg-Resume-Index           
001740                 GO TO PT020-Trace.                                      
001750*                                                                        
001760*   Read-only from here down - OR-172 took the SUBTRACT and the          
001770*   REWRITE out of the get path, so calling get twice running no         
001780*   longer backs the stored index up twice.  Only PT030-Update-          
001790*   Index below is allowed to change what is on the file.                
001800*                                                                        
001810     MOVE     PT-Last-Page-Index TO WS-Pg-Resume-Index.                  
001820     IF       WS-Pg-Resume-Index > 1                                     
001830              SUBTRACT 1 FROM WS-Pg-Resume-Index                         
001840     END-IF.                                                             
001850 PT020-Trace.                                                            
001860     MOVE     PT-Last-Updated    TO WS-Pg-Updated-Disp.                  
001870     MOVE     WS-Pg-Resume-Index TO WS-Pg-Index-Disp.                    
001880     MOVE     PT-Company-Name    TO WS-Pg-Name-Work.                     
001890     MOVE     SPACES TO WS-Pg-Trace-Line.                                
001900     STRING   "PT020 " WS-Pnp-First                                      
001910              " RESUME PAGE " WS-Pip-Hi "-" WS-Pip-Lo                    
001920              " AS OF " WS-Pup-Year "-" WS-Pup-Month "-" WS-Pup-Day      
001930              DELIMITED BY SIZE INTO WS-Pg-Trace-Line.                   
001940     DISPLAY  WS-Pg-Trace-Line.                                          
001950 PT020-Exit.                                                             
001960     EXIT.                                                               
001970*                                                                        
001980*  OR-172 - the distinct update path.  Overwrites the stored page        
001990*  index and timestamp unconditionally; the record must already          
002000*  exist (get-or-create above is the only path that creates one) -       
002010*  an update against a company nobody has ever got is treated as         
002020*  an error, not a silent create.                                        
002030*                                                                        
002040 PT030-Update-Index.                                                     
002050     MOVE     OR-Restaurant-Id   TO PT-Company-Id.                       
002060     MOVE     0                  TO LK-Pgt-Status.                       
002070     READ     PAGE-TRACKER-FILE                                          
002080              INVALID KEY                                                
002090                 MOVE 1 TO LK-Pgt-Status                                 
002100                 GO TO PT030-Exit.                                       
002110     MOVE     LK-New-Page-Index  TO PT-Last-Page-Index.                  
002120     ACCEPT   PT-Last-Updated FROM DATE YYYYMMDD.                        
002130     REWRITE  OR-Page-Tracker-Record.                                    
002140     MOVE     PT-Last-Updated    TO WS-Pg-Updated-Disp.                  
002150     MOVE     PT-Last-Page-Index TO WS-Pg-Index-Disp.                    
002160     MOVE     PT-Company-Name    TO WS-Pg-Name-Work.                     
002170     MOVE     SPACES TO WS-Pg-Trace-Line.                                
002180     STRING   "PT030 " WS-Pnp-First                                      
002190              " SET PAGE " WS-Pip-Hi "-" WS-Pip-Lo                       
002200              " AS OF " WS-Pup-Year "-" WS-Pup-Month "-" WS-Pup-Day      
002210              DELIMITED BY SIZE INTO WS-Pg-Trace-Line.                   
002220     DISPLAY  WS-Pg-Trace-Line.                                          
002230 PT030-Exit.                                                             
002240     EXIT.                                                               
002250*                                                                        
002260 PT090-Close-File.                                                       
002270     IF       NOT First-Call                                             
002280              CLOSE PAGE-TRACKER-FILE.                                   
002290 PT090-Exit.                                                             
002300     EXIT.                                                               
002310*                                                                        
